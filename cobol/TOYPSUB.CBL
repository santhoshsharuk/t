000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYPSUB.
000050 AUTHOR. RUTH HANSEN.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. APR. 6, 1988.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM PRINTS THE PRODUCT SUMMARY REPORT - LIFETIME   *
000140*    GROSS UNITS SOLD, LIFETIME UNITS RETURNED, NET UNITS,       *
000150*    REVENUE, GROSS PROFIT AND PROFIT MARGIN FOR EVERY PRODUCT   *
000160*    ON FILE, IN PRODUCT-NAME SEQUENCE.  A BEST-SELLERS TOP-5    *
000170*    TABLE AND AN UNSOLD-PRODUCTS LISTING FOLLOW.  UPSI-0 LETS   *
000180*    THE OPERATOR SKIP THE UNSOLD LISTING ON AN INTERIM RUN.     *
000190*                                                                *
000200*        INPUT:   PRODMAST  - PRODUCT MASTER                    *
000210*                 CATMAST   - CATEGORY MASTER                   *
000220*                 SALEOUT   - SALE LINE ITEMS (LIFETIME)        *
000230*                 RETOUT    - RETURN RECORDS (LIFETIME)         *
000240*                                                                *
000250*        OUTPUT:  PRODRPT   - PRODUCT SUMMARY REPORT             *
000260*                                                                *
000270******************************************************************
000280*                       CHANGE LOG                               *
000290*                                                                *
000300* 88 04 06  RMH  ORIGINAL PROGRAM - TR#0171                      *
000310* 93 02 18  TJS  ADDED PROFIT MARGIN COLUMN - TR#0255             *
000320* 98 12 02  RMH  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#604*
000330* 02 08 05  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0692  *
000340* 03 05 09  KLB  PT-BARCODE-OK WAS SET BUT NEVER PRINTED - ADDED *
000350*                A BC FLAG COLUMN TO THE SUMMARY LINE - TR#0718  *
000360*                                                                *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390*********************
000400
000410 CONFIGURATION SECTION.
000420*********************
000430
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS TOY-DIGITS IS "0" THRU "9"
000470     UPSI-0 ON STATUS IS SKIP-UNSOLD-SECTION
000480            OFF STATUS IS PRINT-UNSOLD-SECTION.
000490
000500 INPUT-OUTPUT SECTION.
000510*********************
000520
000530 FILE-CONTROL.
000540
000550     SELECT PRODUCT-FILE
000560         ASSIGN TO PRODMAST.
000570
000580     SELECT CATEGORY-FILE
000590         ASSIGN TO CATMAST.
000600
000610     SELECT SALE-FILE
000620         ASSIGN TO SALEOUT.
000630
000640     SELECT RETURN-FILE
000650         ASSIGN TO RETOUT.
000660
000670     SELECT PRODUCT-REPORT
000680         ASSIGN TO PRODRPT.
000690/
000700 DATA DIVISION.
000710***************
000720
000730 FILE SECTION.
000740*************
000750
000760 FD  PRODUCT-FILE.
000770
000780 COPY TOYPROD.CPY.
000790
000800 FD  CATEGORY-FILE.
000810
000820 COPY TOYCAT.CPY.
000830
000840 FD  SALE-FILE.
000850
000860 COPY TOYSALE.CPY.
000870
000880 FD  RETURN-FILE.
000890
000900 COPY TOYRET.CPY.
000910
000920 FD  PRODUCT-REPORT.
000930
000940 01  PRS-LINE-OUT                   PIC X(96).
000950/
000960 WORKING-STORAGE SECTION.
000970************************
000980
000990******************************************************************
001000*                        SWITCHES                                *
001010******************************************************************
001020
001030 01  SWITCHES.
001040     05  SW-END-OF-PROD             PIC X.
001050         88  END-OF-PROD            VALUE "Y".
001060     05  SW-END-OF-CAT              PIC X.
001070         88  END-OF-CAT             VALUE "Y".
001080     05  SW-END-OF-SALE             PIC X.
001090         88  END-OF-SALE            VALUE "Y".
001100     05  SW-END-OF-RET              PIC X.
001110         88  END-OF-RET             VALUE "Y".
001120     05  SW-PROD-FOUND              PIC X.
001130         88  PROD-FOUND             VALUE "Y".
001140     05  SW-CAT-FOUND               PIC X.
001150         88  CAT-FOUND              VALUE "Y".
001160     05  SW-SWAPPED                 PIC X.
001170         88  A-SWAP-WAS-MADE        VALUE "Y".
001180     05  FILLER                     PIC X(3).
001190
001200 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001210 77  WS-MAX-CAT-ROWS                PIC 9(3) COMP VALUE 100.
001220/
001230******************************************************************
001240*                      ACCUMULATORS                              *
001250******************************************************************
001260
001270 01  ACCUMULATORS.
001280     05  AC-LINE-COUNT              PIC 999    COMP.
001290     05  AC-PAGE-COUNT              PIC 999    COMP.
001300     05  AC-PROD-COUNT              PIC 9(5)   COMP.
001310     05  AC-CAT-COUNT               PIC 9(3)   COMP.
001320     05  AC-TOT-GROSS-QTY           PIC S9(9)  COMP.
001330     05  AC-TOT-RET-QTY             PIC S9(9)  COMP.
001340     05  AC-TOT-NET-QTY             PIC S9(9)  COMP.
001350     05  AC-TOT-REVENUE             PIC S9(9)V99.
001360     05  AC-TOT-PROFIT              PIC S9(9)V99.
001370     05  FILLER                     PIC X(4).
001380/
001390******************************************************************
001400*                     WORK AREA FIELDS                          *
001410******************************************************************
001420
001430 01  WORK-AREA.
001440     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
001450     05  WA-RUN-DATE-FIELDS REDEFINES
001460         WA-RUN-DATE-YYMMDD.
001470         10  WA-RUN-YY              PIC 99.
001480         10  WA-RUN-MM              PIC 99.
001490         10  WA-RUN-DD              PIC 99.
001500
001510     05  WS-PROD-SUB                PIC 9(5)   COMP.
001520     05  WS-BUB-SUB                 PIC 9(5)   COMP.
001530     05  WS-INS-SLOT                PIC 9      COMP.
001540     05  WS-LINE-REVENUE            PIC S9(9)V99.
001550     05  WS-NET-QTY                 PIC S9(7).
001560     05  WS-GROSS-PROFIT            PIC S9(9)V99.
001570     05  WS-MARGIN-PCT              PIC S999V99.
001580     05  WS-CAT-NAME-WORK           PIC X(20).
001590     05  FILLER                     PIC X(4).
001600/
001610******************************************************************
001620*     PRODUCT TABLE - MASTER DATA PLUS LIFETIME ACCUMULATIONS    *
001630******************************************************************
001640
001650 01  PROD-TABLE-AREA.
001660     05  PROD-TABLE OCCURS 500 TIMES
001670             ASCENDING KEY IS PT-PROD-ID
001680             INDEXED BY PT-INDEX.
001690         10  PT-PROD-ID             PIC 9(9).
001700         10  PT-NAME                PIC X(30).
001710         10  PT-COST                PIC S9(7)V99.
001720         10  PT-SELL                PIC S9(7)V99.
001730         10  PT-QTY                 PIC S9(7).
001740         10  PT-CAT-ID              PIC 9(9).
001750         10  PT-BARCODE             PIC X(12).
001760         10  PT-BARCODE-NUM REDEFINES
001770             PT-BARCODE             PIC 9(12).
001780         10  PT-BARCODE-OK          PIC X.
001790             88  PT-BARCODE-VALID   VALUE "Y".
001800         10  PT-SOLD-QTY            PIC S9(7).
001810         10  PT-RET-QTY             PIC S9(7).
001820         10  PT-REVENUE             PIC S9(9)V99.
001830     05  FILLER                     PIC X(4).
001840/
001850******************************************************************
001860*          WORK-STORAGE HOLD AREA USED TO SWAP TWO TABLE ROWS    *
001870******************************************************************
001880
001890 01  WS-SWAP-HOLD.
001900     05  WS-SWAP-PROD-ID            PIC 9(9).
001910     05  WS-SWAP-NAME               PIC X(30).
001920     05  WS-SWAP-COST               PIC S9(7)V99.
001930     05  WS-SWAP-SELL               PIC S9(7)V99.
001940     05  WS-SWAP-QTY                PIC S9(7).
001950     05  WS-SWAP-CAT-ID             PIC 9(9).
001960     05  WS-SWAP-BARCODE            PIC X(12).
001970     05  WS-SWAP-BARCODE-NUM REDEFINES
001980         WS-SWAP-BARCODE            PIC 9(12).
001990     05  WS-SWAP-BARCODE-OK         PIC X.
002000     05  WS-SWAP-SOLD-QTY           PIC S9(7).
002010     05  WS-SWAP-RET-QTY            PIC S9(7).
002020     05  WS-SWAP-REVENUE            PIC S9(9)V99.
002030     05  FILLER                     PIC X(4).
002040/
002050******************************************************************
002060*                   CATEGORY NAME LOOKUP TABLE                   *
002070******************************************************************
002080
002090 01  CAT-TABLE-AREA.
002100     05  CAT-TABLE OCCURS 100 TIMES
002110             ASCENDING KEY IS CT-CAT-ID
002120             INDEXED BY CT-INDEX.
002130         10  CT-CAT-ID              PIC 9(9).
002140         10  CT-NAME                PIC X(20).
002150     05  FILLER                     PIC X(4).
002160/
002170******************************************************************
002180*           TOP-5 BEST-SELLERS TABLE, BY GROSS UNITS SOLD        *
002190******************************************************************
002200
002210 01  TOP5-SELLER-TABLE.
002220     05  TS-ENTRY OCCURS 5 TIMES.
002230         10  TS-PROD-ID             PIC 9(9).
002240         10  TS-NAME                PIC X(30).
002250         10  TS-SOLD-QTY            PIC S9(7).
002260         10  TS-PROFIT-EST          PIC S9(9)V99.
002270     05  FILLER                     PIC X(4).
002280/
002290******************************************************************
002300*          HEADINGS FOR THE PRODUCT SUMMARY REPORT               *
002310******************************************************************
002320
002330 01  RPT-HEADINGS.
002340     05  RH-LINE-1.
002350         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002360         10  RH-DATE            PIC 99/99/99.
002370         10  FILLER PIC X(13) VALUE SPACES.
002380         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002390         10  FILLER PIC X(18) VALUE SPACES.
002400         10  FILLER PIC X(5) VALUE "PAGE:".
002410         10  RH-PAGE-COUNT      PIC ZZ9.
002420     05  RH-LINE-2.
002430         10  FILLER PIC X(20) VALUE SPACES.
002440         10  FILLER PIC X(29) VALUE "PRODUCT SUMMARY REPORT".
002450     05  RH-LINE-3.
002460         10  FILLER PIC X(1) VALUE SPACES.
002470         10  FILLER PIC X(10) VALUE "PROD ID".
002480         10  FILLER PIC X(25) VALUE "NAME".
002490         10  FILLER PIC X(14) VALUE "CATEGORY".
002500         10  FILLER PIC X(10) VALUE "COST".
002510         10  FILLER PIC X(10) VALUE "SELL".
002520         10  FILLER PIC X(9) VALUE "STOCK".
002530         10  FILLER PIC X(9) VALUE "GROSS".
002540         10  FILLER PIC X(9) VALUE "RETD".
002550         10  FILLER PIC X(4) VALUE "BC".
002560/
002570******************************************************************
002580*         PRODUCT SUMMARY DETAIL LINE                            *
002590******************************************************************
002600
002610 01  RPT-PRODUCT-LINE.
002620     05  RPL-PROD-ID                PIC Z(8)9.
002630     05  FILLER                     PIC X(1).
002640     05  RPL-NAME                   PIC X(24).
002650     05  FILLER                     PIC X(1).
002660     05  RPL-CAT-NAME               PIC X(13).
002670     05  RPL-COST                   PIC Z(5)9.99-.
002680     05  RPL-SELL                   PIC Z(5)9.99-.
002690     05  RPL-STOCK                  PIC Z(5)9-.
002700     05  RPL-GROSS-QTY              PIC Z(5)9-.
002710     05  RPL-RET-QTY                PIC Z(5)9-.
002720     05  RPL-NET-QTY                PIC Z(5)9-.
002730     05  RPL-REVENUE                PIC Z(6)9.99-.
002740     05  RPL-PROFIT                 PIC Z(6)9.99-.
002750     05  RPL-MARGIN                 PIC Z(2)9.99-.
002760     05  FILLER                     PIC X(1).
002770     05  RPL-BAD-BARCODE-FLAG       PIC X(1).
002780/
002790 01  RPT-TOTAL-LINE.
002800     05  FILLER                     PIC X(35) VALUE SPACES.
002810     05  FILLER                     PIC X(6) VALUE "TOTAL ".
002820     05  RTL-GROSS-QTY              PIC Z(6)9-.
002830     05  RTL-RET-QTY                PIC Z(6)9-.
002840     05  RTL-NET-QTY                PIC Z(6)9-.
002850     05  RTL-REVENUE                PIC Z(7)9.99-.
002860     05  RTL-PROFIT                 PIC Z(7)9.99-.
002870/
002880******************************************************************
002890*       TOP-5 BEST-SELLERS AND UNSOLD-LISTING LINES              *
002900******************************************************************
002910
002920 01  RPT-SECTION-HEADING.
002930     05  FILLER                     PIC X(15) VALUE SPACES.
002940     05  RSH-TITLE                  PIC X(30).
002950
002960 01  RPT-SELLER-LINE.
002970     05  RSL-PROD-ID                PIC Z(8)9.
002980     05  FILLER                     PIC X(2).
002990     05  RSL-NAME                   PIC X(30).
003000     05  RSL-SOLD-QTY               PIC Z(6)9-.
003010     05  FILLER                     PIC X(2).
003020     05  RSL-PROFIT-EST             PIC Z(6)9.99-.
003030
003040 01  RPT-UNSOLD-LINE.
003050     05  RUL-PROD-ID                PIC Z(8)9.
003060     05  FILLER                     PIC X(2).
003070     05  RUL-NAME                   PIC X(30).
003080     05  RUL-CAT-NAME               PIC X(20).
003090     05  RUL-STOCK                  PIC Z(5)9-.
003100     05  RUL-COST                   PIC Z(5)9.99-.
003110     05  RUL-SELL                   PIC Z(5)9.99-.
003120/
003130 PROCEDURE DIVISION.
003140*******************
003150
003160 MAIN-PROGRAM.
003170
003180     PERFORM A-100-INITIALIZATION.
003190     PERFORM B-100-LOAD-PRODUCT-TABLE.
003200     PERFORM B-200-LOAD-CATEGORY-TABLE.
003210     PERFORM C-100-ACCUMULATE-SALES.
003220     PERFORM C-200-ACCUMULATE-RETURNS.
003230     PERFORM D-100-SORT-BY-NAME.
003240     PERFORM E-100-PRINT-PRODUCT-SUMMARY.
003250     PERFORM F-100-RANK-BEST-SELLERS.
003260     PERFORM F-200-PRINT-BEST-SELLERS.
003270     IF PRINT-UNSOLD-SECTION
003280         PERFORM G-100-PRINT-UNSOLD-LISTING.
003290     PERFORM H-100-WRAP-UP.
003300     STOP RUN.
003310/
003320******************************************************************
003330*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
003340******************************************************************
003350
003360 A-100-INITIALIZATION.
003370
003380     INITIALIZE ACCUMULATORS.
003390     MOVE "N" TO SW-END-OF-PROD.
003400     MOVE "N" TO SW-END-OF-CAT.
003410     MOVE "N" TO SW-END-OF-SALE.
003420     MOVE "N" TO SW-END-OF-RET.
003430
003440     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
003450     MOVE WA-RUN-MM TO RH-DATE(1:2).
003460     MOVE WA-RUN-DD TO RH-DATE(4:2).
003470     MOVE WA-RUN-YY TO RH-DATE(7:2).
003480
003490     OPEN INPUT PRODUCT-FILE.
003500     OPEN INPUT CATEGORY-FILE.
003510     OPEN INPUT SALE-FILE.
003520     OPEN INPUT RETURN-FILE.
003530     OPEN OUTPUT PRODUCT-REPORT.
003540
003550     PERFORM A-110-INIT-ONE-SELLER-SLOT
003560         VARYING WS-INS-SLOT FROM 1 BY 1
003570         UNTIL WS-INS-SLOT > 5.
003580/
003590******************************************************************
003600*             CLEAR ONE SLOT OF THE BEST-SELLERS TABLE           *
003610******************************************************************
003620
003630 A-110-INIT-ONE-SELLER-SLOT.
003640
003650     MOVE ZERO     TO TS-PROD-ID    (WS-INS-SLOT).
003660     MOVE SPACES   TO TS-NAME       (WS-INS-SLOT).
003670     MOVE -9999999 TO TS-SOLD-QTY   (WS-INS-SLOT).
003680     MOVE ZERO     TO TS-PROFIT-EST (WS-INS-SLOT).
003690/
003700******************************************************************
003710*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
003720******************************************************************
003730
003740 B-100-LOAD-PRODUCT-TABLE.
003750
003760     MOVE ZERO TO AC-PROD-COUNT.
003770
003780     READ PRODUCT-FILE
003790         AT END
003800             MOVE "Y" TO SW-END-OF-PROD.
003810
003820     PERFORM B-110-LOAD-ONE-PRODUCT
003830         UNTIL END-OF-PROD.
003840
003850     CLOSE PRODUCT-FILE.
003860/
003870******************************************************************
003880*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
003890******************************************************************
003900
003910 B-110-LOAD-ONE-PRODUCT.
003920
003930     ADD 1 TO AC-PROD-COUNT.
003940     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
003950     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
003960     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
003970     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
003980     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
003990     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
004000     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
004010     MOVE ZERO         TO PT-SOLD-QTY  (AC-PROD-COUNT).
004020     MOVE ZERO         TO PT-RET-QTY   (AC-PROD-COUNT).
004030     MOVE ZERO         TO PT-REVENUE   (AC-PROD-COUNT).
004040
004050     IF PROD-BARCODE IS TOY-DIGITS
004060         MOVE "Y" TO PT-BARCODE-OK (AC-PROD-COUNT)
004070     ELSE
004080         MOVE "N" TO PT-BARCODE-OK (AC-PROD-COUNT).
004090
004100     READ PRODUCT-FILE
004110         AT END
004120             MOVE "Y" TO SW-END-OF-PROD.
004130/
004140******************************************************************
004150*             LOAD CATEGORY MASTER INTO WORKING STORAGE          *
004160******************************************************************
004170
004180 B-200-LOAD-CATEGORY-TABLE.
004190
004200     MOVE ZERO TO AC-CAT-COUNT.
004210
004220     READ CATEGORY-FILE
004230         AT END
004240             MOVE "Y" TO SW-END-OF-CAT.
004250
004260     PERFORM B-210-LOAD-ONE-CATEGORY
004270         UNTIL END-OF-CAT.
004280
004290     CLOSE CATEGORY-FILE.
004300/
004310******************************************************************
004320*          LOAD ONE CATEGORY RECORD INTO THE CATEGORY TABLE      *
004330******************************************************************
004340
004350 B-210-LOAD-ONE-CATEGORY.
004360
004370     ADD 1 TO AC-CAT-COUNT.
004380     MOVE CAT-ID   TO CT-CAT-ID (AC-CAT-COUNT).
004390     MOVE CAT-NAME TO CT-NAME   (AC-CAT-COUNT).
004400
004410     READ CATEGORY-FILE
004420         AT END
004430             MOVE "Y" TO SW-END-OF-CAT.
004440/
004450******************************************************************
004460*           ACCUMULATE LIFETIME SALES AGAINST THE PRODUCT TABLE  *
004470******************************************************************
004480
004490 C-100-ACCUMULATE-SALES.
004500
004510     READ SALE-FILE
004520         AT END
004530             MOVE "Y" TO SW-END-OF-SALE.
004540
004550     PERFORM C-110-ACCUMULATE-ONE-SALE
004560         UNTIL END-OF-SALE.
004570
004580     CLOSE SALE-FILE.
004590/
004600******************************************************************
004610*                  ACCUMULATE ONE SALE LINE                      *
004620******************************************************************
004630
004640 C-110-ACCUMULATE-ONE-SALE.
004650
004660     SET PT-INDEX TO 1.
004670     MOVE "N" TO SW-PROD-FOUND.
004680     SEARCH ALL PROD-TABLE
004690         WHEN PT-PROD-ID (PT-INDEX) = SALE-PROD-ID
004700             MOVE "Y" TO SW-PROD-FOUND
004710         WHEN NOT FOUND
004720             CONTINUE.
004730
004740     IF PROD-FOUND
004750         ADD SALE-QTY TO PT-SOLD-QTY (PT-INDEX)
004760         COMPUTE WS-LINE-REVENUE = SALE-QTY * SALE-PRICE
004770         ADD WS-LINE-REVENUE TO PT-REVENUE (PT-INDEX).
004780
004790     READ SALE-FILE
004800         AT END
004810             MOVE "Y" TO SW-END-OF-SALE.
004820/
004830******************************************************************
004840*          ACCUMULATE LIFETIME RETURNS AGAINST THE PRODUCT TABLE *
004850******************************************************************
004860
004870 C-200-ACCUMULATE-RETURNS.
004880
004890     READ RETURN-FILE
004900         AT END
004910             MOVE "Y" TO SW-END-OF-RET.
004920
004930     PERFORM C-210-ACCUMULATE-ONE-RETURN
004940         UNTIL END-OF-RET.
004950
004960     CLOSE RETURN-FILE.
004970/
004980******************************************************************
004990*                 ACCUMULATE ONE RETURN RECORD                   *
005000******************************************************************
005010
005020 C-210-ACCUMULATE-ONE-RETURN.
005030
005040     SET PT-INDEX TO 1.
005050     MOVE "N" TO SW-PROD-FOUND.
005060     SEARCH ALL PROD-TABLE
005070         WHEN PT-PROD-ID (PT-INDEX) = RET-PROD-ID
005080             MOVE "Y" TO SW-PROD-FOUND
005090         WHEN NOT FOUND
005100             CONTINUE.
005110
005120     IF PROD-FOUND
005130         ADD RET-QTY TO PT-RET-QTY (PT-INDEX).
005140
005150     READ RETURN-FILE
005160         AT END
005170             MOVE "Y" TO SW-END-OF-RET.
005180/
005190******************************************************************
005200*        HAND-ROLLED BUBBLE SORT OF THE PRODUCT TABLE BY NAME    *
005210*        (SAFE ONCE SEARCH ALL BY PROD-ID IS NO LONGER NEEDED)   *
005220******************************************************************
005230
005240 D-100-SORT-BY-NAME.
005250
005260     MOVE "Y" TO SW-SWAPPED.
005270     PERFORM D-110-BUBBLE-OUTER-PASS
005280         UNTIL SW-SWAPPED = "N".
005290/
005300******************************************************************
005310*                 ONE PASS OF THE BUBBLE SORT                    *
005320******************************************************************
005330
005340 D-110-BUBBLE-OUTER-PASS.
005350
005360     MOVE "N" TO SW-SWAPPED.
005370     PERFORM D-120-BUBBLE-INNER-COMPARE
005380         VARYING WS-BUB-SUB FROM 1 BY 1
005390         UNTIL WS-BUB-SUB >= AC-PROD-COUNT.
005400/
005410******************************************************************
005420*       COMPARE TWO ADJACENT ROWS AND SWAP IF OUT OF ORDER       *
005430******************************************************************
005440
005450 D-120-BUBBLE-INNER-COMPARE.
005460
005470     IF PT-NAME (WS-BUB-SUB) NOT > PT-NAME (WS-BUB-SUB + 1)
005480         GO TO D-120-EXIT.
005490
005500     MOVE PT-PROD-ID   (WS-BUB-SUB)     TO WS-SWAP-PROD-ID.
005510     MOVE PT-NAME      (WS-BUB-SUB)     TO WS-SWAP-NAME.
005520     MOVE PT-COST      (WS-BUB-SUB)     TO WS-SWAP-COST.
005530     MOVE PT-SELL      (WS-BUB-SUB)     TO WS-SWAP-SELL.
005540     MOVE PT-QTY       (WS-BUB-SUB)     TO WS-SWAP-QTY.
005550     MOVE PT-CAT-ID    (WS-BUB-SUB)     TO WS-SWAP-CAT-ID.
005560     MOVE PT-BARCODE   (WS-BUB-SUB)     TO WS-SWAP-BARCODE.
005570     MOVE PT-BARCODE-OK (WS-BUB-SUB)    TO WS-SWAP-BARCODE-OK.
005580     MOVE PT-SOLD-QTY  (WS-BUB-SUB)     TO WS-SWAP-SOLD-QTY.
005590     MOVE PT-RET-QTY   (WS-BUB-SUB)     TO WS-SWAP-RET-QTY.
005600     MOVE PT-REVENUE   (WS-BUB-SUB)     TO WS-SWAP-REVENUE.
005610
005620     MOVE PT-PROD-ID   (WS-BUB-SUB + 1) TO PT-PROD-ID  (WS-BUB-SUB).
005630     MOVE PT-NAME      (WS-BUB-SUB + 1) TO PT-NAME     (WS-BUB-SUB).
005640     MOVE PT-COST      (WS-BUB-SUB + 1) TO PT-COST     (WS-BUB-SUB).
005650     MOVE PT-SELL      (WS-BUB-SUB + 1) TO PT-SELL     (WS-BUB-SUB).
005660     MOVE PT-QTY       (WS-BUB-SUB + 1) TO PT-QTY      (WS-BUB-SUB).
005670     MOVE PT-CAT-ID    (WS-BUB-SUB + 1) TO PT-CAT-ID   (WS-BUB-SUB).
005680     MOVE PT-BARCODE   (WS-BUB-SUB + 1) TO PT-BARCODE  (WS-BUB-SUB).
005690     MOVE PT-BARCODE-OK (WS-BUB-SUB + 1) TO PT-BARCODE-OK (WS-BUB-SUB).
005700     MOVE PT-SOLD-QTY  (WS-BUB-SUB + 1) TO PT-SOLD-QTY (WS-BUB-SUB).
005710     MOVE PT-RET-QTY   (WS-BUB-SUB + 1) TO PT-RET-QTY  (WS-BUB-SUB).
005720     MOVE PT-REVENUE   (WS-BUB-SUB + 1) TO PT-REVENUE  (WS-BUB-SUB).
005730
005740     MOVE WS-SWAP-PROD-ID    TO PT-PROD-ID   (WS-BUB-SUB + 1).
005750     MOVE WS-SWAP-NAME       TO PT-NAME      (WS-BUB-SUB + 1).
005760     MOVE WS-SWAP-COST       TO PT-COST      (WS-BUB-SUB + 1).
005770     MOVE WS-SWAP-SELL       TO PT-SELL      (WS-BUB-SUB + 1).
005780     MOVE WS-SWAP-QTY        TO PT-QTY       (WS-BUB-SUB + 1).
005790     MOVE WS-SWAP-CAT-ID     TO PT-CAT-ID    (WS-BUB-SUB + 1).
005800     MOVE WS-SWAP-BARCODE    TO PT-BARCODE   (WS-BUB-SUB + 1).
005810     MOVE WS-SWAP-BARCODE-OK TO PT-BARCODE-OK (WS-BUB-SUB + 1).
005820     MOVE WS-SWAP-SOLD-QTY   TO PT-SOLD-QTY  (WS-BUB-SUB + 1).
005830     MOVE WS-SWAP-RET-QTY    TO PT-RET-QTY   (WS-BUB-SUB + 1).
005840     MOVE WS-SWAP-REVENUE    TO PT-REVENUE   (WS-BUB-SUB + 1).
005850
005860     MOVE "Y" TO SW-SWAPPED.
005870
005880 D-120-EXIT.
005890     EXIT.
005900/
005910******************************************************************
005920*                PRINT THE PRODUCT SUMMARY REPORT                *
005930******************************************************************
005940
005950 E-100-PRINT-PRODUCT-SUMMARY.
005960
005970     PERFORM M-500-REPORT-HEADINGS.
005980
005990     PERFORM E-110-PRINT-ONE-PRODUCT-LINE
006000         VARYING WS-PROD-SUB FROM 1 BY 1
006010         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
006020
006030     MOVE AC-TOT-GROSS-QTY TO RTL-GROSS-QTY.
006040     MOVE AC-TOT-RET-QTY   TO RTL-RET-QTY.
006050     MOVE AC-TOT-NET-QTY   TO RTL-NET-QTY.
006060     MOVE AC-TOT-REVENUE   TO RTL-REVENUE.
006070     MOVE AC-TOT-PROFIT    TO RTL-PROFIT.
006080     WRITE PRS-LINE-OUT FROM RPT-TOTAL-LINE
006090         AFTER ADVANCING 2 LINES.
006100/
006110******************************************************************
006120*       PRINT ONE PRODUCT LINE AND ROLL THE GRAND TOTALS         *
006130******************************************************************
006140
006150 E-110-PRINT-ONE-PRODUCT-LINE.
006160
006170     PERFORM E-120-FIND-CATEGORY-NAME.
006180
006190     COMPUTE WS-NET-QTY =
006200         PT-SOLD-QTY (WS-PROD-SUB) - PT-RET-QTY (WS-PROD-SUB).
006210
006220     COMPUTE WS-GROSS-PROFIT ROUNDED =
006230         PT-REVENUE (WS-PROD-SUB) -
006240         (PT-COST (WS-PROD-SUB) * PT-SOLD-QTY (WS-PROD-SUB)).
006250
006260     IF PT-SELL (WS-PROD-SUB) = ZERO
006270         MOVE ZERO TO WS-MARGIN-PCT
006280     ELSE
006290         COMPUTE WS-MARGIN-PCT ROUNDED =
006300             (PT-SELL (WS-PROD-SUB) - PT-COST (WS-PROD-SUB))
006310              / PT-SELL (WS-PROD-SUB) * 100.
006320
006330     MOVE PT-PROD-ID (WS-PROD-SUB)  TO RPL-PROD-ID.
006340     MOVE PT-NAME    (WS-PROD-SUB)  TO RPL-NAME.
006350     MOVE WS-CAT-NAME-WORK          TO RPL-CAT-NAME.
006360     MOVE PT-COST    (WS-PROD-SUB)  TO RPL-COST.
006370     MOVE PT-SELL    (WS-PROD-SUB)  TO RPL-SELL.
006380     MOVE PT-QTY     (WS-PROD-SUB)  TO RPL-STOCK.
006390     MOVE PT-SOLD-QTY (WS-PROD-SUB) TO RPL-GROSS-QTY.
006400     MOVE PT-RET-QTY  (WS-PROD-SUB) TO RPL-RET-QTY.
006410     MOVE WS-NET-QTY                TO RPL-NET-QTY.
006420     MOVE PT-REVENUE (WS-PROD-SUB)  TO RPL-REVENUE.
006430     MOVE WS-GROSS-PROFIT           TO RPL-PROFIT.
006440     MOVE WS-MARGIN-PCT             TO RPL-MARGIN.
006450
006460     IF PT-BARCODE-VALID (WS-PROD-SUB)
006470         MOVE SPACE TO RPL-BAD-BARCODE-FLAG
006480     ELSE
006490         MOVE "*" TO RPL-BAD-BARCODE-FLAG.
006500
006510     WRITE PRS-LINE-OUT FROM RPT-PRODUCT-LINE
006520         AFTER ADVANCING 1 LINE.
006530
006540     ADD PT-SOLD-QTY  (WS-PROD-SUB) TO AC-TOT-GROSS-QTY.
006550     ADD PT-RET-QTY   (WS-PROD-SUB) TO AC-TOT-RET-QTY.
006560     ADD WS-NET-QTY                 TO AC-TOT-NET-QTY.
006570     ADD PT-REVENUE   (WS-PROD-SUB) TO AC-TOT-REVENUE.
006580     ADD WS-GROSS-PROFIT            TO AC-TOT-PROFIT.
006590/
006600******************************************************************
006610*     FIND THE CATEGORY NAME FOR THE CURRENT PRODUCT ROW          *
006620******************************************************************
006630
006640 E-120-FIND-CATEGORY-NAME.
006650
006660     IF PT-CAT-ID (WS-PROD-SUB) = ZERO
006670         MOVE "UNCATEGORIZED"    TO WS-CAT-NAME-WORK
006680         GO TO E-120-EXIT.
006690
006700     SET CT-INDEX TO 1.
006710     MOVE "N" TO SW-CAT-FOUND.
006720     SEARCH ALL CAT-TABLE
006730         WHEN CT-CAT-ID (CT-INDEX) = PT-CAT-ID (WS-PROD-SUB)
006740             MOVE "Y" TO SW-CAT-FOUND
006750         WHEN NOT FOUND
006760             CONTINUE.
006770
006780     IF CAT-FOUND
006790         MOVE CT-NAME (CT-INDEX) TO WS-CAT-NAME-WORK
006800     ELSE
006810         MOVE "UNCATEGORIZED"    TO WS-CAT-NAME-WORK.
006820
006830 E-120-EXIT.
006840     EXIT.
006850/
006860******************************************************************
006870*    RANK ALL PRODUCTS BY LIFETIME GROSS UNITS SOLD INTO TOP-5   *
006880******************************************************************
006890
006900 F-100-RANK-BEST-SELLERS.
006910
006920     PERFORM F-110-TRY-INSERT-SELLER
006930         VARYING WS-PROD-SUB FROM 1 BY 1
006940         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
006950/
006960******************************************************************
006970*         TEST ONE PRODUCT AGAINST THE BEST-SELLERS TABLE        *
006980******************************************************************
006990
007000 F-110-TRY-INSERT-SELLER.
007010
007020     IF PT-SOLD-QTY (WS-PROD-SUB) = 0
007030         GO TO F-110-EXIT.
007040
007050     IF PT-SOLD-QTY (WS-PROD-SUB) <= TS-SOLD-QTY (5)
007060         GO TO F-110-EXIT.
007070
007080     MOVE 5 TO WS-INS-SLOT.
007090     PERFORM F-115-SHIFT-SELLER-SLOT
007100         UNTIL WS-INS-SLOT = 1
007110         OR PT-SOLD-QTY (WS-PROD-SUB) <= TS-SOLD-QTY (WS-INS-SLOT - 1).
007120
007130     COMPUTE WS-GROSS-PROFIT ROUNDED =
007140         (PT-SELL (WS-PROD-SUB) - PT-COST (WS-PROD-SUB))
007150          * PT-SOLD-QTY (WS-PROD-SUB).
007160
007170     MOVE PT-PROD-ID  (WS-PROD-SUB) TO TS-PROD-ID  (WS-INS-SLOT).
007180     MOVE PT-NAME     (WS-PROD-SUB) TO TS-NAME     (WS-INS-SLOT).
007190     MOVE PT-SOLD-QTY (WS-PROD-SUB) TO TS-SOLD-QTY (WS-INS-SLOT).
007200     MOVE WS-GROSS-PROFIT           TO TS-PROFIT-EST (WS-INS-SLOT).
007210
007220 F-110-EXIT.
007230     EXIT.
007240/
007250******************************************************************
007260*      SHIFT ONE BEST-SELLERS TABLE SLOT DOWN ONE PLACE          *
007270******************************************************************
007280
007290 F-115-SHIFT-SELLER-SLOT.
007300
007310     MOVE TS-ENTRY (WS-INS-SLOT - 1) TO TS-ENTRY (WS-INS-SLOT).
007320     SUBTRACT 1 FROM WS-INS-SLOT.
007330/
007340******************************************************************
007350*                PRINT THE BEST-SELLERS TOP-5 TABLE              *
007360******************************************************************
007370
007380 F-200-PRINT-BEST-SELLERS.
007390
007400     MOVE "TOP 5 BEST SELLERS" TO RSH-TITLE.
007410     WRITE PRS-LINE-OUT FROM RPT-SECTION-HEADING
007420         AFTER ADVANCING 2 LINES.
007430
007440     PERFORM F-210-PRINT-ONE-SELLER-LINE
007450         VARYING WS-INS-SLOT FROM 1 BY 1
007460         UNTIL WS-INS-SLOT > 5.
007470/
007480******************************************************************
007490*               PRINT ONE BEST-SELLERS DETAIL LINE               *
007500******************************************************************
007510
007520 F-210-PRINT-ONE-SELLER-LINE.
007530
007540     IF TS-PROD-ID (WS-INS-SLOT) = ZERO
007550         GO TO F-210-EXIT.
007560
007570     MOVE TS-PROD-ID    (WS-INS-SLOT) TO RSL-PROD-ID.
007580     MOVE TS-NAME       (WS-INS-SLOT) TO RSL-NAME.
007590     MOVE TS-SOLD-QTY   (WS-INS-SLOT) TO RSL-SOLD-QTY.
007600     MOVE TS-PROFIT-EST (WS-INS-SLOT) TO RSL-PROFIT-EST.
007610     WRITE PRS-LINE-OUT FROM RPT-SELLER-LINE
007620         AFTER ADVANCING 1 LINE.
007630
007640 F-210-EXIT.
007650     EXIT.
007660/
007670******************************************************************
007680*          PRINT THE UNSOLD-PRODUCTS LISTING (UPSI-0 GATED)      *
007690******************************************************************
007700
007710 G-100-PRINT-UNSOLD-LISTING.
007720
007730     MOVE "PRODUCTS WITH NO LIFETIME SALES" TO RSH-TITLE.
007740     WRITE PRS-LINE-OUT FROM RPT-SECTION-HEADING
007750         AFTER ADVANCING 2 LINES.
007760
007770     PERFORM G-110-PRINT-ONE-UNSOLD-LINE
007780         VARYING WS-PROD-SUB FROM 1 BY 1
007790         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
007800/
007810******************************************************************
007820*              PRINT ONE UNSOLD-PRODUCT DETAIL LINE              *
007830******************************************************************
007840
007850 G-110-PRINT-ONE-UNSOLD-LINE.
007860
007870     IF PT-SOLD-QTY (WS-PROD-SUB) NOT = 0
007880         GO TO G-110-EXIT.
007890
007900     PERFORM E-120-FIND-CATEGORY-NAME.
007910
007920     MOVE PT-PROD-ID (WS-PROD-SUB) TO RUL-PROD-ID.
007930     MOVE PT-NAME    (WS-PROD-SUB) TO RUL-NAME.
007940     MOVE WS-CAT-NAME-WORK         TO RUL-CAT-NAME.
007950     MOVE PT-QTY     (WS-PROD-SUB) TO RUL-STOCK.
007960     MOVE PT-COST    (WS-PROD-SUB) TO RUL-COST.
007970     MOVE PT-SELL    (WS-PROD-SUB) TO RUL-SELL.
007980     WRITE PRS-LINE-OUT FROM RPT-UNSOLD-LINE
007990         AFTER ADVANCING 1 LINE.
008000
008010 G-110-EXIT.
008020     EXIT.
008030/
008040******************************************************************
008050*                  PRODUCT SUMMARY HEADING PARAGRAPH             *
008060******************************************************************
008070
008080 M-500-REPORT-HEADINGS.
008090
008100     ADD 1 TO AC-PAGE-COUNT.
008110     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
008120
008130     WRITE PRS-LINE-OUT FROM RH-LINE-1
008140         AFTER ADVANCING PAGE.
008150     WRITE PRS-LINE-OUT FROM RH-LINE-2
008160         AFTER ADVANCING 2 LINES.
008170     WRITE PRS-LINE-OUT FROM RH-LINE-3
008180         AFTER ADVANCING 2 LINES.
008190/
008200******************************************************************
008210*                      END OF JOB PARAGRAPH                      *
008220******************************************************************
008230
008240 H-100-WRAP-UP.
008250
008260     CLOSE PRODUCT-REPORT.
008270
008280     DISPLAY " ".
008290     DISPLAY "PRODUCT SUMMARY REPORT PROGRAM HAS TERMINATED".
008300     DISPLAY "PRODUCTS ON FILE - " AC-PROD-COUNT.
008310     DISPLAY " ".
008320
008330******************************************************************
008340*                       END OF PROGRAM                           *
008350******************************************************************
