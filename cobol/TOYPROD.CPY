000010******************************************************************
000020*                                                                *
000030*    TOYPROD.CPY                                                 *
000040*    PRODUCT MASTER RECORD LAYOUT                                *
000050*                                                                *
000060*    ONE OCCURRENCE PER TOY CARRIED IN THE STORE.  FILE IS KEPT  *
000070*    IN ASCENDING PROD-ID SEQUENCE ON DISK; PROGRAMS LOAD THE    *
000080*    WHOLE FILE INTO THE PROD-TABLE WORKING-STORAGE ARRAY (SEE   *
000090*    TOYWORK NOTES IN EACH PROGRAM) AND RE-EMIT THE WHOLE FILE   *
000100*    WHEN STOCK-ON-HAND CHANGES.                                 *
000110*                                                                *
000120*    87 11 02  TJS  ORIGINAL LAYOUT                              *
000130*    91 04 19  RMH  ADDED PROD-BARCODE FOR SCANNER TIE-IN        *
000140*    94 09 08  RMH  WIDENED PROD-NAME FROM 24 TO 30 BYTES        *
000150*                                                                *
000160******************************************************************
000170 01  PROD-MASTER-RECORD.
000180     05  PROD-ID                    PIC 9(9).
000190     05  PROD-NAME                  PIC X(30).
000200     05  PROD-COST                  PIC S9(7)V99.
000210     05  PROD-SELL                  PIC S9(7)V99.
000220     05  PROD-QTY                   PIC S9(7).
000230     05  PROD-CAT-ID                PIC 9(9).
000240     05  PROD-BARCODE               PIC X(12).
000250     05  PROD-BARCODE-NUM REDEFINES
000260         PROD-BARCODE               PIC 9(12).
000270     05  FILLER                     PIC X(15).
