000010******************************************************************
000020*                                                                *
000030*    TOYSALE.CPY                                                 *
000040*    SALE LINE-ITEM RECORD LAYOUT                                *
000050*                                                                *
000060*    ONE RECORD PER LINE ITEM OF A BILL.  LINES BELONGING TO THE *
000070*    SAME BILL SHARE SALE-BILL-ID; SALE-BILL-ID IS ALWAYS STORED *
000080*    RIGHT-JUSTIFIED AND ZERO-FILLED SO SALE-BILL-ID-NUM CAN     *
000090*    REDEFINE IT FOR NUMERIC COMPARE/SORT.  THE WHOLE-BILL       *
000100*    DISCOUNT AMOUNT RIDES ON THE FIRST LINE OF A BILL ONLY -    *
000110*    EVERY OTHER LINE OF THAT BILL CARRIES ZERO IN SALE-BILL-    *
000120*    DISC.                                                      *
000130*                                                                *
000140*    87 11 09  TJS  ORIGINAL LAYOUT                              *
000150*    92 02 14  RMH  ADDED SALE-PAY-METHOD, SHOP STOPPED TAKING   *
000160*                   CASH-ONLY AFTER THE CARD READERS WENT IN     *
000170*                                                                *
000180******************************************************************
000190 01  SALE-MASTER-RECORD.
000200     05  SALE-ID                    PIC 9(9).
000210     05  SALE-BILL-ID                PIC X(10).
000220     05  SALE-BILL-ID-NUM REDEFINES
000230         SALE-BILL-ID                PIC 9(10).
000240     05  SALE-PROD-ID                PIC 9(9).
000250     05  SALE-QTY                    PIC S9(7).
000260     05  SALE-PRICE                  PIC S9(7)V99.
000270     05  SALE-DATE                   PIC X(10).
000280     05  SALE-USER-ID                PIC 9(9).
000290     05  SALE-BILL-DISC              PIC S9(7)V99.
000300     05  SALE-PAY-METHOD             PIC X(10).
000310         88  SALE-PAID-CASH          VALUE "CASH".
000320         88  SALE-PAID-CARD          VALUE "CARD".
000330         88  SALE-PAID-UPI           VALUE "UPI".
000340     05  FILLER                      PIC X(18).
