000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYCHK1.
000050 AUTHOR. RUTH HANSEN.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. NOV. 9, 1987.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM POSTS THE DAY'S CASH REGISTER TAPE (CART-TRAN- *
000140*    FILE) AGAINST THE PRODUCT MASTER.  EACH BILL ON THE TAPE IS *
000150*    ONE OR MORE FLAT LINE RECORDS, EACH CARRYING ITS OWN BILL-  *
000160*    LEVEL FIELDS (DISCOUNT, PAY METHOD, SALE DATE, CASHIER) SO  *
000170*    ONE RECORD SHAPE SERVES EVERY LINE - THE FIRST LINE OF A    *
000180*    BILL IS MARKED BY CART-LINE-SEQ = 1.  THE WHOLE BILL IS     *
000190*    VALIDATED FOR STOCK ON HAND BEFORE ANY SALE                *
000200*    LINE IS WRITTEN - IF ONE ITEM ON THE BILL IS SHORT, THE     *
000210*    WHOLE BILL IS REJECTED AND NOTHING ON IT POSTS.  THE NEXT   *
000220*    BILL NUMBER IS PULLED FROM THE BILL SEQUENCE CONTROL RECORD *
000230*    AND REWRITTEN BEFORE THE PROGRAM ENDS.  THE PRODUCT MASTER  *
000240*    IS READ ENTIRELY INTO A TABLE, UPDATED IN STORAGE AS BILLS  *
000250*    POST, AND RE-WRITTEN IN FULL AT THE END OF THE RUN.         *
000260*                                                                *
000270*        INPUT:          CARTTRAN  - DAY'S CART TRANSACTIONS     *
000280*                        DISCMAST  - DISCOUNT MASTER             *
000290*                                                                *
000300*        INPUT/OUTPUT:   PRODMAST  - PRODUCT MASTER              *
000310*                        BILLSEQ   - BILL NUMBER CONTROL RECORD  *
000320*                                                                *
000330*        OUTPUT:         SALEOUT   - SALE LINE ITEMS (APPENDED)  *
000340*                        CHKLOG    - CHECKOUT POSTING LOG        *
000350*                                                                *
000360******************************************************************
000370*                       CHANGE LOG                               *
000380*                                                                *
000390* 87 11 09  TJS  ORIGINAL PROGRAM - TR#0114                      *
000400* 88 03 22  TJS  FIXED BILL REJECT NOT CLEARING LINE TABLE        *
000410* 89 07 14  RMH  ADDED PAYMENT METHOD TO SALE RECORD - TR#0259   *
000420* 91 04 19  RMH  PRODUCT MASTER NOW CARRIES BARCODE - TR#0333    *
000430* 93 01 06  RMH  RAISED BILL LINE TABLE FROM 50 TO 100 - TR#0402 *
000440* 94 09 08  RMH  WIDENED PROD-NAME ON MASTER TO 30 - TR#0455     *
000450* 96 06 11  DPK  DISCOUNT NOW LOOKED UP FROM DISCMAST - TR#0512  *
000460* 98 11 30  DPK  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#601*
000470* 99 02 17  DPK  CONFIRMED SEQ-LAST-BILL SURVIVES ROLLOVER       *
000480* 02 08 05  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0688  *
000490* 03 04 22  KLB  CART TAPE REBUILT AS ONE FLAT LINE RECORD, NO   *
000500*                MORE SEPARATE HEADER RECORD - TR#0710           *
000510* 03 05 02  KLB  BLANK PAY METHOD WAS POSTING THE BILL ANYWAY -  *
000520*                NOW REJECTED IN C-300 - TR#0713                 *
000530* 03 05 09  KLB  STOCK-OUT LOG LINE ALWAYS SHOWED PRODUCT        *
000540*                000000000 - ZERO-OUT OF WS-SHORT-PROD-ID        *
000550*                REMOVED AND LDL-MESSAGE WIDENED TO HOLD THE     *
000560*                REAL ID - TR#0716                               *
000570*                                                                *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600*********************
000610
000620 CONFIGURATION SECTION.
000630*********************
000640
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS TOY-DIGITS IS "0" THRU "9"
000680     UPSI-0 ON STATUS IS RERUN-WITHOUT-LOG-RESET
000690            OFF STATUS IS NORMAL-DAILY-RUN.
000700
000710 INPUT-OUTPUT SECTION.
000720*********************
000730
000740 FILE-CONTROL.
000750
000760     SELECT CART-TRAN-FILE
000770         ASSIGN TO CARTTRAN
000780             ORGANIZATION IS LINE SEQUENTIAL.
000790
000800     SELECT PRODUCT-FILE
000810         ASSIGN TO PRODMAST.
000820
000830     SELECT DISCOUNT-FILE
000840         ASSIGN TO DISCMAST.
000850
000860     SELECT BILL-SEQ-FILE
000870         ASSIGN TO BILLSEQ.
000880
000890     SELECT SALE-FILE
000900         ASSIGN TO SALEOUT.
000910
000920     SELECT CHECKOUT-LOG-REPORT
000930         ASSIGN TO CHKLOG.
000940/
000950 DATA DIVISION.
000960***************
000970
000980 FILE SECTION.
000990*************
001000******************************************************************
001010*     CART TRANSACTION FILE - ONE FLAT RECORD PER SALE LINE.      *
001020*     THE BILL-LEVEL FIELDS (DISCOUNT, PAY METHOD, SALE DATE,     *
001030*     CASHIER) ARE CARRIED ON EVERY LINE OF THE BILL, NOT JUST    *
001040*     THE FIRST - CART-LINE-SEQ = 1 MARKS THE FIRST LINE OF A     *
001050*     NEW BILL, 2/3/... MARK THE LINES THAT FOLLOW IT.           *
001060******************************************************************
001070
001080 FD  CART-TRAN-FILE.
001090
001100 01  CART-TRAN-RECORD.
001110     05  CART-LINE-SEQ-ALPHA        PIC X(3).
001120     05  CART-LINE-SEQ REDEFINES
001130         CART-LINE-SEQ-ALPHA        PIC 9(3).
001140     05  CART-DISC-ID-ALPHA         PIC X(9).
001150     05  CART-DISC-ID REDEFINES
001160         CART-DISC-ID-ALPHA         PIC 9(9).
001170     05  CART-PAY-METHOD            PIC X(10).
001180     05  CART-SALE-DATE             PIC X(10).
001190     05  CART-USER-ID-ALPHA         PIC X(9).
001200     05  CART-USER-ID REDEFINES
001210         CART-USER-ID-ALPHA         PIC 9(9).
001220     05  CART-PROD-ID-ALPHA         PIC X(9).
001230     05  CART-PROD-ID REDEFINES
001240         CART-PROD-ID-ALPHA         PIC 9(9).
001250     05  CART-QTY-ALPHA             PIC X(7).
001260     05  CART-QTY REDEFINES
001270         CART-QTY-ALPHA             PIC S9(7).
001280     05  CART-PRICE-ALPHA           PIC X(9).
001290     05  CART-PRICE REDEFINES
001300         CART-PRICE-ALPHA           PIC S9(7)V99.
001310     05  FILLER                     PIC X(14).
001320/
001330******************************************************************
001340*     PRODUCT MASTER FILE - LAYOUT IN TOYPROD.CPY                *
001350******************************************************************
001360
001370 FD  PRODUCT-FILE.
001380
001390 COPY TOYPROD.CPY.
001400
001410******************************************************************
001420*     DISCOUNT MASTER FILE - LAYOUT IN TOYDISC.CPY               *
001430******************************************************************
001440
001450 FD  DISCOUNT-FILE.
001460
001470 COPY TOYDISC.CPY.
001480
001490******************************************************************
001500*     BILL NUMBER CONTROL FILE - LAYOUT IN TOYSEQ.CPY            *
001510******************************************************************
001520
001530 FD  BILL-SEQ-FILE.
001540
001550 COPY TOYSEQ.CPY.
001560
001570******************************************************************
001580*     SALE LINE ITEM OUTPUT FILE - LAYOUT IN TOYSALE.CPY         *
001590******************************************************************
001600
001610 FD  SALE-FILE.
001620
001630 COPY TOYSALE.CPY.
001640/
001650******************************************************************
001660*     CHECKOUT POSTING LOG                                       *
001670******************************************************************
001680
001690 FD  CHECKOUT-LOG-REPORT.
001700
001710 01  CHK-LOG-LINE-OUT               PIC X(83).
001720/
001730 WORKING-STORAGE SECTION.
001740************************
001750
001760******************************************************************
001770*                        SWITCHES                                *
001780******************************************************************
001790
001800 01  SWITCHES.
001810     05  SW-END-OF-CART             PIC X.
001820         88  END-OF-CART            VALUE "Y".
001830     05  SW-BILLSEQ-EMPTY           PIC X.
001840         88  BILLSEQ-WAS-EMPTY      VALUE "Y".
001850     05  SW-BILL-REJECTED           PIC X.
001860         88  BILL-REJECTED          VALUE "Y".
001870     05  FILLER                     PIC X(5).
001880
001890 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001900 77  WS-MAX-BILL-LINES              PIC 9(3) COMP VALUE 100.
001910
001920******************************************************************
001930*                      ACCUMULATORS                              *
001940******************************************************************
001950
001960 01  ACCUMULATORS.
001970     05  AC-LINE-COUNT              PIC 999   COMP.
001980     05  AC-PAGE-COUNT              PIC 999   COMP.
001990     05  AC-PROD-COUNT              PIC 9(5)  COMP.
002000     05  AC-DISC-COUNT              PIC 999   COMP.
002010     05  AC-BILLS-POSTED            PIC 9(5)  COMP.
002020     05  AC-BILLS-REJECTED          PIC 9(5)  COMP.
002030     05  AC-SALE-ID-COUNT           PIC 9(9)  COMP.
002040     05  FILLER                     PIC X(4).
002050/
002060******************************************************************
002070*                     WORK AREA FIELDS                           *
002080******************************************************************
002090
002100 01  WORK-AREA.
002110     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
002120     05  WA-RUN-DATE-FIELDS REDEFINES
002130         WA-RUN-DATE-YYMMDD.
002140         10  WA-RUN-YY              PIC 99.
002150         10  WA-RUN-MM              PIC 99.
002160         10  WA-RUN-DD              PIC 99.
002170
002180     05  WS-BILL-ID-NUM             PIC 9(10).
002190     05  WS-BILL-ID-DISP REDEFINES
002200         WS-BILL-ID-NUM             PIC X(10).
002210
002220     05  WS-CURR-DISC-ID            PIC 9(9).
002230     05  WS-CURR-PAY-METHOD         PIC X(10).
002240     05  WS-CURR-SALE-DATE          PIC X(10).
002250     05  WS-CURR-USER-ID            PIC 9(9).
002260
002270     05  WS-GROSS-TOTAL             PIC S9(7)V99.
002280     05  WS-DISC-PCT                PIC S9(3)V99.
002290     05  WS-DISC-AMOUNT             PIC S9(7)V99.
002300     05  WS-FINAL-AMOUNT            PIC S9(7)V99.
002310
002320     05  WS-PROD-SUB                PIC 9(5)  COMP.
002330     05  WS-BILL-LINE-SUB           PIC 9(3)  COMP.
002340     05  WS-BILL-LINE-COUNT         PIC 9(3)  COMP.
002350     05  WS-SHORT-PROD-ID           PIC 9(9).
002360     05  FILLER                     PIC X(4).
002370/
002380******************************************************************
002390*           PRODUCT TABLE - LOADED FROM PRODUCT-FILE             *
002400*           KEPT IN ASCENDING PROD-ID SEQUENCE FOR SEARCH ALL    *
002410******************************************************************
002420
002430 01  PROD-TABLE-AREA.
002440     05  PROD-TABLE OCCURS 500 TIMES
002450             ASCENDING KEY IS PT-PROD-ID
002460             INDEXED BY PT-INDEX.
002470         10  PT-PROD-ID             PIC 9(9).
002480         10  PT-NAME                PIC X(30).
002490         10  PT-COST                PIC S9(7)V99.
002500         10  PT-SELL                PIC S9(7)V99.
002510         10  PT-QTY                 PIC S9(7).
002520         10  PT-CAT-ID              PIC 9(9).
002530         10  PT-BARCODE             PIC X(12).
002540     05  FILLER                     PIC X(4).
002550/
002560******************************************************************
002570*           DISCOUNT TABLE - LOADED FROM DISCOUNT-FILE           *
002580******************************************************************
002590
002600 01  DISC-TABLE-AREA.
002610     05  DISC-TABLE OCCURS 100 TIMES
002620             ASCENDING KEY IS DT-DISC-ID
002630             INDEXED BY DT-INDEX.
002640         10  DT-DISC-ID             PIC 9(9).
002650         10  DT-NAME                PIC X(20).
002660         10  DT-TYPE                PIC X(10).
002670             88  DT-IS-PERCENTAGE   VALUE "PERCENTAGE".
002680         10  DT-VALUE               PIC S9(3)V99.
002690     05  FILLER                     PIC X(4).
002700/
002710******************************************************************
002720*         BILL LINE TABLE - HOLDS ONE BILL'S DETAIL LINES        *
002730*         UNTIL THE WHOLE BILL HAS BEEN STOCK-CHECKED            *
002740******************************************************************
002750
002760 01  BILL-LINE-TABLE-AREA.
002770     05  BILL-LINE-TABLE OCCURS 100 TIMES
002780             INDEXED BY BL-INDEX.
002790         10  BL-PROD-ID             PIC 9(9).
002800         10  BL-QTY                 PIC S9(7).
002810         10  BL-PRICE               PIC S9(7)V99.
002820     05  FILLER                     PIC X(4).
002830/
002840******************************************************************
002850*        REPORT HEADINGS FOR THE CHECKOUT POSTING LOG            *
002860******************************************************************
002870
002880 01  LOG-HEADINGS.
002890     05  LGH-LINE-1.
002900         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002910         10  LGH-DATE           PIC 99/99/99.
002920         10  FILLER PIC X(17) VALUE SPACES.
002930         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002940         10  FILLER PIC X(18) VALUE SPACES.
002950         10  FILLER PIC X(5) VALUE "PAGE:".
002960         10  LGH-PAGE-COUNT     PIC ZZ9.
002970     05  LGH-LINE-2.
002980         10  FILLER PIC X(28) VALUE SPACES.
002990         10  FILLER PIC X(24) VALUE
003000             "CHECKOUT POSTING LOG".
003010     05  LGH-LINE-3.
003020         10  FILLER PIC X(12) VALUE "BILL NUMBER".
003030         10  FILLER PIC X(12) VALUE SPACES.
003040         10  FILLER PIC X(14) VALUE "FINAL AMOUNT".
003050         10  FILLER PIC X(6) VALUE SPACES.
003060         10  FILLER PIC X(7) VALUE "MESSAGE".
003070     05  LGH-LINE-4.
003080         10  FILLER PIC X(44) VALUE ALL "-".
003090         10  FILLER PIC X(5) VALUE SPACES.
003100         10  FILLER PIC X(30) VALUE ALL "-".
003110/
003120******************************************************************
003130*             DETAIL LINE FOR THE CHECKOUT POSTING LOG           *
003140******************************************************************
003150
003160 01  LOG-DETAIL-LINE.
003170     05  LDL-BILL-ID                PIC X(12).
003180     05  FILLER                     PIC X(12).
003190     05  LDL-FINAL-AMOUNT           PIC Z(6)9.99-.
003200     05  FILLER                     PIC X(6).
003210     05  LDL-MESSAGE                PIC X(42).
003220/
003230 PROCEDURE DIVISION.
003240*******************
003250
003260 MAIN-PROGRAM.
003270
003280     PERFORM A-100-INITIALIZATION.
003290     PERFORM B-100-LOAD-PRODUCT-TABLE.
003300     PERFORM B-200-LOAD-DISCOUNT-TABLE.
003310     PERFORM C-100-PROCESS-CART-FILE.
003320     PERFORM D-100-REWRITE-PRODUCT-FILE.
003330     PERFORM E-100-WRAP-UP.
003340     STOP RUN.
003350/
003360******************************************************************
003370*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
003380******************************************************************
003390
003400 A-100-INITIALIZATION.
003410
003420     INITIALIZE ACCUMULATORS.
003430     MOVE "N" TO SW-END-OF-CART.
003440     MOVE "N" TO SW-BILLSEQ-EMPTY.
003450
003460     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
003470     MOVE WA-RUN-MM TO LGH-DATE(1:2).
003480     MOVE WA-RUN-DD TO LGH-DATE(4:2).
003490     MOVE WA-RUN-YY TO LGH-DATE(7:2).
003500
003510     OPEN INPUT  DISCOUNT-FILE.
003520     OPEN I-O    PRODUCT-FILE.
003530     OPEN I-O    BILL-SEQ-FILE.
003540     OPEN INPUT  CART-TRAN-FILE.
003550     OPEN EXTEND SALE-FILE.
003560
003570     IF RERUN-WITHOUT-LOG-RESET
003580         OPEN EXTEND CHECKOUT-LOG-REPORT
003590     ELSE
003600         OPEN OUTPUT CHECKOUT-LOG-REPORT.
003610
003620     READ BILL-SEQ-FILE
003630         AT END
003640             MOVE "Y" TO SW-BILLSEQ-EMPTY
003650             MOVE ZERO TO SEQ-LAST-BILL.
003660/
003670******************************************************************
003680*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
003690******************************************************************
003700
003710 B-100-LOAD-PRODUCT-TABLE.
003720
003730     MOVE ZERO TO AC-PROD-COUNT.
003740
003750     READ PRODUCT-FILE
003760         AT END
003770             MOVE "Y" TO SW-END-OF-CART.
003780
003790     PERFORM B-110-LOAD-ONE-PRODUCT
003800         UNTIL END-OF-CART.
003810
003820     MOVE "N" TO SW-END-OF-CART.
003830     CLOSE PRODUCT-FILE.
003840/
003850******************************************************************
003860*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
003870******************************************************************
003880
003890 B-110-LOAD-ONE-PRODUCT.
003900
003910     ADD 1 TO AC-PROD-COUNT.
003920     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
003930     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
003940     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
003950     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
003960     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
003970     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
003980     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
003990
004000     READ PRODUCT-FILE
004010         AT END
004020             MOVE "Y" TO SW-END-OF-CART.
004030/
004040******************************************************************
004050*              LOAD DISCOUNT MASTER INTO WORKING STORAGE         *
004060******************************************************************
004070
004080 B-200-LOAD-DISCOUNT-TABLE.
004090
004100     MOVE ZERO TO AC-DISC-COUNT.
004110
004120     READ DISCOUNT-FILE
004130         AT END
004140             MOVE "Y" TO SW-END-OF-CART.
004150
004160     PERFORM B-210-LOAD-ONE-DISCOUNT
004170         UNTIL END-OF-CART.
004180
004190     MOVE "N" TO SW-END-OF-CART.
004200     CLOSE DISCOUNT-FILE.
004210/
004220******************************************************************
004230*          LOAD ONE DISCOUNT RECORD INTO THE DISCOUNT TABLE       *
004240******************************************************************
004250
004260 B-210-LOAD-ONE-DISCOUNT.
004270
004280     ADD 1 TO AC-DISC-COUNT.
004290     MOVE DISC-ID     TO DT-DISC-ID (AC-DISC-COUNT).
004300     MOVE DISC-NAME   TO DT-NAME    (AC-DISC-COUNT).
004310     MOVE DISC-TYPE   TO DT-TYPE    (AC-DISC-COUNT).
004320     MOVE DISC-VALUE  TO DT-VALUE   (AC-DISC-COUNT).
004330
004340     READ DISCOUNT-FILE
004350         AT END
004360             MOVE "Y" TO SW-END-OF-CART.
004370/
004380******************************************************************
004390*        MAIN LOOP - ONE ITERATION PER BILL ON THE CART FILE     *
004400******************************************************************
004410
004420 C-100-PROCESS-CART-FILE.
004430
004440     READ CART-TRAN-FILE
004450         AT END
004460             MOVE "Y" TO SW-END-OF-CART.
004470
004480     PERFORM C-200-PROCESS-ONE-BILL
004490         UNTIL END-OF-CART.
004500/
004510******************************************************************
004520*    READ THE FIRST LINE OF A BILL AND ITS FOLLOWING LINES,       *
004530*    THEN POST THE BILL                                          *
004540******************************************************************
004550
004560 C-200-PROCESS-ONE-BILL.
004570
004580     IF CART-LINE-SEQ NOT = 1
004590         MOVE "BAD TAPE - LINE OUT OF SEQUENCE, SKIPPED"
004600             TO LDL-MESSAGE
004610         PERFORM C-900-WRITE-LOG-LINE
004620         READ CART-TRAN-FILE
004630             AT END
004640                 MOVE "Y" TO SW-END-OF-CART
004650         END-READ
004660         GO TO C-200-EXIT.
004670
004680     MOVE CART-DISC-ID     TO WS-CURR-DISC-ID.
004690     MOVE CART-PAY-METHOD  TO WS-CURR-PAY-METHOD.
004700     MOVE CART-SALE-DATE   TO WS-CURR-SALE-DATE.
004710     MOVE CART-USER-ID     TO WS-CURR-USER-ID.
004720     MOVE ZERO TO WS-BILL-LINE-COUNT.
004730
004740     PERFORM C-210-BUFFER-DETAIL-LINE.
004750
004760     PERFORM C-210-BUFFER-DETAIL-LINE
004770         UNTIL END-OF-CART OR CART-LINE-SEQ = 1.
004780
004790     PERFORM C-300-VALIDATE-AND-POST-BILL.
004800
004810 C-200-EXIT.
004820     EXIT.
004830/
004840******************************************************************
004850*    BUFFER THE CURRENT LINE INTO THE BILL LINE TABLE, THEN       *
004860*    READ THE NEXT LINE ON THE TAPE                              *
004870******************************************************************
004880
004890 C-210-BUFFER-DETAIL-LINE.
004900     IF CART-PROD-ID-ALPHA IS NOT TOY-DIGITS
004910         MOVE "BAD TAPE - PRODUCT ID NOT NUMERIC, SKIPPED"
004920             TO LDL-MESSAGE
004930         PERFORM C-900-WRITE-LOG-LINE
004940     ELSE
004950         IF WS-BILL-LINE-COUNT < WS-MAX-BILL-LINES
004960             ADD 1 TO WS-BILL-LINE-COUNT
004970             MOVE CART-PROD-ID TO BL-PROD-ID (WS-BILL-LINE-COUNT)
004980             MOVE CART-QTY     TO BL-QTY     (WS-BILL-LINE-COUNT)
004990             MOVE CART-PRICE   TO BL-PRICE   (WS-BILL-LINE-COUNT).
005000
005010     READ CART-TRAN-FILE
005020         AT END
005030             MOVE "Y" TO SW-END-OF-CART.
005040/
005050******************************************************************
005060*   STOCK-CHECK THE WHOLE BILL; POST IT ONLY IF EVERY LINE HAS   *
005070*   ENOUGH STOCK ON HAND - OTHERWISE REJECT THE WHOLE BILL       *
005080******************************************************************
005090
005100 C-300-VALIDATE-AND-POST-BILL.
005110
005120     IF WS-BILL-LINE-COUNT = 0
005130         MOVE "EMPTY BILL - NO DETAIL LINES, SKIPPED"
005140             TO LDL-MESSAGE
005150         PERFORM C-900-WRITE-LOG-LINE
005160         GO TO C-300-EXIT.
005170
005180     IF WS-CURR-PAY-METHOD = SPACES
005190         MOVE "MISSING PAY METHOD - BILL SKIPPED"
005200             TO LDL-MESSAGE
005210         ADD 1 TO AC-BILLS-REJECTED
005220         PERFORM C-900-WRITE-LOG-LINE
005230         GO TO C-300-EXIT.
005240
005250     MOVE "N" TO SW-BILL-REJECTED.
005260     MOVE ZERO TO WS-GROSS-TOTAL.
005270
005280     PERFORM C-310-CHECK-ONE-LINE
005290         VARYING WS-BILL-LINE-SUB FROM 1 BY 1
005300         UNTIL WS-BILL-LINE-SUB > WS-BILL-LINE-COUNT.
005310
005320     IF BILL-REJECTED
005330         STRING "INSUFFICIENT STOCK ON PRODUCT " DELIMITED BY SIZE
005340             WS-SHORT-PROD-ID DELIMITED BY SIZE
005350             INTO LDL-MESSAGE
005360         ADD 1 TO AC-BILLS-REJECTED
005370         PERFORM C-900-WRITE-LOG-LINE
005380         GO TO C-300-EXIT.
005390
005400     MOVE ZERO TO WS-DISC-AMOUNT.
005410     IF WS-CURR-DISC-ID > 0
005420         SET DT-INDEX TO 1
005430         SEARCH ALL DISC-TABLE
005440             WHEN DT-DISC-ID (DT-INDEX) = WS-CURR-DISC-ID
005450                 IF DT-IS-PERCENTAGE (DT-INDEX)
005460                     COMPUTE WS-DISC-AMOUNT ROUNDED =
005470                         WS-GROSS-TOTAL * DT-VALUE (DT-INDEX) / 100
005480                 END-IF
005490             WHEN NOT FOUND
005500                 CONTINUE
005510         END-SEARCH.
005520
005530     COMPUTE WS-FINAL-AMOUNT ROUNDED =
005540         WS-GROSS-TOTAL - WS-DISC-AMOUNT.
005550
005560     PERFORM F-100-ASSIGN-BILL-NUMBER.
005570
005580     PERFORM C-400-POST-ONE-LINE
005590         VARYING WS-BILL-LINE-SUB FROM 1 BY 1
005600         UNTIL WS-BILL-LINE-SUB > WS-BILL-LINE-COUNT.
005610
005620     ADD 1 TO AC-BILLS-POSTED.
005630     MOVE WS-BILL-ID-DISP TO LDL-BILL-ID.
005640     MOVE WS-FINAL-AMOUNT TO LDL-FINAL-AMOUNT.
005650     MOVE "BILL POSTED" TO LDL-MESSAGE.
005660     PERFORM C-900-WRITE-LOG-LINE.
005670
005680 C-300-EXIT.
005690     EXIT.
005700/
005710******************************************************************
005720*    ACCUMULATE THE GROSS TOTAL AND STOCK-CHECK ONE BILL LINE     *
005730******************************************************************
005740
005750 C-310-CHECK-ONE-LINE.
005760
005770     COMPUTE WS-GROSS-TOTAL ROUNDED =
005780         WS-GROSS-TOTAL +
005790         (BL-PRICE (WS-BILL-LINE-SUB) * BL-QTY (WS-BILL-LINE-SUB)).
005800
005810     SET PT-INDEX TO 1.
005820     SEARCH ALL PROD-TABLE
005830         WHEN PT-PROD-ID (PT-INDEX) = BL-PROD-ID (WS-BILL-LINE-SUB)
005840             IF PT-QTY (PT-INDEX) < BL-QTY (WS-BILL-LINE-SUB)
005850                 MOVE "Y" TO SW-BILL-REJECTED
005860                 MOVE BL-PROD-ID (WS-BILL-LINE-SUB)
005870                     TO WS-SHORT-PROD-ID
005880             END-IF
005890         WHEN NOT FOUND
005900             MOVE "Y" TO SW-BILL-REJECTED
005910             MOVE BL-PROD-ID (WS-BILL-LINE-SUB)
005920                 TO WS-SHORT-PROD-ID
005930     END-SEARCH.
005940/
005950******************************************************************
005960*    WRITE ONE SALE LINE AND DECREMENT THE PRODUCT'S STOCK       *
005970******************************************************************
005980
005990 C-400-POST-ONE-LINE.
006000
006010     SET PT-INDEX TO 1.
006020     SEARCH ALL PROD-TABLE
006030         WHEN PT-PROD-ID (PT-INDEX) =
006040                 BL-PROD-ID (WS-BILL-LINE-SUB)
006050             SUBTRACT BL-QTY (WS-BILL-LINE-SUB)
006060                 FROM PT-QTY (PT-INDEX).
006070
006080     MOVE WS-BILL-LINE-SUB  TO WS-PROD-SUB.
006090     MOVE WS-BILL-ID-DISP   TO SALE-BILL-ID.
006100     MOVE BL-PROD-ID (WS-BILL-LINE-SUB)  TO SALE-PROD-ID.
006110     MOVE BL-QTY (WS-BILL-LINE-SUB)      TO SALE-QTY.
006120     MOVE BL-PRICE (WS-BILL-LINE-SUB)    TO SALE-PRICE.
006130     MOVE WS-CURR-SALE-DATE              TO SALE-DATE.
006140     MOVE WS-CURR-USER-ID                TO SALE-USER-ID.
006150     MOVE WS-CURR-PAY-METHOD             TO SALE-PAY-METHOD.
006160
006170     IF WS-BILL-LINE-SUB = 1
006180         MOVE WS-DISC-AMOUNT TO SALE-BILL-DISC
006190     ELSE
006200         MOVE ZERO TO SALE-BILL-DISC.
006210
006220     ADD 1 TO AC-SALE-ID-COUNT.
006230     MOVE AC-SALE-ID-COUNT TO SALE-ID.
006240     WRITE SALE-MASTER-RECORD.
006250/
006260******************************************************************
006270*         ASSIGN THE NEXT SEQUENTIAL BILL NUMBER                 *
006280******************************************************************
006290
006300 F-100-ASSIGN-BILL-NUMBER.
006310
006320     ADD 1 TO SEQ-LAST-BILL.
006330     MOVE SEQ-LAST-BILL TO WS-BILL-ID-NUM.
006340/
006350******************************************************************
006360*           WRITE THE PRODUCT MASTER LOG DETAIL LINE             *
006370******************************************************************
006380
006390 C-900-WRITE-LOG-LINE.
006400
006410     IF AC-LINE-COUNT = 0
006420         PERFORM M-500-LOG-HEADINGS.
006430
006440     WRITE CHK-LOG-LINE-OUT FROM LOG-DETAIL-LINE
006450         AFTER ADVANCING 1 LINE.
006460     ADD 1 TO AC-LINE-COUNT.
006470     MOVE SPACES TO LOG-DETAIL-LINE.
006480
006490     IF AC-LINE-COUNT > 55
006500         MOVE ZERO TO AC-LINE-COUNT.
006510/
006520******************************************************************
006530*              CHECKOUT LOG HEADING PARAGRAPH                    *
006540******************************************************************
006550
006560 M-500-LOG-HEADINGS.
006570
006580     ADD 1 TO AC-PAGE-COUNT.
006590     MOVE AC-PAGE-COUNT TO LGH-PAGE-COUNT.
006600
006610     WRITE CHK-LOG-LINE-OUT FROM LGH-LINE-1
006620         AFTER ADVANCING PAGE.
006630     WRITE CHK-LOG-LINE-OUT FROM LGH-LINE-2
006640         AFTER ADVANCING 2 LINES.
006650     WRITE CHK-LOG-LINE-OUT FROM LGH-LINE-3
006660         AFTER ADVANCING 2 LINES.
006670     WRITE CHK-LOG-LINE-OUT FROM LGH-LINE-4
006680         AFTER ADVANCING 1 LINE.
006690
006700     MOVE 6 TO AC-LINE-COUNT.
006710/
006720******************************************************************
006730*       RE-WRITE THE WHOLE PRODUCT MASTER WITH UPDATED STOCK     *
006740******************************************************************
006750
006760 D-100-REWRITE-PRODUCT-FILE.
006770
006780     OPEN OUTPUT PRODUCT-FILE.
006790
006800     PERFORM D-110-WRITE-ONE-PRODUCT
006810         VARYING WS-PROD-SUB FROM 1 BY 1
006820         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
006830
006840     CLOSE PRODUCT-FILE.
006850/
006860******************************************************************
006870*              WRITE ONE PRODUCT BACK TO THE MASTER FILE          *
006880******************************************************************
006890
006900 D-110-WRITE-ONE-PRODUCT.
006910
006920     MOVE PT-PROD-ID  (WS-PROD-SUB) TO PROD-ID.
006930     MOVE PT-NAME     (WS-PROD-SUB) TO PROD-NAME.
006940     MOVE PT-COST     (WS-PROD-SUB) TO PROD-COST.
006950     MOVE PT-SELL     (WS-PROD-SUB) TO PROD-SELL.
006960     MOVE PT-QTY      (WS-PROD-SUB) TO PROD-QTY.
006970     MOVE PT-CAT-ID   (WS-PROD-SUB) TO PROD-CAT-ID.
006980     MOVE PT-BARCODE  (WS-PROD-SUB) TO PROD-BARCODE.
006990     WRITE PROD-MASTER-RECORD.
007000/
007010******************************************************************
007020*                      END OF JOB PARAGRAPH                      *
007030******************************************************************
007040
007050 E-100-WRAP-UP.
007060
007070     IF BILLSEQ-WAS-EMPTY
007080         WRITE BILL-SEQ-RECORD
007090     ELSE
007100         REWRITE BILL-SEQ-RECORD.
007110
007120     CLOSE BILL-SEQ-FILE
007130           CART-TRAN-FILE
007140           SALE-FILE
007150           CHECKOUT-LOG-REPORT.
007160
007170     DISPLAY " ".
007180     DISPLAY "CHECKOUT POSTING PROGRAM HAS TERMINATED".
007190     DISPLAY "BILLS POSTED   - " AC-BILLS-POSTED.
007200     DISPLAY "BILLS REJECTED - " AC-BILLS-REJECTED.
007210     DISPLAY " ".
007220
007230******************************************************************
007240*                       END OF PROGRAM                           *
007250******************************************************************
