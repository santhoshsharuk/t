000010******************************************************************
000020*                                                                *
000030*    TOYDISC.CPY                                                 *
000040*    BILL-LEVEL DISCOUNT RECORD LAYOUT                           *
000050*                                                                *
000060*    DISC-NAME IS KEPT UPPER-CASE IN THE FILE SO DISCOUNT-NAME   *
000070*    LOOKUPS DO NOT NEED A CASE-FOLD EVERY TIME.  ONLY DISC-TYPE *
000080*    "PERCENTAGE" IS HONORED BY TOYCHK1 TODAY; "FIXED" ROWS ARE  *
000090*    CARRIED FOR A FUTURE RELEASE AND ARE SKIPPED AT CHECKOUT.   *
000100*                                                                *
000110*    88 01 21  TJS  ORIGINAL LAYOUT                              *
000120*                                                                *
000130******************************************************************
000140 01  DISC-MASTER-RECORD.
000150     05  DISC-ID                    PIC 9(9).
000160     05  DISC-NAME                  PIC X(20).
000170     05  DISC-TYPE                  PIC X(10).
000180         88  DISC-IS-PERCENTAGE     VALUE "PERCENTAGE".
000190         88  DISC-IS-FIXED          VALUE "FIXED".
000200     05  DISC-VALUE                 PIC S9(3)V99.
000210     05  FILLER                     PIC X(16).
