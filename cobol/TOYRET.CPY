000010******************************************************************
000020*                                                                *
000030*    TOYRET.CPY                                                  *
000040*    MERCHANDISE RETURN RECORD LAYOUT                            *
000050*                                                                *
000060*    RET-ORIG-BILL-ID IS OPTIONAL - A CUSTOMER WHO LOST THEIR    *
000070*    RECEIPT STILL GETS A RETURN RECORD, JUST WITH RET-ORIG-     *
000080*    BILL-ID LEFT BLANK.  STOCK AND ALL THE ANALYTICS PROGRAMS   *
000090*    COUNT THE RETURN EITHER WAY.                                *
000100*                                                                *
000110*    87 11 09  TJS  ORIGINAL LAYOUT                              *
000120*                                                                *
000130******************************************************************
000140 01  RETURN-MASTER-RECORD.
000150     05  RET-ID                     PIC 9(9).
000160     05  RET-PROD-ID                PIC 9(9).
000170     05  RET-QTY                    PIC S9(7).
000180     05  RET-PRICE                  PIC S9(7)V99.
000190     05  RET-DATE                   PIC X(10).
000200     05  RET-REASON                 PIC X(30).
000210     05  RET-ORIG-BILL-ID           PIC X(10).
000220     05  FILLER                     PIC X(16).
