000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYCRNG.
000050 AUTHOR. DONALD KRENTZ.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. MAR. 17, 1988.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM PRINTS THE CUSTOM DATE-RANGE SUMMARY REPORT.   *
000140*    A PARAMETER CARD SUPPLIES THE FROM/TO DATES (INCLUSIVE);    *
000150*    EVERY SALE AND RETURN DATED IN THAT RANGE IS ACCUMULATED    *
000160*    AGAINST THE PRODUCT TABLE TO GET GROSS, DISCOUNTS, RETURNS, *
000170*    NET, COGS AND ESTIMATED PROFIT, PLUS TWO HAND-RANKED TOP-5  *
000180*    TABLES - ONE BY NET QUANTITY SOLD, ONE BY GROSS REVENUE.    *
000190*    SALES ARE WRITTEN BILL-BY-BILL SO A BILL'S LINES ARE NEVER  *
000200*    SPLIT ACROSS OTHER BILLS - A CHANGE OF SALE-BILL-ID AS THE  *
000210*    FILE IS READ MARKS A NEW BILL.                              *
000220*                                                                *
000230*        INPUT:   RANGEPRM  - FROM/TO DATE PARAMETER CARD       *
000240*                 PRODMAST  - PRODUCT MASTER (COST LOOKUP)       *
000250*                 SALEOUT   - SALE LINE ITEMS                    *
000260*                 RETOUT    - RETURN RECORDS                     *
000270*                                                                *
000280*        OUTPUT:  RANGERPT  - RANGE SUMMARY REPORT                *
000290*                                                                *
000300******************************************************************
000310*                       CHANGE LOG                               *
000320*                                                                *
000330* 88 03 17  DPK  ORIGINAL PROGRAM - TR#0164                      *
000340* 91 07 22  RMH  ADDED TOP-5 BY GROSS REVENUE TABLE - TR#0318    *
000350* 98 11 30  DPK  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#601*
000360* 02 08 05  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0691  *
000370*                                                                *
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400*********************
000410
000420 CONFIGURATION SECTION.
000430*********************
000440
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS TOY-DIGITS IS "0" THRU "9".
000480
000490 INPUT-OUTPUT SECTION.
000500*********************
000510
000520 FILE-CONTROL.
000530
000540     SELECT PARM-FILE
000550         ASSIGN TO RANGEPRM
000560             ORGANIZATION IS LINE SEQUENTIAL.
000570
000580     SELECT PRODUCT-FILE
000590         ASSIGN TO PRODMAST.
000600
000610     SELECT SALE-FILE
000620         ASSIGN TO SALEOUT.
000630
000640     SELECT RETURN-FILE
000650         ASSIGN TO RETOUT.
000660
000670     SELECT RANGE-REPORT
000680         ASSIGN TO RANGERPT.
000690/
000700 DATA DIVISION.
000710***************
000720
000730 FILE SECTION.
000740*************
000750******************************************************************
000760*     PARAMETER CARD - ONE RECORD, THE FROM/TO RANGE DATES      *
000770******************************************************************
000780
000790 FD  PARM-FILE.
000800
000810 01  PARM-RECORD.
000820     05  RNG-FROM-DATE              PIC X(10).
000830     05  RNG-TO-DATE                PIC X(10).
000840     05  FILLER                     PIC X(60).
000850/
000860******************************************************************
000870*     PRODUCT MASTER FILE - LAYOUT IN TOYPROD.CPY                *
000880******************************************************************
000890
000900 FD  PRODUCT-FILE.
000910
000920 COPY TOYPROD.CPY.
000930
000940******************************************************************
000950*     SALE FILE - LAYOUT IN TOYSALE.CPY                         *
000960******************************************************************
000970
000980 FD  SALE-FILE.
000990
001000 COPY TOYSALE.CPY.
001010
001020******************************************************************
001030*     RETURN FILE - LAYOUT IN TOYRET.CPY                        *
001040******************************************************************
001050
001060 FD  RETURN-FILE.
001070
001080 COPY TOYRET.CPY.
001090/
001100******************************************************************
001110*     RANGE SUMMARY REPORT                                      *
001120******************************************************************
001130
001140 FD  RANGE-REPORT.
001150
001160 01  RNG-LINE-OUT                   PIC X(80).
001170/
001180 WORKING-STORAGE SECTION.
001190************************
001200
001210******************************************************************
001220*                        SWITCHES                                *
001230******************************************************************
001240
001250 01  SWITCHES.
001260     05  SW-END-OF-PROD             PIC X.
001270         88  END-OF-PROD            VALUE "Y".
001280     05  SW-END-OF-SALE             PIC X.
001290         88  END-OF-SALE            VALUE "Y".
001300     05  SW-END-OF-RET              PIC X.
001310         88  END-OF-RET             VALUE "Y".
001320     05  SW-PROD-FOUND              PIC X.
001330         88  PROD-FOUND             VALUE "Y".
001340     05  FILLER                     PIC X(5).
001350
001360 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001370/
001380******************************************************************
001390*                      ACCUMULATORS                              *
001400******************************************************************
001410
001420 01  ACCUMULATORS.
001430     05  AC-LINE-COUNT              PIC 999    COMP.
001440     05  AC-PAGE-COUNT              PIC 999    COMP.
001450     05  AC-PROD-COUNT              PIC 9(5)   COMP.
001460     05  AC-BILL-COUNT              PIC 9(7)   COMP.
001470     05  AC-ITEMS-SOLD              PIC S9(9)  COMP.
001480     05  AC-GRAND-GROSS             PIC S9(9)V99.
001490     05  AC-GRAND-DISC              PIC S9(9)V99.
001500     05  AC-GRAND-RET               PIC S9(9)V99.
001510     05  AC-NET-SALES               PIC S9(9)V99.
001520     05  AC-COGS-GROSS              PIC S9(9)V99.
001530     05  AC-COGS-RETURNED           PIC S9(9)V99.
001540     05  AC-NET-COGS                PIC S9(9)V99.
001550     05  AC-EST-PROFIT              PIC S9(9)V99.
001560     05  AC-AVG-ITEMS               PIC S9(7)V99.
001570     05  AC-AVG-BILL-VAL            PIC S9(7)V99.
001580     05  FILLER                     PIC X(4).
001590/
001600******************************************************************
001610*                     WORK AREA FIELDS                          *
001620******************************************************************
001630
001640 01  WORK-AREA.
001650     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
001660     05  WA-RUN-DATE-FIELDS REDEFINES
001670         WA-RUN-DATE-YYMMDD.
001680         10  WA-RUN-YY              PIC 99.
001690         10  WA-RUN-MM              PIC 99.
001700         10  WA-RUN-DD              PIC 99.
001710
001720     05  WS-FROM-DATE               PIC X(10).
001730     05  WS-TO-DATE                 PIC X(10).
001740     05  WS-LAST-BILL-ID            PIC X(10).
001750     05  WS-LAST-BILL-ID-NUM REDEFINES
001760         WS-LAST-BILL-ID            PIC 9(10).
001770     05  WS-LINE-REVENUE            PIC S9(9)V99.
001780     05  WS-PROD-SUB                PIC 9(5)   COMP.
001790     05  WS-INS-SLOT                PIC 9      COMP.
001800     05  WS-CAND-NET-QTY            PIC S9(7).
001810     05  WS-CAND-REVENUE            PIC S9(9)V99.
001820     05  FILLER                     PIC X(4).
001830/
001840******************************************************************
001850*    PRODUCT TABLE - MASTER DATA PLUS IN-RANGE ACCUMULATIONS     *
001860******************************************************************
001870
001880 01  PROD-TABLE-AREA.
001890     05  PROD-TABLE OCCURS 500 TIMES
001900             ASCENDING KEY IS PT-PROD-ID
001910             INDEXED BY PT-INDEX.
001920         10  PT-PROD-ID             PIC 9(9).
001930         10  PT-NAME                PIC X(30).
001940         10  PT-COST                PIC S9(7)V99.
001950         10  PT-SELL                PIC S9(7)V99.
001960         10  PT-QTY                 PIC S9(7).
001970         10  PT-CAT-ID              PIC 9(9).
001980         10  PT-BARCODE             PIC X(12).
001990         10  PT-BARCODE-NUM REDEFINES
002000             PT-BARCODE             PIC 9(12).
002010         10  PT-SOLD-QTY            PIC S9(7).
002020         10  PT-RET-QTY             PIC S9(7).
002030         10  PT-REVENUE             PIC S9(9)V99.
002040     05  FILLER                     PIC X(4).
002050/
002060******************************************************************
002070*         TOP-5 TABLE RANKED BY NET QUANTITY SOLD               *
002080******************************************************************
002090
002100 01  TOP5-QTY-TABLE.
002110     05  TQ-ENTRY OCCURS 5 TIMES.
002120         10  TQ-PROD-ID             PIC 9(9).
002130         10  TQ-NAME                PIC X(30).
002140         10  TQ-SOLD-QTY            PIC S9(7).
002150         10  TQ-RET-QTY             PIC S9(7).
002160         10  TQ-NET-QTY             PIC S9(7).
002170     05  FILLER                     PIC X(4).
002180/
002190******************************************************************
002200*         TOP-5 TABLE RANKED BY GROSS REVENUE                    *
002210******************************************************************
002220
002230 01  TOP5-REV-TABLE.
002240     05  TR-ENTRY OCCURS 5 TIMES.
002250         10  TR-PROD-ID             PIC 9(9).
002260         10  TR-NAME                PIC X(30).
002270         10  TR-SOLD-QTY            PIC S9(7).
002280         10  TR-RET-QTY             PIC S9(7).
002290         10  TR-REVENUE             PIC S9(9)V99.
002300     05  FILLER                     PIC X(4).
002310/
002320******************************************************************
002330*          HEADINGS FOR THE RANGE SUMMARY REPORT                 *
002340******************************************************************
002350
002360 01  RPT-HEADINGS.
002370     05  RH-LINE-1.
002380         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002390         10  RH-DATE            PIC 99/99/99.
002400         10  FILLER PIC X(17) VALUE SPACES.
002410         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002420         10  FILLER PIC X(18) VALUE SPACES.
002430         10  FILLER PIC X(5) VALUE "PAGE:".
002440         10  RH-PAGE-COUNT      PIC ZZ9.
002450     05  RH-LINE-2.
002460         10  FILLER PIC X(20) VALUE SPACES.
002470         10  FILLER PIC X(9) VALUE "RANGE: ".
002480         10  RH-FROM-DATE       PIC X(10).
002490         10  FILLER PIC X(4) VALUE " TO ".
002500         10  RH-TO-DATE         PIC X(10).
002510/
002520******************************************************************
002530*         LABELED METRIC LINE FOR THE RANGE SUMMARY              *
002540******************************************************************
002550
002560 01  RPT-METRIC-LINE.
002570     05  RML-LABEL                  PIC X(28).
002580     05  RML-VALUE                  PIC Z(7)9.99-.
002585     05  FILLER                     PIC X(30) VALUE SPACES.
002590/
002600******************************************************************
002610*       TOP-5 HEADING AND DETAIL LINES                          *
002620******************************************************************
002630
002640 01  RPT-TOP5-HEADING.
002650     05  FILLER                     PIC X(15) VALUE SPACES.
002660     05  RTH-TITLE                  PIC X(30).
002670
002680 01  RPT-TOP5-QTY-LINE.
002690     05  RTQ-PROD-ID                PIC Z(8)9.
002700     05  FILLER                     PIC X(2).
002710     05  RTQ-NAME                   PIC X(30).
002720     05  RTQ-SOLD-QTY               PIC Z(6)9-.
002730     05  FILLER                     PIC X(2).
002740     05  RTQ-RET-QTY                PIC Z(6)9-.
002750     05  FILLER                     PIC X(2).
002760     05  RTQ-NET-QTY                PIC Z(6)9-.
002770
002780 01  RPT-TOP5-REV-LINE.
002790     05  RTR-PROD-ID                PIC Z(8)9.
002800     05  FILLER                     PIC X(2).
002810     05  RTR-NAME                   PIC X(30).
002820     05  RTR-SOLD-QTY               PIC Z(6)9-.
002830     05  FILLER                     PIC X(2).
002840     05  RTR-RET-QTY                PIC Z(6)9-.
002850     05  FILLER                     PIC X(2).
002860     05  RTR-REVENUE                PIC Z(6)9.99-.
002870/
002880 PROCEDURE DIVISION.
002890*******************
002900
002910 MAIN-PROGRAM.
002920
002930     PERFORM A-100-INITIALIZATION.
002940     PERFORM B-100-LOAD-PRODUCT-TABLE.
002950     PERFORM C-100-ACCUMULATE-SALES.
002960     PERFORM C-200-ACCUMULATE-RETURNS.
002970     PERFORM C-300-COMPUTE-DERIVED-FIGURES.
002980     PERFORM D-100-RANK-TOP5-BY-QTY.
002990     PERFORM D-200-RANK-TOP5-BY-REVENUE.
003000     PERFORM E-100-PRINT-RANGE-REPORT.
003010     PERFORM F-100-WRAP-UP.
003020     STOP RUN.
003030/
003040******************************************************************
003050*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
003060******************************************************************
003070
003080 A-100-INITIALIZATION.
003090
003100     INITIALIZE ACCUMULATORS.
003110     MOVE "N" TO SW-END-OF-PROD.
003120     MOVE "N" TO SW-END-OF-SALE.
003130     MOVE "N" TO SW-END-OF-RET.
003140     MOVE ZERO TO WS-LAST-BILL-ID-NUM.
003150
003160     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
003170     MOVE WA-RUN-MM TO RH-DATE(1:2).
003180     MOVE WA-RUN-DD TO RH-DATE(4:2).
003190     MOVE WA-RUN-YY TO RH-DATE(7:2).
003200
003210     OPEN INPUT PARM-FILE.
003220     READ PARM-FILE.
003230     MOVE RNG-FROM-DATE TO WS-FROM-DATE.
003240     MOVE RNG-TO-DATE   TO WS-TO-DATE.
003250     MOVE WS-FROM-DATE  TO RH-FROM-DATE.
003260     MOVE WS-TO-DATE    TO RH-TO-DATE.
003270     CLOSE PARM-FILE.
003280
003290     IF WS-FROM-DATE (1:4) IS NOT TOY-DIGITS
003300         OR WS-TO-DATE (1:4) IS NOT TOY-DIGITS
003310         DISPLAY "TOYCRNG - INVALID RANGE PARM CARD - JOB ABORTED"
003320         STOP RUN.
003330
003340     OPEN INPUT PRODUCT-FILE.
003350     OPEN INPUT SALE-FILE.
003360     OPEN INPUT RETURN-FILE.
003370     OPEN OUTPUT RANGE-REPORT.
003380
003390     PERFORM A-110-INIT-ONE-TOP5-SLOT
003400         VARYING WS-INS-SLOT FROM 1 BY 1
003410         UNTIL WS-INS-SLOT > 5.
003420/
003430******************************************************************
003440*       CLEAR ONE SLOT OF BOTH TOP-5 TABLES TO LOW VALUES        *
003450******************************************************************
003460
003470 A-110-INIT-ONE-TOP5-SLOT.
003480
003490     MOVE ZERO      TO TQ-PROD-ID   (WS-INS-SLOT).
003500     MOVE SPACES    TO TQ-NAME      (WS-INS-SLOT).
003510     MOVE ZERO      TO TQ-SOLD-QTY  (WS-INS-SLOT).
003520     MOVE ZERO      TO TQ-RET-QTY   (WS-INS-SLOT).
003530     MOVE -9999999  TO TQ-NET-QTY   (WS-INS-SLOT).
003540     MOVE ZERO      TO TR-PROD-ID   (WS-INS-SLOT).
003550     MOVE SPACES    TO TR-NAME      (WS-INS-SLOT).
003560     MOVE ZERO      TO TR-SOLD-QTY  (WS-INS-SLOT).
003570     MOVE ZERO      TO TR-RET-QTY   (WS-INS-SLOT).
003580     MOVE -999999999.99 TO TR-REVENUE (WS-INS-SLOT).
003590/
003600******************************************************************
003610*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
003620******************************************************************
003630
003640 B-100-LOAD-PRODUCT-TABLE.
003650
003660     MOVE ZERO TO AC-PROD-COUNT.
003670
003680     READ PRODUCT-FILE
003690         AT END
003700             MOVE "Y" TO SW-END-OF-PROD.
003710
003720     PERFORM B-110-LOAD-ONE-PRODUCT
003730         UNTIL END-OF-PROD.
003740
003750     MOVE "N" TO SW-END-OF-PROD.
003760     CLOSE PRODUCT-FILE.
003770/
003780******************************************************************
003790*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
003800******************************************************************
003810
003820 B-110-LOAD-ONE-PRODUCT.
003830
003840     ADD 1 TO AC-PROD-COUNT.
003850     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
003860     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
003870     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
003880     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
003890     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
003900     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
003910     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
003920     MOVE ZERO         TO PT-SOLD-QTY  (AC-PROD-COUNT).
003930     MOVE ZERO         TO PT-RET-QTY   (AC-PROD-COUNT).
003940     MOVE ZERO         TO PT-REVENUE   (AC-PROD-COUNT).
003950
003960     READ PRODUCT-FILE
003970         AT END
003980             MOVE "Y" TO SW-END-OF-PROD.
003990/
004000******************************************************************
004010*       ACCUMULATE SALES DATED WITHIN THE FROM/TO RANGE          *
004020******************************************************************
004030
004040 C-100-ACCUMULATE-SALES.
004050
004060     READ SALE-FILE
004070         AT END
004080             MOVE "Y" TO SW-END-OF-SALE.
004090
004100     PERFORM C-110-ACCUMULATE-ONE-SALE
004110         UNTIL END-OF-SALE.
004120/
004130******************************************************************
004140*      ACCUMULATE ONE SALE LINE IF ITS DATE FALLS IN RANGE       *
004150******************************************************************
004160
004170 C-110-ACCUMULATE-ONE-SALE.
004180
004190     IF SALE-DATE < WS-FROM-DATE OR SALE-DATE > WS-TO-DATE
004200         GO TO C-110-NEXT.
004210
004220     IF SALE-BILL-ID NOT = WS-LAST-BILL-ID
004230         ADD 1 TO AC-BILL-COUNT
004240         MOVE SALE-BILL-ID TO WS-LAST-BILL-ID.
004250
004260     ADD SALE-BILL-DISC TO AC-GRAND-DISC.
004270     ADD SALE-QTY       TO AC-ITEMS-SOLD.
004280     COMPUTE WS-LINE-REVENUE = SALE-QTY * SALE-PRICE.
004290     ADD WS-LINE-REVENUE TO AC-GRAND-GROSS.
004300
004310     SET PT-INDEX TO 1.
004320     MOVE "N" TO SW-PROD-FOUND.
004330     SEARCH ALL PROD-TABLE
004340         WHEN PT-PROD-ID (PT-INDEX) = SALE-PROD-ID
004350             MOVE "Y" TO SW-PROD-FOUND
004360         WHEN NOT FOUND
004370             CONTINUE.
004380
004390     IF PROD-FOUND
004400         ADD SALE-QTY TO PT-SOLD-QTY (PT-INDEX)
004410         ADD WS-LINE-REVENUE TO PT-REVENUE (PT-INDEX)
004420         COMPUTE AC-COGS-GROSS ROUNDED =
004430             AC-COGS-GROSS + (SALE-QTY * PT-COST (PT-INDEX)).
004440
004450 C-110-NEXT.
004460     READ SALE-FILE
004470         AT END
004480             MOVE "Y" TO SW-END-OF-SALE.
004490/
004500******************************************************************
004510*       ACCUMULATE RETURNS DATED WITHIN THE FROM/TO RANGE        *
004520******************************************************************
004530
004540 C-200-ACCUMULATE-RETURNS.
004550
004560     READ RETURN-FILE
004570         AT END
004580             MOVE "Y" TO SW-END-OF-RET.
004590
004600     PERFORM C-210-ACCUMULATE-ONE-RETURN
004610         UNTIL END-OF-RET.
004620/
004630******************************************************************
004640*     ACCUMULATE ONE RETURN LINE IF ITS DATE FALLS IN RANGE      *
004650******************************************************************
004660
004670 C-210-ACCUMULATE-ONE-RETURN.
004680
004690     IF RET-DATE < WS-FROM-DATE OR RET-DATE > WS-TO-DATE
004700         GO TO C-210-NEXT.
004710
004720     COMPUTE WS-LINE-REVENUE = RET-QTY * RET-PRICE.
004730     ADD WS-LINE-REVENUE TO AC-GRAND-RET.
004740
004750     SET PT-INDEX TO 1.
004760     MOVE "N" TO SW-PROD-FOUND.
004770     SEARCH ALL PROD-TABLE
004780         WHEN PT-PROD-ID (PT-INDEX) = RET-PROD-ID
004790             MOVE "Y" TO SW-PROD-FOUND
004800         WHEN NOT FOUND
004810             CONTINUE.
004820
004830     IF PROD-FOUND
004840         ADD RET-QTY TO PT-RET-QTY (PT-INDEX)
004850         COMPUTE AC-COGS-RETURNED ROUNDED =
004860             AC-COGS-RETURNED + (RET-QTY * PT-COST (PT-INDEX)).
004870
004880 C-210-NEXT.
004890     READ RETURN-FILE
004900         AT END
004910             MOVE "Y" TO SW-END-OF-RET.
004920/
004930******************************************************************
004940*          COMPUTE NET SALES, NET COGS, PROFIT, AVERAGES        *
004950******************************************************************
004960
004970 C-300-COMPUTE-DERIVED-FIGURES.
004980
004990     COMPUTE AC-NET-SALES ROUNDED =
005000         AC-GRAND-GROSS - AC-GRAND-DISC - AC-GRAND-RET.
005010
005020     COMPUTE AC-NET-COGS ROUNDED =
005030         AC-COGS-GROSS - AC-COGS-RETURNED.
005040
005050     COMPUTE AC-EST-PROFIT ROUNDED =
005060         AC-NET-SALES - AC-NET-COGS.
005070
005080     IF AC-BILL-COUNT = 0
005090         MOVE ZERO TO AC-AVG-ITEMS
005100         MOVE ZERO TO AC-AVG-BILL-VAL
005110         GO TO C-300-EXIT.
005120
005130     COMPUTE AC-AVG-ITEMS ROUNDED = AC-ITEMS-SOLD / AC-BILL-COUNT.
005140     COMPUTE AC-AVG-BILL-VAL ROUNDED = AC-NET-SALES / AC-BILL-COUNT.
005150
005160 C-300-EXIT.
005170     EXIT.
005180/
005190******************************************************************
005200*          RANK ALL PRODUCTS SOLD IN RANGE BY NET QUANTITY       *
005210******************************************************************
005220
005230 D-100-RANK-TOP5-BY-QTY.
005240
005250     PERFORM D-110-TRY-INSERT-QTY
005260         VARYING WS-PROD-SUB FROM 1 BY 1
005270         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
005280/
005290******************************************************************
005300*    TEST ONE PRODUCT AGAINST THE TOP-5-BY-QTY TABLE             *
005310******************************************************************
005320
005330 D-110-TRY-INSERT-QTY.
005340
005350     IF PT-SOLD-QTY (WS-PROD-SUB) = 0
005360         GO TO D-110-EXIT.
005370
005380     COMPUTE WS-CAND-NET-QTY =
005390         PT-SOLD-QTY (WS-PROD-SUB) - PT-RET-QTY (WS-PROD-SUB).
005400
005410     IF WS-CAND-NET-QTY <= TQ-NET-QTY (5)
005420         GO TO D-110-EXIT.
005430
005440     MOVE 5 TO WS-INS-SLOT.
005450     PERFORM D-115-SHIFT-QTY-SLOT
005460         UNTIL WS-INS-SLOT = 1
005470         OR WS-CAND-NET-QTY <= TQ-NET-QTY (WS-INS-SLOT - 1).
005480
005490     MOVE PT-PROD-ID  (WS-PROD-SUB) TO TQ-PROD-ID  (WS-INS-SLOT).
005500     MOVE PT-NAME     (WS-PROD-SUB) TO TQ-NAME     (WS-INS-SLOT).
005510     MOVE PT-SOLD-QTY (WS-PROD-SUB) TO TQ-SOLD-QTY (WS-INS-SLOT).
005520     MOVE PT-RET-QTY  (WS-PROD-SUB) TO TQ-RET-QTY  (WS-INS-SLOT).
005530     MOVE WS-CAND-NET-QTY           TO TQ-NET-QTY  (WS-INS-SLOT).
005540
005550 D-110-EXIT.
005560     EXIT.
005570/
005580******************************************************************
005590*        SHIFT ONE TOP-5-BY-QTY TABLE SLOT DOWN ONE PLACE        *
005600******************************************************************
005610
005620 D-115-SHIFT-QTY-SLOT.
005630
005640     MOVE TQ-ENTRY (WS-INS-SLOT - 1) TO TQ-ENTRY (WS-INS-SLOT).
005650     SUBTRACT 1 FROM WS-INS-SLOT.
005660/
005670******************************************************************
005680*          RANK ALL PRODUCTS SOLD IN RANGE BY GROSS REVENUE      *
005690******************************************************************
005700
005710 D-200-RANK-TOP5-BY-REVENUE.
005720
005730     PERFORM D-210-TRY-INSERT-REVENUE
005740         VARYING WS-PROD-SUB FROM 1 BY 1
005750         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
005760/
005770******************************************************************
005780*    TEST ONE PRODUCT AGAINST THE TOP-5-BY-REVENUE TABLE         *
005790******************************************************************
005800
005810 D-210-TRY-INSERT-REVENUE.
005820
005830     IF PT-SOLD-QTY (WS-PROD-SUB) = 0
005840         GO TO D-210-EXIT.
005850
005860     MOVE PT-REVENUE (WS-PROD-SUB) TO WS-CAND-REVENUE.
005870
005880     IF WS-CAND-REVENUE <= TR-REVENUE (5)
005890         GO TO D-210-EXIT.
005900
005910     MOVE 5 TO WS-INS-SLOT.
005920     PERFORM D-215-SHIFT-REV-SLOT
005930         UNTIL WS-INS-SLOT = 1
005940         OR WS-CAND-REVENUE <= TR-REVENUE (WS-INS-SLOT - 1).
005950
005960     MOVE PT-PROD-ID  (WS-PROD-SUB) TO TR-PROD-ID  (WS-INS-SLOT).
005970     MOVE PT-NAME     (WS-PROD-SUB) TO TR-NAME     (WS-INS-SLOT).
005980     MOVE PT-SOLD-QTY (WS-PROD-SUB) TO TR-SOLD-QTY (WS-INS-SLOT).
005990     MOVE PT-RET-QTY  (WS-PROD-SUB) TO TR-RET-QTY  (WS-INS-SLOT).
006000     MOVE WS-CAND-REVENUE           TO TR-REVENUE  (WS-INS-SLOT).
006010
006020 D-210-EXIT.
006030     EXIT.
006040/
006050******************************************************************
006060*       SHIFT ONE TOP-5-BY-REVENUE TABLE SLOT DOWN ONE PLACE     *
006070******************************************************************
006080
006090 D-215-SHIFT-REV-SLOT.
006100
006110     MOVE TR-ENTRY (WS-INS-SLOT - 1) TO TR-ENTRY (WS-INS-SLOT).
006120     SUBTRACT 1 FROM WS-INS-SLOT.
006130/
006140******************************************************************
006150*             PRINT THE RANGE SUMMARY REPORT                     *
006160******************************************************************
006170
006180 E-100-PRINT-RANGE-REPORT.
006190
006200     PERFORM M-500-REPORT-HEADINGS.
006210
006220     MOVE "GROSS SALES"              TO RML-LABEL.
006230     MOVE AC-GRAND-GROSS             TO RML-VALUE.
006240     PERFORM E-900-WRITE-METRIC-LINE.
006250
006260     MOVE "TOTAL DISCOUNTS"          TO RML-LABEL.
006270     MOVE AC-GRAND-DISC              TO RML-VALUE.
006280     PERFORM E-900-WRITE-METRIC-LINE.
006290
006300     MOVE "RETURNS VALUE"            TO RML-LABEL.
006310     MOVE AC-GRAND-RET               TO RML-VALUE.
006320     PERFORM E-900-WRITE-METRIC-LINE.
006330
006340     MOVE "NET SALES"                TO RML-LABEL.
006350     MOVE AC-NET-SALES               TO RML-VALUE.
006360     PERFORM E-900-WRITE-METRIC-LINE.
006370
006380     MOVE "COST OF GROSS SALES"      TO RML-LABEL.
006390     MOVE AC-COGS-GROSS              TO RML-VALUE.
006400     PERFORM E-900-WRITE-METRIC-LINE.
006410
006420     MOVE "COST OF RETURNED GOODS"   TO RML-LABEL.
006430     MOVE AC-COGS-RETURNED           TO RML-VALUE.
006440     PERFORM E-900-WRITE-METRIC-LINE.
006450
006460     MOVE "NET COGS"                 TO RML-LABEL.
006470     MOVE AC-NET-COGS                TO RML-VALUE.
006480     PERFORM E-900-WRITE-METRIC-LINE.
006490
006500     MOVE "ESTIMATED PROFIT"         TO RML-LABEL.
006510     MOVE AC-EST-PROFIT              TO RML-VALUE.
006520     PERFORM E-900-WRITE-METRIC-LINE.
006530
006540     MOVE "NUMBER OF BILLS"          TO RML-LABEL.
006550     MOVE AC-BILL-COUNT              TO RML-VALUE.
006560     PERFORM E-900-WRITE-METRIC-LINE.
006570
006580     MOVE "ITEMS SOLD"               TO RML-LABEL.
006590     MOVE AC-ITEMS-SOLD              TO RML-VALUE.
006600     PERFORM E-900-WRITE-METRIC-LINE.
006610
006620     MOVE "AVG ITEMS PER BILL"       TO RML-LABEL.
006630     MOVE AC-AVG-ITEMS               TO RML-VALUE.
006640     PERFORM E-900-WRITE-METRIC-LINE.
006650
006660     MOVE "AVG BILL VALUE (NET)"     TO RML-LABEL.
006670     MOVE AC-AVG-BILL-VAL            TO RML-VALUE.
006680     PERFORM E-900-WRITE-METRIC-LINE.
006690
006700     MOVE "TOP 5 BY NET QUANTITY" TO RTH-TITLE.
006710     WRITE RNG-LINE-OUT FROM RPT-TOP5-HEADING
006720         AFTER ADVANCING 2 LINES.
006730
006740     PERFORM E-910-WRITE-QTY-LINE
006750         VARYING WS-INS-SLOT FROM 1 BY 1
006760         UNTIL WS-INS-SLOT > 5.
006770
006780     MOVE "TOP 5 BY GROSS REVENUE" TO RTH-TITLE.
006790     WRITE RNG-LINE-OUT FROM RPT-TOP5-HEADING
006800         AFTER ADVANCING 2 LINES.
006810
006820     PERFORM E-920-WRITE-REV-LINE
006830         VARYING WS-INS-SLOT FROM 1 BY 1
006840         UNTIL WS-INS-SLOT > 5.
006850/
006860******************************************************************
006870*              WRITE ONE LABELED METRIC LINE                    *
006880******************************************************************
006890
006900 E-900-WRITE-METRIC-LINE.
006910
006920     WRITE RNG-LINE-OUT FROM RPT-METRIC-LINE
006930         AFTER ADVANCING 1 LINE.
006940/
006950******************************************************************
006960*           WRITE ONE TOP-5-BY-QTY DETAIL LINE                  *
006970******************************************************************
006980
006990 E-910-WRITE-QTY-LINE.
007000
007010     IF TQ-PROD-ID (WS-INS-SLOT) = ZERO
007020         GO TO E-910-EXIT.
007030
007040     MOVE TQ-PROD-ID  (WS-INS-SLOT) TO RTQ-PROD-ID.
007050     MOVE TQ-NAME     (WS-INS-SLOT) TO RTQ-NAME.
007060     MOVE TQ-SOLD-QTY (WS-INS-SLOT) TO RTQ-SOLD-QTY.
007070     MOVE TQ-RET-QTY  (WS-INS-SLOT) TO RTQ-RET-QTY.
007080     MOVE TQ-NET-QTY  (WS-INS-SLOT) TO RTQ-NET-QTY.
007090     WRITE RNG-LINE-OUT FROM RPT-TOP5-QTY-LINE
007100         AFTER ADVANCING 1 LINE.
007110
007120 E-910-EXIT.
007130     EXIT.
007140/
007150******************************************************************
007160*           WRITE ONE TOP-5-BY-REVENUE DETAIL LINE              *
007170******************************************************************
007180
007190 E-920-WRITE-REV-LINE.
007200
007210     IF TR-PROD-ID (WS-INS-SLOT) = ZERO
007220         GO TO E-920-EXIT.
007230
007240     MOVE TR-PROD-ID  (WS-INS-SLOT) TO RTR-PROD-ID.
007250     MOVE TR-NAME     (WS-INS-SLOT) TO RTR-NAME.
007260     MOVE TR-SOLD-QTY (WS-INS-SLOT) TO RTR-SOLD-QTY.
007270     MOVE TR-RET-QTY  (WS-INS-SLOT) TO RTR-RET-QTY.
007280     MOVE TR-REVENUE  (WS-INS-SLOT) TO RTR-REVENUE.
007290     WRITE RNG-LINE-OUT FROM RPT-TOP5-REV-LINE
007300         AFTER ADVANCING 1 LINE.
007310
007320 E-920-EXIT.
007330     EXIT.
007340/
007350******************************************************************
007360*                  RANGE SUMMARY HEADING PARAGRAPH               *
007370******************************************************************
007380
007390 M-500-REPORT-HEADINGS.
007400
007410     ADD 1 TO AC-PAGE-COUNT.
007420     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
007430
007440     WRITE RNG-LINE-OUT FROM RH-LINE-1
007450         AFTER ADVANCING PAGE.
007460     WRITE RNG-LINE-OUT FROM RH-LINE-2
007470         AFTER ADVANCING 2 LINES.
007480/
007490******************************************************************
007500*                      END OF JOB PARAGRAPH                      *
007510******************************************************************
007520
007530 F-100-WRAP-UP.
007540
007550     CLOSE SALE-FILE
007560           RETURN-FILE
007570           RANGE-REPORT.
007580
007590     DISPLAY " ".
007600     DISPLAY "RANGE SUMMARY REPORT PROGRAM HAS TERMINATED".
007610     DISPLAY "BILLS IN RANGE   - " AC-BILL-COUNT.
007620     DISPLAY " ".
007630
007640******************************************************************
007650*                       END OF PROGRAM                           *
007660******************************************************************
