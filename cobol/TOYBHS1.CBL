000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYBHS1.
000050 AUTHOR. DONALD KRENTZ.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. MAY 2, 1988.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM PRINTS THE BILL HISTORY REPORT.  SALE-FILE IS  *
000140*    SORTED DESCENDING BY BILL NUMBER (LINES WITHIN A BILL KEPT  *
000150*    IN ORIGINAL ORDER BY A SECONDARY ASCENDING KEY ON SALE-ID)  *
000160*    AND A SINGLE-LEVEL CONTROL BREAK PRINTS A HEADER, ITS LINE  *
000170*    ITEMS AND A FOOTER FOR EACH BILL.  ANY RETURN RECORDS WHOSE *
000180*    RET-ORIG-BILL-ID MATCHES THE BILL ARE LISTED RIGHT AFTER    *
000190*    THE FOOTER.  UPSI-0 LETS THE OPERATOR SUPPRESS THE RETURN   *
000200*    LINES ON A QUICK RUN.                                      *
000210*                                                                *
000220*        INPUT:   PRODMAST  - PRODUCT MASTER (NAME LOOKUP)      *
000230*                 SALEOUT   - SALE LINE ITEMS                   *
000240*                 RETOUT    - RETURN RECORDS                    *
000250*                 SORTWK2   - SORT WORK FILE                    *
000260*                                                                *
000270*        OUTPUT:  BILLHRPT  - BILL HISTORY REPORT                *
000280*                                                                *
000290******************************************************************
000300*                       CHANGE LOG                               *
000310*                                                                *
000320* 88 05 02  DPK  ORIGINAL PROGRAM - TR#0183                      *
000330* 90 09 14  RMH  ADDED RETURN-LINKAGE LISTING - TR#0227          *
000340* 98 12 02  DPK  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#605*
000350* 02 08 06  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0693  *
000360* 03 04 22  KLB  SORTWK2 NEVER CLOSED - CLOSE MOVED AHEAD OF THE *
000370*                EMPTY-FILE EXIT AND THE NORMAL FALL-THRU - TR#  *
000380*                0712                                           *
000390* 03 05 02  KLB  COLLAPSED STARTUP INTO ONE PERFORM ... THRU -   *
000400*                TR#0714                                        *
000410* 03 05 09  KLB  RT-IS-LINKED WAS SET BUT NEVER TESTED - D-310   *
000420*                NOW SKIPS UNLINKED RETURNS - TR#0719            *
000430*                                                                *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460*********************
000470
000480 CONFIGURATION SECTION.
000490*********************
000500
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS TOY-DIGITS IS "0" THRU "9"
000540     UPSI-0 ON STATUS IS SKIP-RETURN-LINES
000550            OFF STATUS IS PRINT-RETURN-LINES.
000560
000570 INPUT-OUTPUT SECTION.
000580*********************
000590
000600 FILE-CONTROL.
000610
000620     SELECT PRODUCT-FILE
000630         ASSIGN TO PRODMAST.
000640
000650     SELECT SALE-FILE
000660         ASSIGN TO SALEOUT.
000670
000680     SELECT RETURN-FILE
000690         ASSIGN TO RETOUT.
000700
000710     SELECT SORT-WORK-FILE
000720         ASSIGN TO SORTWK2.
000730
000740     SELECT SORT-OUT-FILE
000750         ASSIGN TO BILLSRT1.
000760
000770     SELECT BILL-HISTORY-REPORT
000780         ASSIGN TO BILLHRPT.
000790/
000800 DATA DIVISION.
000810***************
000820
000830 FILE SECTION.
000840*************
000850
000860 FD  PRODUCT-FILE.
000870
000880 COPY TOYPROD.CPY.
000890
000900 FD  SALE-FILE.
000910
000920 COPY TOYSALE.CPY.
000930
000940 FD  RETURN-FILE.
000950
000960 COPY TOYRET.CPY.
000970
000980 SD  SORT-WORK-FILE.
000990
001000 01  PSORT-RECORD.
001010     05  PSORT-ID                   PIC 9(9).
001020     05  PSORT-BILL-ID              PIC X(10).
001030     05  PSORT-BILL-ID-NUM REDEFINES
001040         PSORT-BILL-ID              PIC 9(10).
001050     05  PSORT-PROD-ID              PIC 9(9).
001060     05  PSORT-QTY                  PIC S9(7).
001070     05  PSORT-PRICE                PIC S9(7)V99.
001080     05  PSORT-DATE                 PIC X(10).
001090     05  PSORT-USER-ID              PIC 9(9).
001100     05  PSORT-BILL-DISC            PIC S9(7)V99.
001110     05  PSORT-PAY-METHOD           PIC X(10).
001120     05  FILLER                     PIC X(18).
001130
001140 FD  SORT-OUT-FILE.
001150
001160 01  PSORTED-RECORD.
001170     05  PSO-ID                     PIC 9(9).
001180     05  PSO-BILL-ID                PIC X(10).
001190     05  PSO-BILL-ID-NUM REDEFINES
001200         PSO-BILL-ID                PIC 9(10).
001210     05  PSO-PROD-ID                PIC 9(9).
001220     05  PSO-QTY                    PIC S9(7).
001230     05  PSO-PRICE                  PIC S9(7)V99.
001240     05  PSO-DATE                   PIC X(10).
001250     05  PSO-USER-ID                PIC 9(9).
001260     05  PSO-BILL-DISC              PIC S9(7)V99.
001270     05  PSO-PAY-METHOD             PIC X(10).
001280     05  FILLER                     PIC X(18).
001290
001300 FD  BILL-HISTORY-REPORT.
001310
001320 01  BHR-LINE-OUT                   PIC X(94).
001330/
001340 WORKING-STORAGE SECTION.
001350************************
001360
001370******************************************************************
001380*                        SWITCHES                                *
001390******************************************************************
001400
001410 01  SWITCHES.
001420     05  SW-END-OF-PROD             PIC X.
001430         88  END-OF-PROD            VALUE "Y".
001440     05  SW-END-OF-RET              PIC X.
001450         88  END-OF-RET             VALUE "Y".
001460     05  SW-END-OF-SORT             PIC X.
001470         88  END-OF-SORT            VALUE "Y".
001480     05  SW-PROD-FOUND              PIC X.
001490         88  PROD-FOUND             VALUE "Y".
001500     05  SW-FIRST-BILL              PIC X.
001510         88  FIRST-BILL-NOT-SEEN    VALUE "Y".
001520     05  FILLER                     PIC X(4).
001530
001540 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001550 77  WS-MAX-RET-ROWS                PIC 9(4) COMP VALUE 2000.
001560/
001570******************************************************************
001580*                      ACCUMULATORS                              *
001590******************************************************************
001600
001610 01  ACCUMULATORS.
001620     05  AC-LINE-COUNT              PIC 999    COMP.
001630     05  AC-PAGE-COUNT              PIC 999    COMP.
001640     05  AC-PROD-COUNT              PIC 9(5)   COMP.
001650     05  AC-RET-COUNT               PIC 9(4)   COMP.
001660     05  AC-BILL-COUNT              PIC 9(7)   COMP.
001670     05  AC-GRAND-GROSS             PIC S9(9)V99.
001680     05  AC-GRAND-DISC              PIC S9(9)V99.
001690     05  AC-GRAND-FINAL             PIC S9(9)V99.
001700     05  FILLER                     PIC X(4).
001710/
001720******************************************************************
001730*                     WORK AREA FIELDS                          *
001740******************************************************************
001750
001760 01  WORK-AREA.
001770     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
001780     05  WA-RUN-DATE-FIELDS REDEFINES
001790         WA-RUN-DATE-YYMMDD.
001800         10  WA-RUN-YY              PIC 99.
001810         10  WA-RUN-MM              PIC 99.
001820         10  WA-RUN-DD              PIC 99.
001830
001840     05  WS-PROD-SUB                PIC 9(5)   COMP.
001850     05  WS-RET-SUB                 PIC 9(4)   COMP.
001860     05  WS-LAST-BILL-ID            PIC X(10).
001870     05  WS-BILL-GROSS              PIC S9(9)V99.
001880     05  WS-BILL-DISC               PIC S9(9)V99.
001890     05  WS-BILL-FINAL              PIC S9(9)V99.
001900     05  WS-LINE-SUBTOTAL           PIC S9(9)V99.
001910     05  WS-PROD-NAME-WORK          PIC X(30).
001920     05  FILLER                     PIC X(4).
001930/
001940******************************************************************
001950*     PRODUCT TABLE - NAME LOOKUP ONLY FOR THE DETAIL LINES      *
001960******************************************************************
001970
001980 01  PROD-TABLE-AREA.
001990     05  PROD-TABLE OCCURS 500 TIMES
002000             ASCENDING KEY IS PT-PROD-ID
002010             INDEXED BY PT-INDEX.
002020         10  PT-PROD-ID             PIC 9(9).
002030         10  PT-NAME                PIC X(30).
002040         10  PT-COST                PIC S9(7)V99.
002050         10  PT-SELL                PIC S9(7)V99.
002060         10  PT-QTY                 PIC S9(7).
002070         10  PT-CAT-ID              PIC 9(9).
002080         10  PT-BARCODE             PIC X(12).
002090         10  PT-BARCODE-NUM REDEFINES
002100             PT-BARCODE             PIC 9(12).
002110     05  FILLER                     PIC X(4).
002120/
002130******************************************************************
002140*       RETURN TABLE - HELD WHOLE FOR THE BILL-LINKAGE LISTING   *
002150******************************************************************
002160
002170 01  RET-TABLE-AREA.
002180     05  RET-TABLE OCCURS 2000 TIMES
002190             INDEXED BY RT-INDEX.
002200         10  RT-PROD-ID             PIC 9(9).
002210         10  RT-QTY                 PIC S9(7).
002220         10  RT-PRICE               PIC S9(7)V99.
002230         10  RT-DATE                PIC X(10).
002240         10  RT-REASON              PIC X(30).
002250         10  RT-ORIG-BILL-ID        PIC X(10).
002260         10  RT-LINKED              PIC X.
002270             88  RT-IS-LINKED       VALUE "Y".
002280     05  FILLER                     PIC X(4).
002290/
002300******************************************************************
002310*          HEADINGS FOR THE BILL HISTORY REPORT                 *
002320******************************************************************
002330
002340 01  RPT-HEADINGS.
002350     05  RH-LINE-1.
002360         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002370         10  RH-DATE            PIC 99/99/99.
002380         10  FILLER PIC X(13) VALUE SPACES.
002390         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002400         10  FILLER PIC X(18) VALUE SPACES.
002410         10  FILLER PIC X(5) VALUE "PAGE:".
002420         10  RH-PAGE-COUNT      PIC ZZ9.
002430     05  RH-LINE-2.
002440         10  FILLER PIC X(20) VALUE SPACES.
002450         10  FILLER PIC X(25) VALUE "BILL HISTORY REPORT".
002460/
002470******************************************************************
002480*                 BILL HEADER / DETAIL / FOOTER LINES            *
002490******************************************************************
002500
002510 01  RPT-BILL-HEADER.
002520     05  FILLER                     PIC X(1) VALUE SPACES.
002530     05  FILLER                     PIC X(7) VALUE "BILL # ".
002540     05  RBH-BILL-ID                PIC X(10).
002550     05  FILLER                     PIC X(4) VALUE "DATE".
002560     05  RBH-DATE                   PIC X(10).
002570     05  FILLER                     PIC X(6) VALUE "PAY - ".
002580     05  RBH-PAY-METHOD             PIC X(10).
002590     05  FILLER                     PIC X(8) VALUE "CASHIER ".
002600     05  RBH-USER-ID                PIC Z(8)9.
002610
002620 01  RPT-DETAIL-LINE.
002630     05  FILLER                     PIC X(5).
002640     05  RDL-PROD-ID                PIC Z(8)9.
002650     05  FILLER                     PIC X(2).
002660     05  RDL-PROD-NAME              PIC X(30).
002670     05  RDL-QTY                    PIC Z(6)9-.
002680     05  FILLER                     PIC X(2).
002690     05  RDL-PRICE                  PIC Z(5)9.99-.
002700     05  FILLER                     PIC X(2).
002710     05  RDL-SUBTOTAL               PIC Z(6)9.99-.
002720
002730 01  RPT-BILL-FOOTER.
002740     05  FILLER                     PIC X(5).
002750     05  FILLER                     PIC X(13) VALUE "GROSS TOTAL: ".
002760     05  RBF-GROSS                  PIC Z(6)9.99-.
002770     05  FILLER                     PIC X(3).
002780     05  FILLER                     PIC X(11) VALUE "DISCOUNT: ".
002790     05  RBF-DISC                   PIC Z(6)9.99-.
002800     05  FILLER                     PIC X(3).
002810     05  FILLER                     PIC X(8) VALUE "FINAL: ".
002820     05  RBF-FINAL                  PIC Z(6)9.99-.
002830
002840 01  RPT-RETURN-LINE.
002850     05  FILLER                     PIC X(7).
002860     05  FILLER                     PIC X(10) VALUE "RETURNED -".
002870     05  RRL-PROD-ID                PIC Z(8)9.
002880     05  FILLER                     PIC X(2).
002890     05  RRL-PROD-NAME              PIC X(30).
002900     05  RRL-QTY                    PIC Z(6)9-.
002910     05  FILLER                     PIC X(2).
002920     05  RRL-REASON                 PIC X(30).
002930
002940 01  RPT-GRAND-TOTAL-LINE.
002950     05  FILLER                     PIC X(5) VALUE SPACES.
002960     05  FILLER                     PIC X(13) VALUE "GRAND TOTALS".
002970     05  FILLER                     PIC X(7) VALUE SPACES.
002980     05  RGT-BILL-COUNT             PIC Z(6)9.
002990     05  FILLER                     PIC X(7) VALUE " BILLS ".
003000     05  RGT-GROSS                  PIC Z(7)9.99-.
003010     05  FILLER                     PIC X(3).
003020     05  RGT-DISC                   PIC Z(7)9.99-.
003030     05  FILLER                     PIC X(3).
003040     05  RGT-FINAL                  PIC Z(7)9.99-.
003050/
003060 PROCEDURE DIVISION.
003070*******************
003080
003090 MAIN-PROGRAM.
003100
003110     PERFORM A-100-INITIALIZATION
003120         THRU C-100-SORT-SALES-BY-BILL.
003130     PERFORM D-100-PROCESS-SORTED-FILE.
003140     PERFORM E-100-WRAP-UP.
003150     STOP RUN.
003160/
003170******************************************************************
003180*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
003190******************************************************************
003200
003210 A-100-INITIALIZATION.
003220
003230     INITIALIZE ACCUMULATORS.
003240     MOVE "N" TO SW-END-OF-PROD.
003250     MOVE "N" TO SW-END-OF-RET.
003260     MOVE "N" TO SW-END-OF-SORT.
003270     MOVE "Y" TO SW-FIRST-BILL.
003280     MOVE SPACES TO WS-LAST-BILL-ID.
003290
003300     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
003310     MOVE WA-RUN-MM TO RH-DATE(1:2).
003320     MOVE WA-RUN-DD TO RH-DATE(4:2).
003330     MOVE WA-RUN-YY TO RH-DATE(7:2).
003340
003350     OPEN OUTPUT BILL-HISTORY-REPORT.
003360/
003370******************************************************************
003380*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
003390******************************************************************
003400
003410 B-100-LOAD-PRODUCT-TABLE.
003420
003430     MOVE ZERO TO AC-PROD-COUNT.
003440     OPEN INPUT PRODUCT-FILE.
003450
003460     READ PRODUCT-FILE
003470         AT END
003480             MOVE "Y" TO SW-END-OF-PROD.
003490
003500     PERFORM B-110-LOAD-ONE-PRODUCT
003510         UNTIL END-OF-PROD.
003520
003530     CLOSE PRODUCT-FILE.
003540/
003550******************************************************************
003560*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
003570******************************************************************
003580
003590 B-110-LOAD-ONE-PRODUCT.
003600
003610     ADD 1 TO AC-PROD-COUNT.
003620     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
003630     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
003640     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
003650     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
003660     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
003670     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
003680     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
003690
003700     READ PRODUCT-FILE
003710         AT END
003720             MOVE "Y" TO SW-END-OF-PROD.
003730/
003740******************************************************************
003750*       LOAD THE WHOLE RETURN FILE FOR THE BILL-LINKAGE LISTING  *
003760******************************************************************
003770
003780 B-200-LOAD-RETURN-TABLE.
003790
003800     MOVE ZERO TO AC-RET-COUNT.
003810     OPEN INPUT RETURN-FILE.
003820
003830     READ RETURN-FILE
003840         AT END
003850             MOVE "Y" TO SW-END-OF-RET.
003860
003870     PERFORM B-210-LOAD-ONE-RETURN
003880         UNTIL END-OF-RET.
003890
003900     CLOSE RETURN-FILE.
003910/
003920******************************************************************
003930*            LOAD ONE RETURN RECORD INTO THE RETURN TABLE         *
003940******************************************************************
003950
003960 B-210-LOAD-ONE-RETURN.
003970
003980     ADD 1 TO AC-RET-COUNT.
003990     MOVE RET-PROD-ID      TO RT-PROD-ID      (AC-RET-COUNT).
004000     MOVE RET-QTY          TO RT-QTY          (AC-RET-COUNT).
004010     MOVE RET-PRICE        TO RT-PRICE        (AC-RET-COUNT).
004020     MOVE RET-DATE         TO RT-DATE         (AC-RET-COUNT).
004030     MOVE RET-REASON       TO RT-REASON       (AC-RET-COUNT).
004040     MOVE RET-ORIG-BILL-ID TO RT-ORIG-BILL-ID (AC-RET-COUNT).
004050
004060     IF RET-ORIG-BILL-ID (1:1) IS TOY-DIGITS
004070         MOVE "Y" TO RT-LINKED (AC-RET-COUNT)
004080     ELSE
004090         MOVE "N" TO RT-LINKED (AC-RET-COUNT).
004100
004110     READ RETURN-FILE
004120         AT END
004130             MOVE "Y" TO SW-END-OF-RET.
004140/
004150******************************************************************
004160*      SORT THE SALE FILE DESCENDING BY BILL NUMBER, KEEPING     *
004170*      EACH BILL'S LINES IN ORIGINAL ORDER VIA THE SECONDARY KEY *
004180******************************************************************
004190
004200 C-100-SORT-SALES-BY-BILL.
004210
004220     SORT SORT-WORK-FILE
004230         ON DESCENDING KEY PSORT-BILL-ID-NUM
004240            ASCENDING  KEY PSORT-ID
004250         USING SALE-FILE
004260         GIVING SORT-OUT-FILE.
004270/
004280******************************************************************
004290*                PROCESS THE SORTED SALE FILE                   *
004300******************************************************************
004310
004320 D-100-PROCESS-SORTED-FILE.
004330
004340     OPEN INPUT SORT-OUT-FILE.
004350
004360     READ SORT-OUT-FILE
004370         AT END
004380             MOVE "Y" TO SW-END-OF-SORT.
004390
004400     PERFORM D-200-PROCESS-ONE-RECORD
004410         UNTIL END-OF-SORT.
004420
004430     IF FIRST-BILL-NOT-SEEN
004440         CLOSE SORT-OUT-FILE
004450         GO TO D-100-EXIT.
004460
004470     PERFORM D-300-FINISH-BILL.
004480     CLOSE SORT-OUT-FILE.
004490
004500 D-100-EXIT.
004510     EXIT.
004520/
004530******************************************************************
004540*     PROCESS ONE SORTED SALE RECORD - BREAK ON BILL-ID CHANGE   *
004550******************************************************************
004560
004570 D-200-PROCESS-ONE-RECORD.
004580
004590     IF FIRST-BILL-NOT-SEEN
004600         MOVE "N" TO SW-FIRST-BILL
004610         PERFORM D-210-START-NEW-BILL
004620     ELSE
004630         IF PSO-BILL-ID NOT = WS-LAST-BILL-ID
004640             PERFORM D-300-FINISH-BILL
004650             PERFORM D-210-START-NEW-BILL.
004660
004670     PERFORM D-220-PRINT-ONE-DETAIL-LINE.
004680
004690     READ SORT-OUT-FILE
004700         AT END
004710             MOVE "Y" TO SW-END-OF-SORT.
004720/
004730******************************************************************
004740*          START A NEW BILL - PRINT HEADER, RESET WORK AREAS      *
004750******************************************************************
004760
004770 D-210-START-NEW-BILL.
004780
004790     MOVE PSO-BILL-ID TO WS-LAST-BILL-ID.
004800     MOVE ZERO TO WS-BILL-GROSS.
004810     MOVE ZERO TO WS-BILL-DISC.
004820
004830     IF AC-PAGE-COUNT = ZERO
004840         PERFORM M-500-REPORT-HEADINGS
004850     ELSE
004860         IF AC-LINE-COUNT > 50
004870             PERFORM M-500-REPORT-HEADINGS.
004880
004890     ADD 1 TO AC-BILL-COUNT.
004900     MOVE PSO-BILL-ID     TO RBH-BILL-ID.
004910     MOVE PSO-DATE        TO RBH-DATE.
004920     MOVE PSO-PAY-METHOD  TO RBH-PAY-METHOD.
004930     MOVE PSO-USER-ID     TO RBH-USER-ID.
004940     WRITE BHR-LINE-OUT FROM RPT-BILL-HEADER
004950         AFTER ADVANCING 2 LINES.
004960     ADD 1 TO AC-LINE-COUNT.
004970/
004980******************************************************************
004990*                PRINT ONE SALE DETAIL LINE                      *
005000******************************************************************
005010
005020 D-220-PRINT-ONE-DETAIL-LINE.
005030
005040     PERFORM D-230-FIND-PRODUCT-NAME.
005050
005060     COMPUTE WS-LINE-SUBTOTAL = PSO-QTY * PSO-PRICE.
005070     ADD WS-LINE-SUBTOTAL TO WS-BILL-GROSS.
005080     ADD PSO-BILL-DISC    TO WS-BILL-DISC.
005090
005100     MOVE PSO-PROD-ID       TO RDL-PROD-ID.
005110     MOVE WS-PROD-NAME-WORK TO RDL-PROD-NAME.
005120     MOVE PSO-QTY           TO RDL-QTY.
005130     MOVE PSO-PRICE         TO RDL-PRICE.
005140     MOVE WS-LINE-SUBTOTAL  TO RDL-SUBTOTAL.
005150     WRITE BHR-LINE-OUT FROM RPT-DETAIL-LINE
005160         AFTER ADVANCING 1 LINE.
005170     ADD 1 TO AC-LINE-COUNT.
005180/
005190******************************************************************
005200*           FIND THE PRODUCT NAME FOR THE CURRENT SALE LINE      *
005210******************************************************************
005220
005230 D-230-FIND-PRODUCT-NAME.
005240
005250     SET PT-INDEX TO 1.
005260     MOVE "N" TO SW-PROD-FOUND.
005270     SEARCH ALL PROD-TABLE
005280         WHEN PT-PROD-ID (PT-INDEX) = PSO-PROD-ID
005290             MOVE "Y" TO SW-PROD-FOUND
005300         WHEN NOT FOUND
005310             CONTINUE.
005320
005330     IF PROD-FOUND
005340         MOVE PT-NAME (PT-INDEX) TO WS-PROD-NAME-WORK
005350     ELSE
005360         MOVE "** PRODUCT NOT ON FILE **" TO WS-PROD-NAME-WORK.
005370/
005380******************************************************************
005390*     FINISH A BILL - PRINT FOOTER, ATTACHED RETURNS, ROLL TOTALS *
005400******************************************************************
005410
005420 D-300-FINISH-BILL.
005430
005440     COMPUTE WS-BILL-FINAL = WS-BILL-GROSS - WS-BILL-DISC.
005450
005460     MOVE WS-BILL-GROSS TO RBF-GROSS.
005470     MOVE WS-BILL-DISC  TO RBF-DISC.
005480     MOVE WS-BILL-FINAL TO RBF-FINAL.
005490     WRITE BHR-LINE-OUT FROM RPT-BILL-FOOTER
005500         AFTER ADVANCING 1 LINE.
005510     ADD 1 TO AC-LINE-COUNT.
005520
005530     IF PRINT-RETURN-LINES
005540         PERFORM D-310-ATTACH-RETURNS
005550             VARYING WS-RET-SUB FROM 1 BY 1
005560             UNTIL WS-RET-SUB > AC-RET-COUNT.
005570
005580     ADD WS-BILL-GROSS TO AC-GRAND-GROSS.
005590     ADD WS-BILL-DISC  TO AC-GRAND-DISC.
005600     ADD WS-BILL-FINAL TO AC-GRAND-FINAL.
005610/
005620******************************************************************
005630*       PRINT ONE RETURN LINE IF IT IS LINKED TO THIS BILL       *
005640******************************************************************
005650
005660 D-310-ATTACH-RETURNS.
005670
005680     IF NOT RT-IS-LINKED (WS-RET-SUB)
005690         GO TO D-310-EXIT.
005700
005710     IF RT-ORIG-BILL-ID (WS-RET-SUB) NOT = WS-LAST-BILL-ID
005720         GO TO D-310-EXIT.
005730
005740     SET PT-INDEX TO 1.
005750     MOVE "N" TO SW-PROD-FOUND.
005760     SEARCH ALL PROD-TABLE
005770         WHEN PT-PROD-ID (PT-INDEX) = RT-PROD-ID (WS-RET-SUB)
005780             MOVE "Y" TO SW-PROD-FOUND
005790         WHEN NOT FOUND
005800             CONTINUE.
005810
005820     IF PROD-FOUND
005830         MOVE PT-NAME (PT-INDEX) TO WS-PROD-NAME-WORK
005840     ELSE
005850         MOVE "** PRODUCT NOT ON FILE **" TO WS-PROD-NAME-WORK.
005860
005870     MOVE RT-PROD-ID (WS-RET-SUB) TO RRL-PROD-ID.
005880     MOVE WS-PROD-NAME-WORK       TO RRL-PROD-NAME.
005890     MOVE RT-QTY (WS-RET-SUB)     TO RRL-QTY.
005900     MOVE RT-REASON (WS-RET-SUB)  TO RRL-REASON.
005910     WRITE BHR-LINE-OUT FROM RPT-RETURN-LINE
005920         AFTER ADVANCING 1 LINE.
005930     ADD 1 TO AC-LINE-COUNT.
005940
005950 D-310-EXIT.
005960     EXIT.
005970/
005980******************************************************************
005990*                  BILL HISTORY HEADING PARAGRAPH                *
006000******************************************************************
006010
006020 M-500-REPORT-HEADINGS.
006030
006040     ADD 1 TO AC-PAGE-COUNT.
006050     MOVE ZERO TO AC-LINE-COUNT.
006060     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
006070
006080     WRITE BHR-LINE-OUT FROM RH-LINE-1
006090         AFTER ADVANCING PAGE.
006100     WRITE BHR-LINE-OUT FROM RH-LINE-2
006110         AFTER ADVANCING 2 LINES.
006120/
006130******************************************************************
006140*                      END OF JOB PARAGRAPH                      *
006150******************************************************************
006160
006170 E-100-WRAP-UP.
006180
006190     MOVE AC-BILL-COUNT  TO RGT-BILL-COUNT.
006200     MOVE AC-GRAND-GROSS TO RGT-GROSS.
006210     MOVE AC-GRAND-DISC  TO RGT-DISC.
006220     MOVE AC-GRAND-FINAL TO RGT-FINAL.
006230     WRITE BHR-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
006240         AFTER ADVANCING 2 LINES.
006250
006260     CLOSE BILL-HISTORY-REPORT.
006270
006280     DISPLAY " ".
006290     DISPLAY "BILL HISTORY REPORT PROGRAM HAS TERMINATED".
006300     DISPLAY "BILLS PRINTED    - " AC-BILL-COUNT.
006310     DISPLAY " ".
006320
006330******************************************************************
006340*                       END OF PROGRAM                           *
006350******************************************************************
