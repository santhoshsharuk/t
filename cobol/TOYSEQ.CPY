000010******************************************************************
000020*                                                                *
000030*    TOYSEQ.CPY                                                  *
000040*    BILL NUMBER CONTROL RECORD                                  *
000050*                                                                *
000060*    ONE RECORD, ONE FIELD.  SEQ-LAST-BILL HOLDS THE HIGHEST     *
000070*    BILL NUMBER ISSUED SO FAR; TOYCHK1 ADDS 1 TO IT FOR EACH    *
000080*    NEW BILL AND REWRITES THIS RECORD BEFORE IT STOPS.          *
000090*                                                                *
000100*    88 02 03  TJS  ORIGINAL LAYOUT                              *
000110*                                                                *
000120******************************************************************
000130 01  BILL-SEQ-RECORD.
000140     05  SEQ-LAST-BILL              PIC 9(9).
000150     05  FILLER                     PIC X(11).
