000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYPMNT.
000050 AUTHOR. RUTH HANSEN.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. JAN. 14, 1988.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM MAINTAINS THE PRODUCT MASTER.  EACH REQUEST ON *
000140*    THE MAINTENANCE TAPE IS EITHER AN "A" (ADD A NEW PRODUCT)   *
000150*    OR A "C" (CHANGE AN EXISTING PRODUCT).  EVERY FIELD ON THE  *
000160*    REQUEST IS EDITED BEFORE IT IS APPLIED; A BAD REQUEST IS    *
000170*    LOGGED AND SKIPPED, IT DOES NOT STOP THE RUN.  A NEW        *
000180*    PRODUCT IS GIVEN THE NEXT BARCODE AUTOMATICALLY - THE       *
000190*    REQUEST NEVER CARRIES ITS OWN BARCODE.                      *
000200*                                                                *
000210*        INPUT:          MAINTTRN  - DAY'S MAINTENANCE REQUESTS  *
000220*                        CATMAST   - CATEGORY MASTER (LOOKUP)    *
000230*                                                                *
000240*        INPUT/OUTPUT:   PRODMAST  - PRODUCT MASTER              *
000250*                                                                *
000260*        OUTPUT:         MAINTLOG  - MAINTENANCE POSTING LOG     *
000270*                                                                *
000280******************************************************************
000290*                       CHANGE LOG                               *
000300*                                                                *
000310* 88 01 14  TJS  ORIGINAL PROGRAM - TR#0131                      *
000320* 91 04 19  RMH  BARCODE NOW ASSIGNED HERE, NOT ON THE TAPE -     *
000330*                TR#0301                                         *
000340* 94 09 08  RMH  WIDENED PROD-NAME EDIT TO 30 BYTES - TR#0455     *
000350* 98 11 30  DPK  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#601*
000360* 02 08 05  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0688  *
000370*                                                                *
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400*********************
000410
000420 CONFIGURATION SECTION.
000430*********************
000440
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS TOY-DIGITS IS "0" THRU "9"
000480     UPSI-0 ON STATUS IS RERUN-WITHOUT-LOG-RESET
000490            OFF STATUS IS NORMAL-DAILY-RUN.
000500
000510 INPUT-OUTPUT SECTION.
000520*********************
000530
000540 FILE-CONTROL.
000550
000560     SELECT MAINT-TRAN-FILE
000570         ASSIGN TO MAINTTRN
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590
000600     SELECT CATEGORY-FILE
000610         ASSIGN TO CATMAST.
000620
000630     SELECT PRODUCT-FILE
000640         ASSIGN TO PRODMAST.
000650
000660     SELECT MAINT-LOG-REPORT
000670         ASSIGN TO MAINTLOG.
000680/
000690 DATA DIVISION.
000700***************
000710
000720 FILE SECTION.
000730*************
000740******************************************************************
000750*     MAINTENANCE REQUEST FILE - ONE FLAT RECORD PER REQUEST     *
000760******************************************************************
000770
000780 FD  MAINT-TRAN-FILE.
000790
000800 01  MAINT-TRAN-RECORD.
000810     05  MT-ACTION-CODE             PIC X.
000820         88  MT-IS-ADD              VALUE "A".
000830         88  MT-IS-CHANGE           VALUE "C".
000840     05  MT-PROD-ID-ALPHA           PIC X(9).
000850     05  MT-PROD-ID REDEFINES
000860         MT-PROD-ID-ALPHA           PIC 9(9).
000870     05  MT-PROD-NAME               PIC X(30).
000880     05  MT-COST-ALPHA              PIC X(9).
000890     05  MT-COST REDEFINES
000900         MT-COST-ALPHA              PIC S9(7)V99.
000910     05  MT-SELL-ALPHA              PIC X(9).
000920     05  MT-SELL REDEFINES
000930         MT-SELL-ALPHA              PIC S9(7)V99.
000940     05  MT-QTY-ALPHA               PIC X(7).
000950     05  MT-QTY REDEFINES
000960         MT-QTY-ALPHA               PIC S9(7).
000970     05  MT-CAT-ID-ALPHA            PIC X(9).
000980     05  MT-CAT-ID REDEFINES
000990         MT-CAT-ID-ALPHA            PIC 9(9).
001000     05  FILLER                     PIC X(10).
001010/
001020******************************************************************
001030*     CATEGORY MASTER FILE - LAYOUT IN TOYCAT.CPY                *
001040******************************************************************
001050
001060 FD  CATEGORY-FILE.
001070
001080 COPY TOYCAT.CPY.
001090
001100******************************************************************
001110*     PRODUCT MASTER FILE - LAYOUT IN TOYPROD.CPY                *
001120******************************************************************
001130
001140 FD  PRODUCT-FILE.
001150
001160 COPY TOYPROD.CPY.
001170/
001180******************************************************************
001190*     MAINTENANCE POSTING LOG                                    *
001200******************************************************************
001210
001220 FD  MAINT-LOG-REPORT.
001230
001240 01  MNT-LOG-LINE-OUT               PIC X(80).
001250/
001260 WORKING-STORAGE SECTION.
001270************************
001280
001290******************************************************************
001300*                        SWITCHES                                *
001310******************************************************************
001320
001330 01  SWITCHES.
001340     05  SW-END-OF-MNT              PIC X.
001350         88  END-OF-MNT             VALUE "Y".
001360     05  SW-END-OF-CAT              PIC X.
001370         88  END-OF-CAT             VALUE "Y".
001380     05  SW-CAT-FOUND               PIC X.
001390         88  CAT-FOUND              VALUE "Y".
001400     05  SW-PROD-FOUND              PIC X.
001410         88  PROD-FOUND             VALUE "Y".
001420     05  SW-BARCODE-FOUND           PIC X.
001430         88  BARCODE-FOUND          VALUE "Y".
001440     05  SW-REQUEST-BAD             PIC X.
001450         88  REQUEST-IS-BAD         VALUE "Y".
001460     05  FILLER                     PIC X(5).
001470
001480 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001490 77  WS-MAX-CAT-ROWS                PIC 9(3) COMP VALUE 100.
001500/
001510******************************************************************
001520*                      ACCUMULATORS                              *
001530******************************************************************
001540
001550 01  ACCUMULATORS.
001560     05  AC-LINE-COUNT              PIC 999   COMP.
001570     05  AC-PAGE-COUNT              PIC 999   COMP.
001580     05  AC-PROD-COUNT              PIC 9(5)  COMP.
001590     05  AC-CAT-COUNT               PIC 9(5)  COMP.
001600     05  AC-ADDS-POSTED             PIC 9(5)  COMP.
001610     05  AC-CHANGES-POSTED          PIC 9(5)  COMP.
001620     05  AC-REQUESTS-REJECTED       PIC 9(5)  COMP.
001630     05  FILLER                     PIC X(4).
001640/
001650******************************************************************
001660*                     WORK AREA FIELDS                          *
001670******************************************************************
001680
001690 01  WORK-AREA.
001700     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
001710     05  WA-RUN-DATE-FIELDS REDEFINES
001720         WA-RUN-DATE-YYMMDD.
001730         10  WA-RUN-YY              PIC 99.
001740         10  WA-RUN-MM              PIC 99.
001750         10  WA-RUN-DD              PIC 99.
001760
001770     05  WS-PROD-SUB                PIC 9(5)  COMP.
001780     05  WS-NEW-BARCODE-NUM         PIC 9(12).
001790     05  WS-HIGH-BARCODE-NUM        PIC 9(12).
001800     05  WS-CAND-BARCODE-NUM        PIC 9(12).
001810     05  FILLER                     PIC X(4).
001840/
001850******************************************************************
001860*           PRODUCT TABLE - LOADED FROM PRODUCT-FILE             *
001870******************************************************************
001880
001890 01  PROD-TABLE-AREA.
001900     05  PROD-TABLE OCCURS 500 TIMES
001910             ASCENDING KEY IS PT-PROD-ID
001920             INDEXED BY PT-INDEX.
001930         10  PT-PROD-ID             PIC 9(9).
001940         10  PT-NAME                PIC X(30).
001950         10  PT-COST                PIC S9(7)V99.
001960         10  PT-SELL                PIC S9(7)V99.
001970         10  PT-QTY                 PIC S9(7).
001980         10  PT-CAT-ID              PIC 9(9).
001990         10  PT-BARCODE             PIC X(12).
002000         10  PT-BARCODE-NUM REDEFINES
002010             PT-BARCODE             PIC 9(12).
002020     05  FILLER                     PIC X(4).
002030/
002040******************************************************************
002050*          CATEGORY TABLE - LOADED FROM CATEGORY-FILE            *
002060******************************************************************
002070
002080 01  CAT-TABLE-AREA.
002090     05  CAT-TABLE OCCURS 100 TIMES
002100             ASCENDING KEY IS CT-CAT-ID
002110             INDEXED BY CT-INDEX.
002120         10  CT-CAT-ID              PIC 9(9).
002130         10  CT-NAME                PIC X(20).
002140     05  FILLER                     PIC X(4).
002150/
002160******************************************************************
002170*        REPORT HEADINGS FOR THE MAINTENANCE POSTING LOG         *
002180******************************************************************
002190
002200 01  LOG-HEADINGS.
002210     05  LGH-LINE-1.
002220         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002230         10  LGH-DATE           PIC 99/99/99.
002240         10  FILLER PIC X(17) VALUE SPACES.
002250         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002260         10  FILLER PIC X(18) VALUE SPACES.
002270         10  FILLER PIC X(5) VALUE "PAGE:".
002280         10  LGH-PAGE-COUNT     PIC ZZ9.
002290     05  LGH-LINE-2.
002300         10  FILLER PIC X(25) VALUE SPACES.
002310         10  FILLER PIC X(28) VALUE
002320             "PRODUCT MAINTENANCE LOG".
002330     05  LGH-LINE-3.
002340         10  FILLER PIC X(11) VALUE "PRODUCT ID".
002350         10  FILLER PIC X(21) VALUE "PRODUCT NAME".
002360         10  FILLER PIC X(15) VALUE "MESSAGE".
002370     05  LGH-LINE-4.
002380         10  FILLER PIC X(11) VALUE ALL "-".
002390         10  FILLER PIC X(21) VALUE ALL "-".
002400         10  FILLER PIC X(35) VALUE ALL "-".
002410/
002420******************************************************************
002430*          DETAIL LINE FOR THE MAINTENANCE POSTING LOG           *
002440******************************************************************
002450
002460 01  LOG-DETAIL-LINE.
002470     05  LDL-PROD-ID                PIC Z(8)9.
002480     05  FILLER                     PIC X(2).
002490     05  LDL-PROD-NAME              PIC X(30).
002500     05  LDL-MESSAGE                PIC X(35).
002510/
002520 PROCEDURE DIVISION.
002530*******************
002540
002550 MAIN-PROGRAM.
002560
002570     PERFORM A-100-INITIALIZATION.
002580     PERFORM B-100-LOAD-PRODUCT-TABLE.
002590     PERFORM B-200-LOAD-CATEGORY-TABLE.
002600     PERFORM C-100-PROCESS-MAINT-FILE.
002610     PERFORM F-100-REWRITE-PRODUCT-FILE.
002620     PERFORM G-100-WRAP-UP.
002630     STOP RUN.
002640/
002650******************************************************************
002660*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
002670******************************************************************
002680
002690 A-100-INITIALIZATION.
002700
002710     INITIALIZE ACCUMULATORS.
002720     MOVE "N" TO SW-END-OF-MNT.
002730     MOVE "N" TO SW-END-OF-CAT.
002740
002750     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
002760     MOVE WA-RUN-MM TO LGH-DATE(1:2).
002770     MOVE WA-RUN-DD TO LGH-DATE(4:2).
002780     MOVE WA-RUN-YY TO LGH-DATE(7:2).
002790
002800     OPEN I-O    PRODUCT-FILE.
002810     OPEN INPUT  CATEGORY-FILE.
002820     OPEN INPUT  MAINT-TRAN-FILE.
002830
002840     IF RERUN-WITHOUT-LOG-RESET
002850         OPEN EXTEND MAINT-LOG-REPORT
002860     ELSE
002870         OPEN OUTPUT MAINT-LOG-REPORT.
002880/
002890******************************************************************
002900*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
002910******************************************************************
002920
002930 B-100-LOAD-PRODUCT-TABLE.
002940
002950     MOVE ZERO TO AC-PROD-COUNT.
002960
002970     READ PRODUCT-FILE
002980         AT END
002990             MOVE "Y" TO SW-END-OF-MNT.
003000
003010     PERFORM B-110-LOAD-ONE-PRODUCT
003020         UNTIL END-OF-MNT.
003030
003040     MOVE "N" TO SW-END-OF-MNT.
003050     CLOSE PRODUCT-FILE.
003060/
003070******************************************************************
003080*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
003090******************************************************************
003100
003110 B-110-LOAD-ONE-PRODUCT.
003120
003130     ADD 1 TO AC-PROD-COUNT.
003140     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
003150     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
003160     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
003170     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
003180     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
003190     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
003200     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
003210
003220     READ PRODUCT-FILE
003230         AT END
003240             MOVE "Y" TO SW-END-OF-MNT.
003250/
003260******************************************************************
003270*             LOAD CATEGORY MASTER INTO WORKING STORAGE          *
003280******************************************************************
003290
003300 B-200-LOAD-CATEGORY-TABLE.
003310
003320     MOVE ZERO TO AC-CAT-COUNT.
003330
003340     READ CATEGORY-FILE
003350         AT END
003360             MOVE "Y" TO SW-END-OF-CAT.
003370
003380     PERFORM B-210-LOAD-ONE-CATEGORY
003390         UNTIL END-OF-CAT.
003400
003410     MOVE "N" TO SW-END-OF-CAT.
003420     CLOSE CATEGORY-FILE.
003430/
003440******************************************************************
003450*          LOAD ONE CATEGORY RECORD INTO THE CATEGORY TABLE       *
003460******************************************************************
003470
003480 B-210-LOAD-ONE-CATEGORY.
003490
003500     ADD 1 TO AC-CAT-COUNT.
003510     MOVE CAT-ID       TO CT-CAT-ID (AC-CAT-COUNT).
003520     MOVE CAT-NAME     TO CT-NAME   (AC-CAT-COUNT).
003530
003540     READ CATEGORY-FILE
003550         AT END
003560             MOVE "Y" TO SW-END-OF-CAT.
003570/
003580******************************************************************
003590*       MAIN LOOP - ONE ITERATION PER MAINTENANCE REQUEST        *
003600******************************************************************
003610
003620 C-100-PROCESS-MAINT-FILE.
003630
003640     READ MAINT-TRAN-FILE
003650         AT END
003660             MOVE "Y" TO SW-END-OF-MNT.
003670
003680     PERFORM C-200-EDIT-AND-POST-ONE-REQUEST
003690         UNTIL END-OF-MNT.
003700/
003710******************************************************************
003720*        ROUTE ONE REQUEST TO THE ADD OR CHANGE EDIT             *
003730******************************************************************
003740
003750 C-200-EDIT-AND-POST-ONE-REQUEST.
003760
003770     MOVE SPACES TO LDL-PROD-NAME.
003780     MOVE SPACES TO LDL-MESSAGE.
003790     MOVE ZERO   TO LDL-PROD-ID.
003800     MOVE "N"    TO SW-REQUEST-BAD.
003810
003820     IF MT-IS-ADD
003830         PERFORM D-200-EDIT-ADD-REQUEST
003840     ELSE IF MT-IS-CHANGE
003850         PERFORM D-300-EDIT-CHANGE-REQUEST
003860     ELSE
003870         MOVE "Y" TO SW-REQUEST-BAD
003880         MOVE "UNKNOWN ACTION CODE, REJECTED" TO LDL-MESSAGE.
003890
003900     IF REQUEST-IS-BAD
003910         ADD 1 TO AC-REQUESTS-REJECTED.
003920
003930     PERFORM C-900-WRITE-LOG-LINE.
003940
003950     READ MAINT-TRAN-FILE
003960         AT END
003970             MOVE "Y" TO SW-END-OF-MNT.
003980/
003990******************************************************************
004000*                  EDIT AND POST AN ADD REQUEST                  *
004010******************************************************************
004020
004030 D-200-EDIT-ADD-REQUEST.
004040
004050     MOVE MT-PROD-ID   TO LDL-PROD-ID.
004060     MOVE MT-PROD-NAME TO LDL-PROD-NAME.
004070
004080     IF MT-PROD-ID-ALPHA IS NOT TOY-DIGITS
004090         MOVE "Y" TO SW-REQUEST-BAD
004100         MOVE "PRODUCT ID NOT NUMERIC, REJECTED" TO LDL-MESSAGE
004110         GO TO D-200-EXIT.
004120
004130     SET PT-INDEX TO 1.
004140     MOVE "N" TO SW-PROD-FOUND.
004150     SEARCH ALL PROD-TABLE
004160         WHEN PT-PROD-ID (PT-INDEX) = MT-PROD-ID
004170             MOVE "Y" TO SW-PROD-FOUND
004180         WHEN NOT FOUND
004190             CONTINUE.
004200
004210     IF PROD-FOUND
004220         MOVE "Y" TO SW-REQUEST-BAD
004230         MOVE "PRODUCT ID ALREADY ON FILE, REJECTED" TO LDL-MESSAGE
004240         GO TO D-200-EXIT.
004250
004260     PERFORM D-400-EDIT-COMMON-FIELDS.
004270     IF REQUEST-IS-BAD
004280         GO TO D-200-EXIT.
004290
004300     PERFORM E-200-ASSIGN-BARCODE.
004310
004320     ADD 1 TO AC-PROD-COUNT.
004330     MOVE MT-PROD-ID    TO PT-PROD-ID (AC-PROD-COUNT).
004340     MOVE MT-PROD-NAME  TO PT-NAME    (AC-PROD-COUNT).
004350     MOVE MT-COST       TO PT-COST    (AC-PROD-COUNT).
004360     MOVE MT-SELL       TO PT-SELL    (AC-PROD-COUNT).
004370     MOVE MT-QTY        TO PT-QTY     (AC-PROD-COUNT).
004380     MOVE MT-CAT-ID     TO PT-CAT-ID  (AC-PROD-COUNT).
004390     MOVE WS-NEW-BARCODE-NUM TO PT-BARCODE-NUM (AC-PROD-COUNT).
004400
004410     ADD 1 TO AC-ADDS-POSTED.
004420     MOVE "PRODUCT ADDED" TO LDL-MESSAGE.
004430
004440 D-200-EXIT.
004450     EXIT.
004460/
004470******************************************************************
004480*                EDIT AND POST A CHANGE REQUEST                  *
004490******************************************************************
004500
004510 D-300-EDIT-CHANGE-REQUEST.
004520
004530     MOVE MT-PROD-ID   TO LDL-PROD-ID.
004540     MOVE MT-PROD-NAME TO LDL-PROD-NAME.
004550
004560     IF MT-PROD-ID-ALPHA IS NOT TOY-DIGITS
004570         MOVE "Y" TO SW-REQUEST-BAD
004580         MOVE "PRODUCT ID NOT NUMERIC, REJECTED" TO LDL-MESSAGE
004590         GO TO D-300-EXIT.
004600
004610     SET PT-INDEX TO 1.
004620     MOVE "N" TO SW-PROD-FOUND.
004630     SEARCH ALL PROD-TABLE
004640         WHEN PT-PROD-ID (PT-INDEX) = MT-PROD-ID
004650             MOVE "Y" TO SW-PROD-FOUND
004660         WHEN NOT FOUND
004670             CONTINUE.
004680
004690     IF NOT PROD-FOUND
004700         MOVE "Y" TO SW-REQUEST-BAD
004710         MOVE "PRODUCT NOT ON FILE, REJECTED" TO LDL-MESSAGE
004720         GO TO D-300-EXIT.
004730
004740     PERFORM D-400-EDIT-COMMON-FIELDS.
004750     IF REQUEST-IS-BAD
004760         GO TO D-300-EXIT.
004770
004780     MOVE MT-PROD-NAME TO PT-NAME (PT-INDEX).
004790     MOVE MT-COST      TO PT-COST (PT-INDEX).
004800     MOVE MT-SELL      TO PT-SELL (PT-INDEX).
004810     MOVE MT-QTY       TO PT-QTY  (PT-INDEX).
004820     MOVE MT-CAT-ID    TO PT-CAT-ID (PT-INDEX).
004830
004840     ADD 1 TO AC-CHANGES-POSTED.
004850     MOVE "PRODUCT CHANGED" TO LDL-MESSAGE.
004860
004870 D-300-EXIT.
004880     EXIT.
004890/
004900******************************************************************
004910*    FIELDS EDITED BY BOTH THE ADD AND CHANGE REQUESTS           *
004920******************************************************************
004930
004940 D-400-EDIT-COMMON-FIELDS.
004950
004960     IF MT-PROD-NAME = SPACES
004970         MOVE "Y" TO SW-REQUEST-BAD
004980         MOVE "PRODUCT NAME REQUIRED, REJECTED" TO LDL-MESSAGE
004990         GO TO D-400-EXIT.
005000
005010     IF MT-COST-ALPHA IS NOT TOY-DIGITS OR MT-COST < 0
005020         MOVE "Y" TO SW-REQUEST-BAD
005030         MOVE "COST PRICE INVALID, REJECTED" TO LDL-MESSAGE
005040         GO TO D-400-EXIT.
005050
005060     IF MT-SELL-ALPHA IS NOT TOY-DIGITS OR MT-SELL < 0
005070         MOVE "Y" TO SW-REQUEST-BAD
005080         MOVE "SELL PRICE INVALID, REJECTED" TO LDL-MESSAGE
005090         GO TO D-400-EXIT.
005100
005110     IF MT-QTY-ALPHA IS NOT TOY-DIGITS OR MT-QTY < 0
005120         MOVE "Y" TO SW-REQUEST-BAD
005130         MOVE "STOCK QUANTITY INVALID, REJECTED" TO LDL-MESSAGE
005140         GO TO D-400-EXIT.
005150
005160     IF MT-CAT-ID-ALPHA IS NOT TOY-DIGITS
005170         MOVE "Y" TO SW-REQUEST-BAD
005180         MOVE "CATEGORY ID NOT NUMERIC, REJECTED" TO LDL-MESSAGE
005190         GO TO D-400-EXIT.
005200
005210     IF MT-CAT-ID = ZERO
005220         GO TO D-400-EXIT.
005230
005240     SET CT-INDEX TO 1.
005250     MOVE "N" TO SW-CAT-FOUND.
005260     SEARCH ALL CAT-TABLE
005270         WHEN CT-CAT-ID (CT-INDEX) = MT-CAT-ID
005280             MOVE "Y" TO SW-CAT-FOUND
005290         WHEN NOT FOUND
005300             CONTINUE.
005310
005320     IF NOT CAT-FOUND
005330         MOVE "Y" TO SW-REQUEST-BAD
005340         MOVE "CATEGORY DOES NOT EXIST, REJECTED" TO LDL-MESSAGE.
005350
005360 D-400-EXIT.
005370     EXIT.
005380/
005390******************************************************************
005400*       ASSIGN THE NEXT NUMERIC BARCODE TO A NEW PRODUCT         *
005410******************************************************************
005420
005430 E-200-ASSIGN-BARCODE.
005440
005450     MOVE ZERO TO WS-HIGH-BARCODE-NUM.
005460
005470     PERFORM E-210-CHECK-ONE-BARCODE
005480         VARYING WS-PROD-SUB FROM 1 BY 1
005490         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
005500
005510     IF WS-HIGH-BARCODE-NUM = ZERO
005520         MOVE 100000000000 TO WS-NEW-BARCODE-NUM
005530     ELSE
005540         COMPUTE WS-NEW-BARCODE-NUM = WS-HIGH-BARCODE-NUM + 1.
005550/
005560******************************************************************
005570*    LOOK AT ONE PRODUCT ROW'S BARCODE WHEN FINDING THE HIGH ONE *
005580******************************************************************
005590
005600 E-210-CHECK-ONE-BARCODE.
005610
005620     IF PT-BARCODE (WS-PROD-SUB) IS TOY-DIGITS
005630         MOVE PT-BARCODE-NUM (WS-PROD-SUB) TO WS-CAND-BARCODE-NUM
005640         IF WS-CAND-BARCODE-NUM > WS-HIGH-BARCODE-NUM
005650             MOVE WS-CAND-BARCODE-NUM TO WS-HIGH-BARCODE-NUM.
005660/
005670******************************************************************
005680*           WRITE THE MAINTENANCE POSTING LOG DETAIL LINE        *
005690******************************************************************
005700
005710 C-900-WRITE-LOG-LINE.
005720
005730     IF AC-LINE-COUNT = 0
005740         PERFORM M-500-LOG-HEADINGS.
005750
005760     WRITE MNT-LOG-LINE-OUT FROM LOG-DETAIL-LINE
005770         AFTER ADVANCING 1 LINE.
005780     ADD 1 TO AC-LINE-COUNT.
005790     MOVE SPACES TO LOG-DETAIL-LINE.
005800
005810     IF AC-LINE-COUNT > 55
005820         MOVE ZERO TO AC-LINE-COUNT.
005830/
005840******************************************************************
005850*               MAINTENANCE LOG HEADING PARAGRAPH                *
005860******************************************************************
005870
005880 M-500-LOG-HEADINGS.
005890
005900     ADD 1 TO AC-PAGE-COUNT.
005910     MOVE AC-PAGE-COUNT TO LGH-PAGE-COUNT.
005920
005930     WRITE MNT-LOG-LINE-OUT FROM LGH-LINE-1
005940         AFTER ADVANCING PAGE.
005950     WRITE MNT-LOG-LINE-OUT FROM LGH-LINE-2
005960         AFTER ADVANCING 2 LINES.
005970     WRITE MNT-LOG-LINE-OUT FROM LGH-LINE-3
005980         AFTER ADVANCING 2 LINES.
005990     WRITE MNT-LOG-LINE-OUT FROM LGH-LINE-4
006000         AFTER ADVANCING 1 LINE.
006010
006020     MOVE 6 TO AC-LINE-COUNT.
006030/
006040******************************************************************
006050*       RE-WRITE THE WHOLE PRODUCT MASTER WITH ADDS/CHANGES      *
006060******************************************************************
006070
006080 F-100-REWRITE-PRODUCT-FILE.
006090
006100     OPEN OUTPUT PRODUCT-FILE.
006110
006120     PERFORM F-110-WRITE-ONE-PRODUCT
006130         VARYING WS-PROD-SUB FROM 1 BY 1
006140         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
006150
006160     CLOSE PRODUCT-FILE.
006170/
006180******************************************************************
006190*              WRITE ONE PRODUCT BACK TO THE MASTER FILE          *
006200******************************************************************
006210
006220 F-110-WRITE-ONE-PRODUCT.
006230
006240     MOVE PT-PROD-ID  (WS-PROD-SUB) TO PROD-ID.
006250     MOVE PT-NAME     (WS-PROD-SUB) TO PROD-NAME.
006260     MOVE PT-COST     (WS-PROD-SUB) TO PROD-COST.
006270     MOVE PT-SELL     (WS-PROD-SUB) TO PROD-SELL.
006280     MOVE PT-QTY      (WS-PROD-SUB) TO PROD-QTY.
006290     MOVE PT-CAT-ID   (WS-PROD-SUB) TO PROD-CAT-ID.
006300     MOVE PT-BARCODE  (WS-PROD-SUB) TO PROD-BARCODE.
006310     WRITE PROD-MASTER-RECORD.
006320/
006330******************************************************************
006340*                      END OF JOB PARAGRAPH                      *
006350******************************************************************
006360
006370 G-100-WRAP-UP.
006380
006390     CLOSE MAINT-TRAN-FILE
006400           MAINT-LOG-REPORT.
006410
006420     DISPLAY " ".
006430     DISPLAY "PRODUCT MAINTENANCE PROGRAM HAS TERMINATED".
006440     DISPLAY "ADDS POSTED      - " AC-ADDS-POSTED.
006450     DISPLAY "CHANGES POSTED   - " AC-CHANGES-POSTED.
006460     DISPLAY "REQUESTS REJECTED- " AC-REQUESTS-REJECTED.
006470     DISPLAY " ".
006480
006490******************************************************************
006500*                       END OF PROGRAM                           *
006510******************************************************************
