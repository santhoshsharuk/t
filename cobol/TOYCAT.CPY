000010******************************************************************
000020*                                                                *
000030*    TOYCAT.CPY                                                  *
000040*    PRODUCT CATEGORY RECORD LAYOUT                               *
000050*                                                                *
000060*    CAT-ID ZERO IS RESERVED AND MEANS "UNCATEGORIZED" - NO      *
000070*    RECORD IS EVER WRITTEN FOR CAT-ID ZERO.  PROGRAMS THAT      *
000080*    PRINT A CATEGORY NAME SUBSTITUTE THE LITERAL "UNCATEGORIZED"*
000090*    WHEN A PRODUCT CARRIES CAT-ID ZERO.                         *
000100*                                                                *
000110*    87 11 02  TJS  ORIGINAL LAYOUT                              *
000120*                                                                *
000130******************************************************************
000140 01  CAT-MASTER-RECORD.
000150     05  CAT-ID                     PIC 9(9).
000160     05  CAT-NAME                   PIC X(20).
000170     05  FILLER                     PIC X(21).
