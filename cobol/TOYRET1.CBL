000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYRET1.
000050 AUTHOR. RUTH HANSEN.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. NOV. 9, 1987.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM POSTS CUSTOMER MERCHANDISE RETURNS AGAINST THE *
000140*    PRODUCT MASTER.  EACH RETURN REQUEST ON THE TAPE IS EDITED  *
000150*    FOR A PRODUCT THAT EXISTS, A POSITIVE QUANTITY, AND A NON-  *
000160*    NEGATIVE REFUND PRICE.  A BAD REQUEST IS LOGGED AND SKIPPED *
000170*    -  IT DOES NOT STOP THE REST OF THE RUN.  A GOOD REQUEST    *
000180*    WRITES A RETURN RECORD AND PUTS THE STOCK BACK ON THE SHELF.*
000190*    THE ORIGINAL BILL NUMBER ON THE RETURN IS OPTIONAL - A      *
000200*    CUSTOMER WHO LOST THE RECEIPT STILL GETS A RETURN RECORD.   *
000210*                                                                *
000220*        INPUT:          RETTRAN   - DAY'S RETURN REQUESTS       *
000230*                                                                *
000240*        INPUT/OUTPUT:   PRODMAST  - PRODUCT MASTER              *
000250*                                                                *
000260*        OUTPUT:         RETOUT    - RETURN RECORDS (APPENDED)   *
000270*                        RETLOG    - RETURN POSTING LOG          *
000280*                                                                *
000290******************************************************************
000300*                       CHANGE LOG                               *
000310*                                                                *
000320* 87 11 09  TJS  ORIGINAL PROGRAM - TR#0115                      *
000330* 90 05 02  RMH  REJECTED RETURN NOW LOGS PRODUCT ID - TR#0298   *
000340* 94 09 08  RMH  WIDENED PROD-NAME ON MASTER TO 30 - TR#0455     *
000350* 98 11 30  DPK  Y2K - RUN DATE HEADING NOW CENTURY-SAFE - TR#601*
000360* 02 08 05  KLB  RAISED PRODUCT TABLE FROM 300 TO 500 - TR#0688  *
000370* 03 04 22  KLB  C-200 NEVER ADVANCED PAST THE FIRST REQUEST ON  *
000380*                A MULTI-RECORD TAPE, READ MOVED AHEAD OF EVERY  *
000390*                EXIT BRANCH - TR#0711                           *
000400*                                                                *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430*********************
000440
000450 CONFIGURATION SECTION.
000460*********************
000470
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS TOY-DIGITS IS "0" THRU "9"
000510     UPSI-0 ON STATUS IS RERUN-WITHOUT-LOG-RESET
000520            OFF STATUS IS NORMAL-DAILY-RUN.
000530
000540 INPUT-OUTPUT SECTION.
000550*********************
000560
000570 FILE-CONTROL.
000580
000590     SELECT RETURN-TRAN-FILE
000600         ASSIGN TO RETTRAN
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT PRODUCT-FILE
000640         ASSIGN TO PRODMAST.
000650
000660     SELECT RETURN-FILE
000670         ASSIGN TO RETOUT.
000680
000690     SELECT RETURN-LOG-REPORT
000700         ASSIGN TO RETLOG.
000710/
000720 DATA DIVISION.
000730***************
000740
000750 FILE SECTION.
000760*************
000770******************************************************************
000780*     RETURN REQUEST FILE - ONE FLAT RECORD PER RETURN REQUEST   *
000790******************************************************************
000800
000810 FD  RETURN-TRAN-FILE.
000820
000830 01  RET-TRAN-RECORD.
000840     05  RT-PROD-ID-ALPHA           PIC X(9).
000850     05  RT-PROD-ID REDEFINES
000860         RT-PROD-ID-ALPHA           PIC 9(9).
000870     05  RT-QTY-ALPHA               PIC X(7).
000880     05  RT-QTY REDEFINES
000890         RT-QTY-ALPHA               PIC S9(7).
000900     05  RT-PRICE-ALPHA             PIC X(9).
000910     05  RT-PRICE REDEFINES
000920         RT-PRICE-ALPHA             PIC S9(7)V99.
000930     05  RT-DATE                    PIC X(10).
000940     05  RT-REASON                  PIC X(30).
000950     05  RT-ORIG-BILL-ID            PIC X(10).
000960     05  FILLER                     PIC X(5).
000970/
000980******************************************************************
000990*     PRODUCT MASTER FILE - LAYOUT IN TOYPROD.CPY                *
001000******************************************************************
001010
001020 FD  PRODUCT-FILE.
001030
001040 COPY TOYPROD.CPY.
001050
001060******************************************************************
001070*     RETURN OUTPUT FILE - LAYOUT IN TOYRET.CPY                  *
001080******************************************************************
001090
001100 FD  RETURN-FILE.
001110
001120 COPY TOYRET.CPY.
001130/
001140******************************************************************
001150*     RETURN POSTING LOG                                         *
001160******************************************************************
001170
001180 FD  RETURN-LOG-REPORT.
001190
001200 01  RET-LOG-LINE-OUT               PIC X(80).
001210/
001220 WORKING-STORAGE SECTION.
001230************************
001240
001250******************************************************************
001260*                        SWITCHES                                *
001270******************************************************************
001280
001290 01  SWITCHES.
001300     05  SW-END-OF-RET              PIC X.
001310         88  END-OF-RET             VALUE "Y".
001320     05  SW-PROD-FOUND              PIC X.
001330         88  PROD-FOUND              VALUE "Y".
001340     05  FILLER                     PIC X(5).
001350
001360 77  WS-MAX-PROD-ROWS               PIC 9(3) COMP VALUE 500.
001370
001380******************************************************************
001390*                      ACCUMULATORS                              *
001400******************************************************************
001410
001420 01  ACCUMULATORS.
001430     05  AC-LINE-COUNT              PIC 999   COMP.
001440     05  AC-PAGE-COUNT              PIC 999   COMP.
001450     05  AC-PROD-COUNT              PIC 9(5)  COMP.
001460     05  AC-RETURNS-POSTED          PIC 9(5)  COMP.
001470     05  AC-RETURNS-REJECTED        PIC 9(5)  COMP.
001480     05  AC-RETURN-ID-COUNT         PIC 9(9)  COMP.
001490     05  FILLER                     PIC X(4).
001500/
001510******************************************************************
001520*                     WORK AREA FIELDS                           *
001530******************************************************************
001540
001550 01  WORK-AREA.
001560     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
001570     05  WA-RUN-DATE-FIELDS REDEFINES
001580         WA-RUN-DATE-YYMMDD.
001590         10  WA-RUN-YY              PIC 99.
001600         10  WA-RUN-MM              PIC 99.
001610         10  WA-RUN-DD              PIC 99.
001620
001630     05  WS-PROD-SUB                PIC 9(5)  COMP.
001640     05  FILLER                     PIC X(4).
001650/
001660******************************************************************
001670*           PRODUCT TABLE - LOADED FROM PRODUCT-FILE             *
001680******************************************************************
001690
001700 01  PROD-TABLE-AREA.
001710     05  PROD-TABLE OCCURS 500 TIMES
001720             ASCENDING KEY IS PT-PROD-ID
001730             INDEXED BY PT-INDEX.
001740         10  PT-PROD-ID             PIC 9(9).
001750         10  PT-NAME                PIC X(30).
001760         10  PT-COST                PIC S9(7)V99.
001770         10  PT-SELL                PIC S9(7)V99.
001780         10  PT-QTY                 PIC S9(7).
001790         10  PT-CAT-ID              PIC 9(9).
001800         10  PT-BARCODE             PIC X(12).
001810     05  FILLER                     PIC X(4).
001820/
001830******************************************************************
001840*        REPORT HEADINGS FOR THE RETURN POSTING LOG              *
001850******************************************************************
001860
001870 01  LOG-HEADINGS.
001880     05  LGH-LINE-1.
001890         10  FILLER PIC X(11) VALUE "RUN DATE: ".
001900         10  LGH-DATE           PIC 99/99/99.
001910         10  FILLER PIC X(17) VALUE SPACES.
001920         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
001930         10  FILLER PIC X(18) VALUE SPACES.
001940         10  FILLER PIC X(5) VALUE "PAGE:".
001950         10  LGH-PAGE-COUNT     PIC ZZ9.
001960     05  LGH-LINE-2.
001970         10  FILLER PIC X(28) VALUE SPACES.
001980         10  FILLER PIC X(22) VALUE
001990             "RETURN POSTING LOG".
002000     05  LGH-LINE-3.
002010         10  FILLER PIC X(11) VALUE "PRODUCT ID".
002020         10  FILLER PIC X(13) VALUE SPACES.
002030         10  FILLER PIC X(14) VALUE "REFUND AMOUNT".
002040         10  FILLER PIC X(6) VALUE SPACES.
002050         10  FILLER PIC X(7) VALUE "MESSAGE".
002060     05  LGH-LINE-4.
002070         10  FILLER PIC X(44) VALUE ALL "-".
002080         10  FILLER PIC X(5) VALUE SPACES.
002090         10  FILLER PIC X(30) VALUE ALL "-".
002100/
002110******************************************************************
002120*             DETAIL LINE FOR THE RETURN POSTING LOG             *
002130******************************************************************
002140
002150 01  LOG-DETAIL-LINE.
002160     05  LDL-PROD-ID                PIC Z(8)9.
002170     05  FILLER                     PIC X(13).
002180     05  LDL-REFUND-AMOUNT          PIC Z(6)9.99-.
002190     05  FILLER                     PIC X(6).
002200     05  LDL-MESSAGE                PIC X(30).
002210/
002220 PROCEDURE DIVISION.
002230*******************
002240
002250 MAIN-PROGRAM.
002260
002270     PERFORM A-100-INITIALIZATION.
002280     PERFORM B-100-LOAD-PRODUCT-TABLE.
002290     PERFORM C-100-PROCESS-RETURN-FILE.
002300     PERFORM D-100-REWRITE-PRODUCT-FILE.
002310     PERFORM E-100-WRAP-UP.
002320     STOP RUN.
002330/
002340******************************************************************
002350*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
002360******************************************************************
002370
002380 A-100-INITIALIZATION.
002390
002400     INITIALIZE ACCUMULATORS.
002410     MOVE "N" TO SW-END-OF-RET.
002420
002430     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
002440     MOVE WA-RUN-MM TO LGH-DATE(1:2).
002450     MOVE WA-RUN-DD TO LGH-DATE(4:2).
002460     MOVE WA-RUN-YY TO LGH-DATE(7:2).
002470
002480     OPEN I-O    PRODUCT-FILE.
002490     OPEN INPUT  RETURN-TRAN-FILE.
002500     OPEN EXTEND RETURN-FILE.
002510
002520     IF RERUN-WITHOUT-LOG-RESET
002530         OPEN EXTEND RETURN-LOG-REPORT
002540     ELSE
002550         OPEN OUTPUT RETURN-LOG-REPORT.
002560/
002570******************************************************************
002580*              LOAD PRODUCT MASTER INTO WORKING STORAGE          *
002590******************************************************************
002600
002610 B-100-LOAD-PRODUCT-TABLE.
002620
002630     MOVE ZERO TO AC-PROD-COUNT.
002640
002650     READ PRODUCT-FILE
002660         AT END
002670             MOVE "Y" TO SW-END-OF-RET.
002680
002690     PERFORM B-110-LOAD-ONE-PRODUCT
002700         UNTIL END-OF-RET.
002710
002720     MOVE "N" TO SW-END-OF-RET.
002730     CLOSE PRODUCT-FILE.
002740/
002750******************************************************************
002760*           LOAD ONE PRODUCT RECORD INTO THE PRODUCT TABLE        *
002770******************************************************************
002780
002790 B-110-LOAD-ONE-PRODUCT.
002800
002810     ADD 1 TO AC-PROD-COUNT.
002820     MOVE PROD-ID      TO PT-PROD-ID   (AC-PROD-COUNT).
002830     MOVE PROD-NAME    TO PT-NAME      (AC-PROD-COUNT).
002840     MOVE PROD-COST    TO PT-COST      (AC-PROD-COUNT).
002850     MOVE PROD-SELL    TO PT-SELL      (AC-PROD-COUNT).
002860     MOVE PROD-QTY     TO PT-QTY       (AC-PROD-COUNT).
002870     MOVE PROD-CAT-ID  TO PT-CAT-ID    (AC-PROD-COUNT).
002880     MOVE PROD-BARCODE TO PT-BARCODE   (AC-PROD-COUNT).
002890
002900     READ PRODUCT-FILE
002910         AT END
002920             MOVE "Y" TO SW-END-OF-RET.
002930/
002940******************************************************************
002950*       MAIN LOOP - ONE ITERATION PER RETURN REQUEST             *
002960******************************************************************
002970
002980 C-100-PROCESS-RETURN-FILE.
002990
003000     READ RETURN-TRAN-FILE
003010         AT END
003020             MOVE "Y" TO SW-END-OF-RET.
003030
003040     PERFORM C-200-VALIDATE-AND-POST-RETURN
003050         UNTIL END-OF-RET.
003060/
003070******************************************************************
003080*    EDIT ONE RETURN REQUEST AND POST IT IF IT PASSES             *
003090******************************************************************
003100
003110 C-200-VALIDATE-AND-POST-RETURN.
003120
003130     MOVE ZERO TO LDL-PROD-ID.
003140     MOVE SPACES TO LDL-MESSAGE.
003150     MOVE "N" TO SW-PROD-FOUND.
003160
003170     IF RT-PROD-ID-ALPHA IS NOT TOY-DIGITS
003180         MOVE "PRODUCT ID NOT NUMERIC, REJECTED" TO LDL-MESSAGE
003190         ADD 1 TO AC-RETURNS-REJECTED
003200         PERFORM C-900-WRITE-LOG-LINE
003210         READ RETURN-TRAN-FILE
003220             AT END
003230                 MOVE "Y" TO SW-END-OF-RET
003240         END-READ
003250         GO TO C-200-EXIT.
003260
003270     MOVE RT-PROD-ID TO LDL-PROD-ID.
003280
003290     SET PT-INDEX TO 1.
003300     SEARCH ALL PROD-TABLE
003310         WHEN PT-PROD-ID (PT-INDEX) = RT-PROD-ID
003320             MOVE "Y" TO SW-PROD-FOUND
003330         WHEN NOT FOUND
003340             CONTINUE.
003350
003360     IF NOT PROD-FOUND
003370         MOVE "PRODUCT NOT ON FILE, REJECTED" TO LDL-MESSAGE
003380         ADD 1 TO AC-RETURNS-REJECTED
003390         PERFORM C-900-WRITE-LOG-LINE
003400         READ RETURN-TRAN-FILE
003410             AT END
003420                 MOVE "Y" TO SW-END-OF-RET
003430         END-READ
003440         GO TO C-200-EXIT.
003450
003460     IF RT-QTY-ALPHA IS NOT TOY-DIGITS OR RT-QTY NOT > 0
003470         MOVE "RETURN QUANTITY NOT POSITIVE, REJECTED"
003480             TO LDL-MESSAGE
003490         ADD 1 TO AC-RETURNS-REJECTED
003500         PERFORM C-900-WRITE-LOG-LINE
003510         READ RETURN-TRAN-FILE
003520             AT END
003530                 MOVE "Y" TO SW-END-OF-RET
003540         END-READ
003550         GO TO C-200-EXIT.
003560
003570     IF RT-PRICE-ALPHA IS NOT TOY-DIGITS
003580         MOVE "REFUND PRICE NOT NUMERIC, REJECTED" TO LDL-MESSAGE
003590         ADD 1 TO AC-RETURNS-REJECTED
003600         PERFORM C-900-WRITE-LOG-LINE
003610         READ RETURN-TRAN-FILE
003620             AT END
003630                 MOVE "Y" TO SW-END-OF-RET
003640         END-READ
003650         GO TO C-200-EXIT.
003660
003670     ADD RT-QTY TO PT-QTY (PT-INDEX).
003680
003690     ADD 1 TO AC-RETURN-ID-COUNT.
003700     MOVE AC-RETURN-ID-COUNT  TO RET-ID.
003710     MOVE RT-PROD-ID          TO RET-PROD-ID.
003720     MOVE RT-QTY              TO RET-QTY.
003730     MOVE RT-PRICE            TO RET-PRICE.
003740     MOVE RT-DATE             TO RET-DATE.
003750     MOVE RT-REASON           TO RET-REASON.
003760     MOVE RT-ORIG-BILL-ID     TO RET-ORIG-BILL-ID.
003770     WRITE RETURN-MASTER-RECORD.
003780
003790     ADD 1 TO AC-RETURNS-POSTED.
003800     COMPUTE LDL-REFUND-AMOUNT = RT-QTY * RT-PRICE.
003810     MOVE "RETURN POSTED" TO LDL-MESSAGE.
003820     PERFORM C-900-WRITE-LOG-LINE.
003830
003840     READ RETURN-TRAN-FILE
003850         AT END
003860             MOVE "Y" TO SW-END-OF-RET.
003870 C-200-EXIT.
003880     EXIT.
003890/
003900******************************************************************
003910*           WRITE THE RETURN POSTING LOG DETAIL LINE             *
003920******************************************************************
003930
003940 C-900-WRITE-LOG-LINE.
003950
003960     IF AC-LINE-COUNT = 0
003970         PERFORM M-500-LOG-HEADINGS.
003980
003990     WRITE RET-LOG-LINE-OUT FROM LOG-DETAIL-LINE
004000         AFTER ADVANCING 1 LINE.
004010     ADD 1 TO AC-LINE-COUNT.
004020     MOVE SPACES TO LOG-DETAIL-LINE.
004030
004040     IF AC-LINE-COUNT > 55
004050         MOVE ZERO TO AC-LINE-COUNT.
004060/
004070******************************************************************
004080*               RETURN LOG HEADING PARAGRAPH                     *
004090******************************************************************
004100
004110 M-500-LOG-HEADINGS.
004120
004130     ADD 1 TO AC-PAGE-COUNT.
004140     MOVE AC-PAGE-COUNT TO LGH-PAGE-COUNT.
004150
004160     WRITE RET-LOG-LINE-OUT FROM LGH-LINE-1
004170         AFTER ADVANCING PAGE.
004180     WRITE RET-LOG-LINE-OUT FROM LGH-LINE-2
004190         AFTER ADVANCING 2 LINES.
004200     WRITE RET-LOG-LINE-OUT FROM LGH-LINE-3
004210         AFTER ADVANCING 2 LINES.
004220     WRITE RET-LOG-LINE-OUT FROM LGH-LINE-4
004230         AFTER ADVANCING 1 LINE.
004240
004250     MOVE 6 TO AC-LINE-COUNT.
004260/
004270******************************************************************
004280*       RE-WRITE THE WHOLE PRODUCT MASTER WITH UPDATED STOCK     *
004290******************************************************************
004300
004310 D-100-REWRITE-PRODUCT-FILE.
004320
004330     OPEN OUTPUT PRODUCT-FILE.
004340
004350     PERFORM D-110-WRITE-ONE-PRODUCT
004360         VARYING WS-PROD-SUB FROM 1 BY 1
004370         UNTIL WS-PROD-SUB > AC-PROD-COUNT.
004380
004390     CLOSE PRODUCT-FILE.
004400/
004410******************************************************************
004420*              WRITE ONE PRODUCT BACK TO THE MASTER FILE          *
004430******************************************************************
004440
004450 D-110-WRITE-ONE-PRODUCT.
004460
004470     MOVE PT-PROD-ID  (WS-PROD-SUB) TO PROD-ID.
004480     MOVE PT-NAME     (WS-PROD-SUB) TO PROD-NAME.
004490     MOVE PT-COST     (WS-PROD-SUB) TO PROD-COST.
004500     MOVE PT-SELL     (WS-PROD-SUB) TO PROD-SELL.
004510     MOVE PT-QTY      (WS-PROD-SUB) TO PROD-QTY.
004520     MOVE PT-CAT-ID   (WS-PROD-SUB) TO PROD-CAT-ID.
004530     MOVE PT-BARCODE  (WS-PROD-SUB) TO PROD-BARCODE.
004540     WRITE PROD-MASTER-RECORD.
004550/
004560******************************************************************
004570*                      END OF JOB PARAGRAPH                      *
004580******************************************************************
004590
004600 E-100-WRAP-UP.
004610
004620     CLOSE RETURN-TRAN-FILE
004630           RETURN-FILE
004640           RETURN-LOG-REPORT.
004650
004660     DISPLAY " ".
004670     DISPLAY "RETURN POSTING PROGRAM HAS TERMINATED".
004680     DISPLAY "RETURNS POSTED   - " AC-RETURNS-POSTED.
004690     DISPLAY "RETURNS REJECTED - " AC-RETURNS-REJECTED.
004700     DISPLAY " ".
004710
004720******************************************************************
004730*                       END OF PROGRAM                           *
004740******************************************************************
