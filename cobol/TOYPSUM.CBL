000010 IDENTIFICATION DIVISION.
000020******************************
000030
000040 PROGRAM-ID. TOYPSUM.
000050 AUTHOR. DONALD KRENTZ.
000060 INSTALLATION. WOODMARK TOY COMPANY - DATA PROCESSING.
000070 DATE-WRITTEN. MAR. 3, 1988.
000080 DATE-COMPILED.
000090 SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000100******************************************************************
000110*                      PROGRAM NARRATIVE                         *
000120*                                                                *
000130*    THIS PROGRAM PRINTS THE PERIOD SALES REPORT.  IT MERGES     *
000140*    THE SALE FILE AND THE RETURN FILE BY A BUCKET KEY BUILT     *
000150*    FROM THE TRANSACTION DATE, THEN BREAKS ON THAT KEY TO GET   *
000160*    ONE REPORT LINE PER BUCKET.  THE BUCKET IS A SINGLE DAY, AN *
000170*    ISO WEEK (MONDAY THROUGH SUNDAY), A CALENDAR MONTH, OR A    *
000180*    CALENDAR YEAR, CHOSEN BY THE UPSI-0/UPSI-1 RUN SWITCHES SET *
000190*    IN JCL BEFORE THIS STEP IS EXECUTED.  SALE-BILL-DISC IS     *
000200*    ALREADY ZERO ON EVERY LINE OF A BILL EXCEPT THE FIRST, SO A *
000210*    PLAIN SUM OF IT PER BUCKET IS THE BILL DISCOUNT TOTAL -     *
000220*    NO SEPARATE BILL-NUMBER TRACKING IS NEEDED HERE.            *
000230*                                                                *
000240*        INPUT:   SALEOUT   - SALE LINE ITEMS                   *
000250*                 RETOUT    - RETURN RECORDS                    *
000260*                                                                *
000270*        OUTPUT:  PERRPT    - PERIOD SALES REPORT                *
000280*                                                                *
000290******************************************************************
000300*                       CHANGE LOG                               *
000310*                                                                *
000320* 88 03 03  DPK  ORIGINAL PROGRAM - TR#0158                      *
000330* 90 05 02  RMH  RETURNS NOW MERGED IN, WERE OMITTED - TR#0296   *
000340* 98 11 30  DPK  Y2K - WEEK/MONTH/YEAR MATH NOW CENTURY-SAFE,     *
000350*                RUN DATE HEADING CENTURY-SAFE - TR#601          *
000360* 02 08 05  KLB  WIDENED BUCKET ACCUMULATORS, SOME STORES WERE   *
000370*                OVERFLOWING ON A BUSY SATURDAY - TR#0691        *
000380* 03 05 02  KLB  COLLAPSED STARTUP INTO ONE PERFORM ... THRU -   *
000390*                TR#0715                                        *
000400* 03 05 09  KLB  PAGE BREAK LINE COUNT NAMED INSTEAD OF A BARE   *
000410*                55 IN C-300 - TR#0717                           *
000420*                                                                *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450*********************
000460
000470 CONFIGURATION SECTION.
000480*********************
000490
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS TOY-DIGITS IS "0" THRU "9"
000530     UPSI-0 ON STATUS IS U0-ON OFF STATUS IS U0-OFF
000540     UPSI-1 ON STATUS IS U1-ON OFF STATUS IS U1-OFF.
000550
000560 INPUT-OUTPUT SECTION.
000570*********************
000580
000590 FILE-CONTROL.
000600
000610     SELECT SALE-FILE
000620         ASSIGN TO SALEOUT.
000630     SELECT RETURN-FILE
000640         ASSIGN TO RETOUT.
000650
000660     SELECT SORT-WORK-FILE
000670         ASSIGN TO SORTWK1.
000680
000690     SELECT SORT-OUT-FILE
000700         ASSIGN TO SRTOUT1.
000710
000720     SELECT PERIOD-REPORT
000730         ASSIGN TO PERRPT.
000740/
000750 DATA DIVISION.
000760***************
000770
000780 FILE SECTION.
000790*************
000800******************************************************************
000810*     SALE FILE - LAYOUT IN TOYSALE.CPY                         *
000820******************************************************************
000830
000840 FD  SALE-FILE.
000850
000860 COPY TOYSALE.CPY.
000870
000880******************************************************************
000890*     RETURN FILE - LAYOUT IN TOYRET.CPY                        *
000900******************************************************************
000910
000920 FD  RETURN-FILE.
000930
000940 COPY TOYRET.CPY.
000950/
000960******************************************************************
000970*     SORT WORK FILE - MERGED SALE/RETURN BUCKET RECORDS        *
000980******************************************************************
000990
001000 SD  SORT-WORK-FILE.
001010
001020 01  PSUM-SORT-RECORD.
001030     05  PS-BUCKET-KEY              PIC X(10).
001040     05  PS-REC-TYPE                PIC X.
001050         88  PS-IS-SALE             VALUE "S".
001060         88  PS-IS-RETURN           VALUE "R".
001070     05  PS-GROSS-AMT               PIC S9(9)V99.
001080     05  PS-DISC-AMT                PIC S9(9)V99.
001090     05  PS-RET-AMT                 PIC S9(9)V99.
001100     05  FILLER                     PIC X(10).
001110
001120 FD  SORT-OUT-FILE.
001130
001140 01  PSUM-SORTED-RECORD.
001150     05  PO-BUCKET-KEY              PIC X(10).
001160     05  PO-REC-TYPE                PIC X.
001170         88  PO-IS-SALE             VALUE "S".
001180         88  PO-IS-RETURN           VALUE "R".
001190     05  PO-GROSS-AMT               PIC S9(9)V99.
001200     05  PO-DISC-AMT                PIC S9(9)V99.
001210     05  PO-RET-AMT                 PIC S9(9)V99.
001220     05  FILLER                     PIC X(10).
001230/
001240******************************************************************
001250*     PERIOD SALES REPORT                                       *
001260******************************************************************
001270
001280 FD  PERIOD-REPORT.
001290
001300 01  PSR-LINE-OUT                   PIC X(80).
001310/
001320 WORKING-STORAGE SECTION.
001330************************
001340
001350******************************************************************
001360*                        SWITCHES                                *
001370******************************************************************
001380
001390 77  WS-MAX-LINES-PER-PAGE          PIC 9(2)   COMP VALUE 55.
001400/
001410 01  SWITCHES.
001420     05  SW-END-OF-SALE             PIC X.
001430         88  END-OF-SALE            VALUE "Y".
001440     05  SW-END-OF-RET              PIC X.
001450         88  END-OF-RET             VALUE "Y".
001460     05  SW-END-OF-SORT             PIC X.
001470         88  END-OF-SORT            VALUE "Y".
001480     05  SW-FIRST-BUCKET            PIC X.
001490         88  FIRST-BUCKET           VALUE "Y".
001500     05  FILLER                     PIC X(5).
001510/
001520******************************************************************
001530*                      ACCUMULATORS                              *
001540******************************************************************
001550
001560 01  ACCUMULATORS.
001570     05  AC-LINE-COUNT              PIC 999    COMP.
001580     05  AC-PAGE-COUNT              PIC 999    COMP.
001590     05  AC-BUCKET-COUNT            PIC 9(5)   COMP.
001600     05  AC-BAD-DATE-COUNT          PIC 9(5)   COMP.
001610     05  AC-GRAND-GROSS             PIC S9(9)V99.
001620     05  AC-GRAND-DISC              PIC S9(9)V99.
001630     05  AC-GRAND-RET               PIC S9(9)V99.
001640     05  AC-GRAND-NET               PIC S9(9)V99.
001650     05  FILLER                     PIC X(4).
001660/
001670******************************************************************
001680*               BUCKET ACCUMULATORS FOR THE CURRENT KEY          *
001690******************************************************************
001700
001710 01  BUCKET-WORK.
001720     05  WS-CURR-BUCKET-KEY         PIC X(10).
001730     05  WS-BUCKET-GROSS            PIC S9(9)V99.
001740     05  WS-BUCKET-DISC             PIC S9(9)V99.
001750     05  WS-BUCKET-RET              PIC S9(9)V99.
001760     05  WS-BUCKET-NET              PIC S9(9)V99.
001770     05  FILLER                     PIC X(4).
001780/
001790******************************************************************
001800*            DATE-PARSING AND WEEK-START WORK FIELDS             *
001810******************************************************************
001820
001830 01  DATE-WORK.
001840     05  WS-WORK-DATE-IN            PIC X(10).
001850     05  WS-YYYY                    PIC 9(4).
001860     05  WS-MM                      PIC 99.
001870     05  WS-DD                      PIC 99.
001880     05  WS-BUCKET-KEY-OUT          PIC X(10).
001890     05  WS-WEEK-START-DATE         PIC X(10).
001900
001910     05  WS-Z-MONTH                 PIC 99.
001920     05  WS-Z-YEAR                  PIC 9(4).
001930     05  WS-Z-YEAR-FIELDS REDEFINES
001940         WS-Z-YEAR.
001950         10  WS-Z-CENTURY           PIC 99.
001960         10  WS-Z-YY                PIC 99.
001970     05  WS-Z-RAW                   PIC 9(5)   COMP.
001980     05  WS-Z-QUOT                  PIC 9(5)   COMP.
001990     05  WS-Z-H                     PIC 9(2)   COMP.
002000     05  WS-ISO-DOW                 PIC 9      COMP.
002010     05  WS-DAYS-BACK               PIC 9      COMP.
002020     05  WS-DAY-LOOP-SUB            PIC 9      COMP.
002030     05  WS-DIV-TEMP                PIC 9(5)   COMP.
002040     05  WS-DIV-REM                 PIC 9(3)   COMP.
002050     05  FILLER                     PIC X(4).
002060/
002070******************************************************************
002080*    ISO DAY-OF-WEEK TABLE - INDEXED BY ZELLER H (0-6) PLUS 1     *
002090******************************************************************
002100
002110 01  ISO-DOW-WORK.
002120     05  FILLER                     PIC 9 VALUE 6.
002130     05  FILLER                     PIC 9 VALUE 7.
002140     05  FILLER                     PIC 9 VALUE 1.
002150     05  FILLER                     PIC 9 VALUE 2.
002160     05  FILLER                     PIC 9 VALUE 3.
002170     05  FILLER                     PIC 9 VALUE 4.
002180     05  FILLER                     PIC 9 VALUE 5.
002190
002200 01  ISO-DOW-REDEF REDEFINES ISO-DOW-WORK.
002210     05  ISO-DOW-ENTRY OCCURS 7 TIMES PIC 9.
002220/
002230******************************************************************
002240*        MONTH LENGTH TABLE - FEBRUARY RESET AT RUN TIME        *
002250******************************************************************
002260
002270 01  MONTH-LENGTH-WORK.
002280     05  FILLER                     PIC 99 VALUE 31.
002290     05  FILLER                     PIC 99 VALUE 28.
002300     05  FILLER                     PIC 99 VALUE 31.
002310     05  FILLER                     PIC 99 VALUE 30.
002320     05  FILLER                     PIC 99 VALUE 31.
002330     05  FILLER                     PIC 99 VALUE 30.
002340     05  FILLER                     PIC 99 VALUE 31.
002350     05  FILLER                     PIC 99 VALUE 31.
002360     05  FILLER                     PIC 99 VALUE 30.
002370     05  FILLER                     PIC 99 VALUE 31.
002380     05  FILLER                     PIC 99 VALUE 30.
002390     05  FILLER                     PIC 99 VALUE 31.
002400
002410 01  MONTH-LENGTH-REDEF REDEFINES MONTH-LENGTH-WORK.
002420     05  ML-DAYS OCCURS 12 TIMES PIC 99.
002430/
002440******************************************************************
002450*                  RUN-DATE HEADING WORK FIELDS                 *
002460******************************************************************
002470
002480 01  WORK-AREA.
002490     05  WA-RUN-DATE-YYMMDD         PIC 9(6).
002500     05  WA-RUN-DATE-FIELDS REDEFINES
002510         WA-RUN-DATE-YYMMDD.
002520         10  WA-RUN-YY              PIC 99.
002530         10  WA-RUN-MM              PIC 99.
002540         10  WA-RUN-DD              PIC 99.
002550     05  WS-PERIOD-LABEL            PIC X(10).
002560     05  FILLER                     PIC X(4).
002570/
002580******************************************************************
002590*            HEADINGS FOR THE PERIOD SALES REPORT                *
002600******************************************************************
002610
002620 01  RPT-HEADINGS.
002630     05  RH-LINE-1.
002640         10  FILLER PIC X(11) VALUE "RUN DATE: ".
002650         10  RH-DATE            PIC 99/99/99.
002660         10  FILLER PIC X(13) VALUE SPACES.
002670         10  FILLER PIC X(21) VALUE "WOODMARK TOY COMPANY".
002680         10  FILLER PIC X(14) VALUE SPACES.
002690         10  FILLER PIC X(5) VALUE "PAGE:".
002700         10  RH-PAGE-COUNT      PIC ZZ9.
002710     05  RH-LINE-2.
002720         10  FILLER PIC X(20) VALUE SPACES.
002730         10  FILLER PIC X(10) VALUE "PERIOD SALES REPORT - ".
002740         10  RH-PERIOD-LABEL    PIC X(10).
002750     05  RH-LINE-3.
002760         10  FILLER PIC X(11) VALUE "PERIOD".
002770         10  FILLER PIC X(11) VALUE "GROSS".
002780         10  FILLER PIC X(13) VALUE "DISCOUNTS".
002790         10  FILLER PIC X(13) VALUE "RETURNS".
002800         10  FILLER PIC X(11) VALUE "NET".
002810     05  RH-LINE-4.
002820         10  FILLER PIC X(10) VALUE ALL "-".
002830         10  FILLER PIC X(5) VALUE SPACES.
002840         10  FILLER PIC X(55) VALUE ALL "-".
002850/
002860******************************************************************
002870*            DETAIL LINE FOR THE PERIOD SALES REPORT             *
002880******************************************************************
002890
002900 01  RPT-DETAIL-LINE.
002910     05  RDL-LABEL                  PIC X(10).
002920     05  FILLER                     PIC X(5).
002930     05  RDL-GROSS                  PIC Z(6)9.99-.
002940     05  FILLER                     PIC X(2).
002950     05  RDL-DISC                   PIC Z(6)9.99-.
002960     05  FILLER                     PIC X(2).
002970     05  RDL-RET                    PIC Z(6)9.99-.
002980     05  FILLER                     PIC X(2).
002990     05  RDL-NET                    PIC Z(6)9.99-.
003000/
003010 PROCEDURE DIVISION.
003020*******************
003030
003040 MAIN-PROGRAM.
003050
003060     PERFORM A-100-INITIALIZATION
003070         THRU B-000-SORT-THE-SALES-AND-RETURNS.
003080     PERFORM C-100-PROCESS-SORTED-FILE.
003090     PERFORM D-100-WRAP-UP.
003100     STOP RUN.
003110/
003120******************************************************************
003130*                  HOUSEKEEPING PARAGRAPH FOLLOWS                *
003140******************************************************************
003150
003160 A-100-INITIALIZATION.
003170
003180     INITIALIZE ACCUMULATORS.
003190     MOVE "N" TO SW-END-OF-SORT.
003200
003210     ACCEPT WA-RUN-DATE-YYMMDD FROM DATE.
003220     MOVE WA-RUN-MM TO RH-DATE(1:2).
003230     MOVE WA-RUN-DD TO RH-DATE(4:2).
003240     MOVE WA-RUN-YY TO RH-DATE(7:2).
003250
003260     IF U0-OFF AND U1-OFF
003270         MOVE "DAILY" TO WS-PERIOD-LABEL
003280     ELSE IF U0-OFF AND U1-ON
003290         MOVE "WEEKLY" TO WS-PERIOD-LABEL
003300     ELSE IF U0-ON AND U1-OFF
003310         MOVE "MONTHLY" TO WS-PERIOD-LABEL
003320     ELSE
003330         MOVE "YEARLY" TO WS-PERIOD-LABEL.
003340
003350     MOVE WS-PERIOD-LABEL TO RH-PERIOD-LABEL.
003360
003370     OPEN OUTPUT PERIOD-REPORT.
003380/
003390******************************************************************
003400*     SORT MERGES SALES AND RETURNS INTO BUCKET-KEY SEQUENCE     *
003410******************************************************************
003420
003430 B-000-SORT-THE-SALES-AND-RETURNS.
003440
003450     SORT SORT-WORK-FILE
003460         ASCENDING KEY PS-BUCKET-KEY
003470         INPUT PROCEDURE IS B-100-BUILD-SORT-FILE
003480         GIVING SORT-OUT-FILE.
003490/
003500******************************************************************
003510*     INPUT PROCEDURE - RELEASE ONE RECORD PER SALE AND RETURN   *
003520******************************************************************
003530
003540 B-100-BUILD-SORT-FILE.
003550
003560     MOVE "N" TO SW-END-OF-SALE.
003570     OPEN INPUT SALE-FILE.
003580     READ SALE-FILE
003590         AT END
003600             MOVE "Y" TO SW-END-OF-SALE.
003610     PERFORM B-110-RELEASE-ONE-SALE
003620         UNTIL END-OF-SALE.
003630     CLOSE SALE-FILE.
003640
003650     MOVE "N" TO SW-END-OF-RET.
003660     OPEN INPUT RETURN-FILE.
003670     READ RETURN-FILE
003680         AT END
003690             MOVE "Y" TO SW-END-OF-RET.
003700     PERFORM B-210-RELEASE-ONE-RETURN
003710         UNTIL END-OF-RET.
003720     CLOSE RETURN-FILE.
003730/
003740******************************************************************
003750*          BUILD AND RELEASE ONE SORT RECORD FOR A SALE LINE     *
003760******************************************************************
003770
003780 B-110-RELEASE-ONE-SALE.
003790
003800     IF SALE-DATE(1:4) IS NOT TOY-DIGITS
003810         ADD 1 TO AC-BAD-DATE-COUNT
003820         GO TO B-110-NEXT.
003830
003840     MOVE SALE-DATE TO WS-WORK-DATE-IN.
003850     PERFORM F-100-COMPUTE-BUCKET-KEY.
003860
003870     MOVE WS-BUCKET-KEY-OUT TO PS-BUCKET-KEY.
003880     MOVE "S"               TO PS-REC-TYPE.
003890     COMPUTE PS-GROSS-AMT = SALE-QTY * SALE-PRICE.
003900     MOVE SALE-BILL-DISC    TO PS-DISC-AMT.
003910     MOVE ZERO              TO PS-RET-AMT.
003920     RELEASE PSUM-SORT-RECORD.
003930
003940 B-110-NEXT.
003950     READ SALE-FILE
003960         AT END
003970             MOVE "Y" TO SW-END-OF-SALE.
003980/
003990******************************************************************
004000*        BUILD AND RELEASE ONE SORT RECORD FOR A RETURN LINE     *
004010******************************************************************
004020
004030 B-210-RELEASE-ONE-RETURN.
004040
004050     IF RET-DATE(1:4) IS NOT TOY-DIGITS
004060         ADD 1 TO AC-BAD-DATE-COUNT
004070         GO TO B-210-NEXT.
004080
004090     MOVE RET-DATE TO WS-WORK-DATE-IN.
004100     PERFORM F-100-COMPUTE-BUCKET-KEY.
004110
004120     MOVE WS-BUCKET-KEY-OUT TO PS-BUCKET-KEY.
004130     MOVE "R"               TO PS-REC-TYPE.
004140     MOVE ZERO              TO PS-GROSS-AMT.
004150     MOVE ZERO              TO PS-DISC-AMT.
004160     COMPUTE PS-RET-AMT = RET-QTY * RET-PRICE.
004170     RELEASE PSUM-SORT-RECORD.
004180
004190 B-210-NEXT.
004200     READ RETURN-FILE
004210         AT END
004220             MOVE "Y" TO SW-END-OF-RET.
004230/
004240******************************************************************
004250*       CONTROL BREAK OVER THE MERGED, BUCKET-KEY SORTED FILE    *
004260******************************************************************
004270
004280 C-100-PROCESS-SORTED-FILE.
004290
004300     OPEN INPUT SORT-OUT-FILE.
004310     MOVE "Y" TO SW-FIRST-BUCKET.
004320     MOVE ZERO TO WS-BUCKET-GROSS WS-BUCKET-DISC WS-BUCKET-RET.
004330
004340     READ SORT-OUT-FILE
004350         AT END
004360             MOVE "Y" TO SW-END-OF-SORT.
004370
004380     PERFORM C-200-PROCESS-ONE-SORTED-RECORD
004390         UNTIL END-OF-SORT.
004400
004410     IF NOT FIRST-BUCKET
004420         PERFORM C-300-WRITE-BUCKET-LINE.
004430
004440     CLOSE SORT-OUT-FILE.
004450/
004460******************************************************************
004470*     APPLY ONE MERGED RECORD, BREAKING WHEN THE KEY CHANGES     *
004480******************************************************************
004490
004500 C-200-PROCESS-ONE-SORTED-RECORD.
004510
004520     IF FIRST-BUCKET
004530         MOVE "N" TO SW-FIRST-BUCKET
004540         MOVE PO-BUCKET-KEY TO WS-CURR-BUCKET-KEY
004550     ELSE IF PO-BUCKET-KEY NOT = WS-CURR-BUCKET-KEY
004560         PERFORM C-300-WRITE-BUCKET-LINE
004570         MOVE PO-BUCKET-KEY TO WS-CURR-BUCKET-KEY
004580         MOVE ZERO TO WS-BUCKET-GROSS WS-BUCKET-DISC WS-BUCKET-RET.
004590
004600     IF PO-IS-SALE
004610         ADD PO-GROSS-AMT TO WS-BUCKET-GROSS
004620         ADD PO-DISC-AMT  TO WS-BUCKET-DISC
004630     ELSE
004640         ADD PO-RET-AMT   TO WS-BUCKET-RET.
004650
004660     READ SORT-OUT-FILE
004670         AT END
004680             MOVE "Y" TO SW-END-OF-SORT.
004690/
004700******************************************************************
004710*        WRITE ONE PERIOD SALES REPORT LINE AND ROLL TOTALS      *
004720******************************************************************
004730
004740 C-300-WRITE-BUCKET-LINE.
004750
004760     COMPUTE WS-BUCKET-NET ROUNDED =
004770         WS-BUCKET-GROSS - WS-BUCKET-DISC - WS-BUCKET-RET.
004780
004790     IF AC-LINE-COUNT = 0
004800         PERFORM M-500-REPORT-HEADINGS.
004810
004820     MOVE WS-CURR-BUCKET-KEY TO RDL-LABEL.
004830     MOVE WS-BUCKET-GROSS    TO RDL-GROSS.
004840     MOVE WS-BUCKET-DISC     TO RDL-DISC.
004850     MOVE WS-BUCKET-RET      TO RDL-RET.
004860     MOVE WS-BUCKET-NET      TO RDL-NET.
004870
004880     WRITE PSR-LINE-OUT FROM RPT-DETAIL-LINE
004890         AFTER ADVANCING 1 LINE.
004900     ADD 1 TO AC-LINE-COUNT.
004910     ADD 1 TO AC-BUCKET-COUNT.
004920
004930     ADD WS-BUCKET-GROSS TO AC-GRAND-GROSS.
004940     ADD WS-BUCKET-DISC  TO AC-GRAND-DISC.
004950     ADD WS-BUCKET-RET   TO AC-GRAND-RET.
004960     ADD WS-BUCKET-NET   TO AC-GRAND-NET.
004970
004980     IF AC-LINE-COUNT > WS-MAX-LINES-PER-PAGE
004990         MOVE ZERO TO AC-LINE-COUNT.
005000/
005010******************************************************************
005020*               PERIOD SALES REPORT HEADING PARAGRAPH            *
005030******************************************************************
005040
005050 M-500-REPORT-HEADINGS.
005060
005070     ADD 1 TO AC-PAGE-COUNT.
005080     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
005090
005100     WRITE PSR-LINE-OUT FROM RH-LINE-1
005110         AFTER ADVANCING PAGE.
005120     WRITE PSR-LINE-OUT FROM RH-LINE-2
005130         AFTER ADVANCING 2 LINES.
005140     WRITE PSR-LINE-OUT FROM RH-LINE-3
005150         AFTER ADVANCING 2 LINES.
005160     WRITE PSR-LINE-OUT FROM RH-LINE-4
005170         AFTER ADVANCING 1 LINE.
005180
005190     MOVE 6 TO AC-LINE-COUNT.
005200/
005210******************************************************************
005220*     COMPUTE THE BUCKET KEY FOR A DATE PER THE PERIOD SWITCHES  *
005230******************************************************************
005240
005250 F-100-COMPUTE-BUCKET-KEY.
005260
005270     UNSTRING WS-WORK-DATE-IN DELIMITED BY "-"
005280         INTO WS-YYYY WS-MM WS-DD.
005290
005300     IF U0-OFF AND U1-OFF
005310         MOVE WS-WORK-DATE-IN TO WS-BUCKET-KEY-OUT
005320         GO TO F-100-EXIT.
005330
005340     IF U0-OFF AND U1-ON
005350         PERFORM F-200-COMPUTE-WEEK-START
005360         MOVE WS-WEEK-START-DATE TO WS-BUCKET-KEY-OUT
005370         GO TO F-100-EXIT.
005380
005390     IF U0-ON AND U1-OFF
005400         MOVE SPACES TO WS-BUCKET-KEY-OUT
005410         STRING WS-YYYY "-" WS-MM DELIMITED BY SIZE
005420             INTO WS-BUCKET-KEY-OUT
005430         GO TO F-100-EXIT.
005440
005450     MOVE SPACES TO WS-BUCKET-KEY-OUT.
005460     MOVE WS-YYYY TO WS-BUCKET-KEY-OUT(1:4).
005470
005480 F-100-EXIT.
005490     EXIT.
005500/
005510******************************************************************
005520*    COMPUTE THE MONDAY THAT STARTS THE ISO WEEK OF THIS DATE    *
005530******************************************************************
005540
005550 F-200-COMPUTE-WEEK-START.
005560
005570     MOVE WS-MM   TO WS-Z-MONTH.
005580     MOVE WS-YYYY TO WS-Z-YEAR.
005590
005600     IF WS-Z-MONTH < 3
005610         ADD 12 TO WS-Z-MONTH
005620         SUBTRACT 1 FROM WS-Z-YEAR.
005630
005640     COMPUTE WS-Z-RAW =
005650         WS-DD + ((13 * (WS-Z-MONTH + 1)) / 5) + WS-Z-YY
005660         + (WS-Z-YY / 4) + (WS-Z-CENTURY / 4) + (5 * WS-Z-CENTURY).
005670
005680     DIVIDE WS-Z-RAW BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
005690
005700     MOVE ISO-DOW-ENTRY(WS-Z-H + 1) TO WS-ISO-DOW.
005710     COMPUTE WS-DAYS-BACK = WS-ISO-DOW - 1.
005720
005730     PERFORM F-210-SUBTRACT-ONE-DAY
005740         VARYING WS-DAY-LOOP-SUB FROM 1 BY 1
005750         UNTIL WS-DAY-LOOP-SUB > WS-DAYS-BACK.
005760
005770     MOVE SPACES TO WS-WEEK-START-DATE.
005780     STRING WS-YYYY "-" WS-MM "-" WS-DD DELIMITED BY SIZE
005790         INTO WS-WEEK-START-DATE.
005800/
005810******************************************************************
005820*       SUBTRACT ONE CALENDAR DAY FROM WS-YYYY/WS-MM/WS-DD       *
005830******************************************************************
005840
005850 F-210-SUBTRACT-ONE-DAY.
005860
005870     SUBTRACT 1 FROM WS-DD.
005880     IF WS-DD NOT = 0
005890         GO TO F-210-EXIT.
005900
005910     SUBTRACT 1 FROM WS-MM.
005920     IF WS-MM NOT = 0
005930         GO TO F-210-SET-DAY.
005940
005950     MOVE 12 TO WS-MM.
005960     SUBTRACT 1 FROM WS-YYYY.
005970
005980 F-210-SET-DAY.
005990     IF WS-MM = 2
006000         MOVE WS-YYYY TO WS-Z-YEAR
006010         PERFORM F-220-SET-FEBRUARY-LENGTH
006020         GO TO F-210-EXIT.
006030
006040     MOVE ML-DAYS(WS-MM) TO WS-DD.
006050
006060 F-210-EXIT.
006070     EXIT.
006080/
006090******************************************************************
006100*      SET WS-DD TO THE LAST DAY OF FEBRUARY FOR WS-Z-YEAR       *
006110******************************************************************
006120
006130 F-220-SET-FEBRUARY-LENGTH.
006140
006150     DIVIDE WS-Z-YEAR BY 400 GIVING WS-DIV-TEMP REMAINDER WS-DIV-REM.
006160     IF WS-DIV-REM = 0
006170         MOVE 29 TO WS-DD
006180         GO TO F-220-EXIT.
006190
006200     DIVIDE WS-Z-YEAR BY 100 GIVING WS-DIV-TEMP REMAINDER WS-DIV-REM.
006210     IF WS-DIV-REM = 0
006220         MOVE 28 TO WS-DD
006230         GO TO F-220-EXIT.
006240
006250     DIVIDE WS-Z-YEAR BY 4 GIVING WS-DIV-TEMP REMAINDER WS-DIV-REM.
006260     IF WS-DIV-REM = 0
006270         MOVE 29 TO WS-DD
006280     ELSE
006290         MOVE 28 TO WS-DD.
006300
006310 F-220-EXIT.
006320     EXIT.
006330/
006340******************************************************************
006350*                      END OF JOB PARAGRAPH                      *
006360******************************************************************
006370
006380 D-100-WRAP-UP.
006390
006400     MOVE WS-CURR-BUCKET-KEY TO RDL-LABEL.
006410     MOVE "TOTAL"            TO RDL-LABEL(1:5).
006420     MOVE AC-GRAND-GROSS     TO RDL-GROSS.
006430     MOVE AC-GRAND-DISC      TO RDL-DISC.
006440     MOVE AC-GRAND-RET       TO RDL-RET.
006450     MOVE AC-GRAND-NET       TO RDL-NET.
006460     WRITE PSR-LINE-OUT FROM RPT-DETAIL-LINE
006470         AFTER ADVANCING 2 LINES.
006480
006490     CLOSE PERIOD-REPORT.
006500
006510     DISPLAY " ".
006520     DISPLAY "PERIOD SALES REPORT PROGRAM HAS TERMINATED".
006530     DISPLAY "BUCKETS PRINTED  - " AC-BUCKET-COUNT.
006540     DISPLAY "BAD DATES SKIPPED- " AC-BAD-DATE-COUNT.
006550     DISPLAY " ".
006560
006570******************************************************************
006580*                       END OF PROGRAM                           *
006590******************************************************************
